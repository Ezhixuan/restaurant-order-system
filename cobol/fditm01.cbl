000100*--------------------------------------------
000200* fditm01.cbl - FD copy member for the
000300* Order-Item (order line) master.
000400* Sequential, fixed, sorted ascending by
000500* ITM-ORDER-ID within ITM-ID.
000600*--------------------------------------------
000700 FD  ITEM-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  ITEM-RECORD.
001000     05  ITM-ID                  PIC 9(09).
001100     05  ITM-ORDER-ID            PIC 9(09).
001200     05  ITM-DISH-ID             PIC 9(09).
001300     05  ITM-DISH-NAME           PIC X(30).
001400     05  ITM-PRICE               PIC S9(7)V99.
001500     05  ITM-QUANTITY            PIC 9(03).
001600     05  ITM-SUBTOTAL            PIC S9(7)V99.
001700     05  ITM-STATUS              PIC 9(01).
001800         88  ITM-TO-COOK         VALUE 0.
001900         88  ITM-IS-COOKING      VALUE 1.
002000         88  ITM-IS-DONE         VALUE 2.
002100     05  ITM-IS-PAID             PIC 9(01).
002200         88  ITM-NOT-SETTLED     VALUE 0.
002300         88  ITM-IS-SETTLED      VALUE 1.
002400     05  ITM-REMARK              PIC X(30).
002500     05  FILLER                  PIC X(05) VALUE SPACE.
