000100*--------------------------------------------
000200* fddsh01.cbl - FD copy member for the
000300* Dish master.  Sequential, fixed, sorted
000400* ascending by DSH-ID; also read by keyed
000500* lookup tables built in working-storage by
000600* the programs that need random access.
000700*--------------------------------------------
000800 FD  DISH-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 01  DISH-RECORD.
001100     05  DSH-ID                  PIC 9(09).
001200     05  DSH-CATEGORY-ID         PIC 9(09).
001300     05  DSH-NAME                PIC X(30).
001400     05  DSH-DESC                PIC X(60).
001500     05  DSH-PRICE               PIC S9(7)V99.
001600     05  DSH-IMAGE               PIC X(40).
001700     05  DSH-STOCK               PIC S9(5).
001800     05  DSH-IS-RECOMMEND        PIC 9(01).
001900         88  DSH-NOT-RECOMMENDED VALUE 0.
002000         88  DSH-IS-A-RECOMMEND  VALUE 1.
002100     05  DSH-STATUS              PIC 9(01).
002200         88  DSH-OFF-MENU        VALUE 0.
002300         88  DSH-ON-MENU         VALUE 1.
002400     05  DSH-SORT-ORDER          PIC 9(05).
002500     05  DSH-HAS-SPECS           PIC 9(01).
002600         88  DSH-NO-SPEC-VARIANTS VALUE 0.
002700         88  DSH-HAS-SPEC-VARIANTS VALUE 1.
002800     05  FILLER                  PIC X(05) VALUE SPACE.
