000100*--------------------------------------------
000200* slspc01.cbl - FILE-CONTROL copy member
000300* for the Dish Specification (size/variant)
000400* master.
000500*--------------------------------------------
000600     SELECT SPEC-FILE
000700         ASSIGN TO "SPECMAST"
000800         ORGANIZATION IS SEQUENTIAL.
