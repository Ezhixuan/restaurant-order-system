000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TBLBLD01.
000300 AUTHOR.        R T HUANG.
000400 INSTALLATION.  GOLDEN WOK DATA CENTER.
000500 DATE-WRITTEN.  03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*--------------------------------------------------------
000900* TBLBLD01 builds an empty Dining Table master.  Run once
001000* at location setup, ahead of TBLMNT01.
001100*
001200* CHANGE LOG
001300* 03/14/89 RTH  ORIGINAL WRITTEN, INITIAL MENU ROLLOUT.           ORIG89  
001400* 04/17/92 JMO  REQ 0201 - ADDED TBL-QRCODE FOR THE NEW           REQ0201 
001500*               TABLE-SIDE ORDERING CARDS.
001600* 06/19/93 JMO  REQ 0286 - ADDED TBL-SORT-ORDER FIELD.            REQ0286 
001700* 11/30/98 SKP  Y2K REQ 0512 - REVIEWED, NO 2-DIGIT YEAR          Y2K98   
001800*               FIELDS IN THIS RECORD, NO CHANGE REQUIRED.
001900* 02/08/99 SKP  REQ 0519 - STAMP BUILD DATE USING THE             REQ0519 
002000*               WINDOWED 4-DIGIT YEAR ROUTINE.
002100* 07/21/01 DLF  REQ 0603 - ADDED SPNAM01 TRACE SWITCH COPY.       REQ0603 
002200*--------------------------------------------------------
002300 ENVIRONMENT DIVISION.
002400     COPY "spnam01.cbl".
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700
002800     COPY "sltbl01.cbl".
002900
003000 DATA DIVISION.
003100 FILE SECTION.
003200
003300     COPY "fdtbl01.cbl".
003400
003500 WORKING-STORAGE SECTION.
003600
003700     COPY "wsdate01.cbl".
003800
003900 77  WS-BUILD-MSG           PIC X(40) VALUE
004000     "TABLE FILE BUILT - RUN DATE     ".
004100
004200 PROCEDURE DIVISION.
004300 PROGRAM-BEGIN.
004400     PERFORM OPENING-PROCEDURE.
004500     PERFORM MAIN-PROCESS.
004600     PERFORM CLOSING-PROCEDURE.
004700
004800 PROGRAM-EXIT.
004900     EXIT PROGRAM.
005000
005100 PROGRAM-DONE.
005200     STOP RUN.
005300
005400 OPENING-PROCEDURE.
005500     OPEN OUTPUT TABLE-FILE.
005600
005700 CLOSING-PROCEDURE.
005800     CLOSE TABLE-FILE.
005900
006000 MAIN-PROCESS.
006100     ACCEPT WS-SYSTEM-DATE FROM DATE.
006200     PERFORM WINDOW-THE-CENTURY.
006300     PERFORM FORMAT-THE-DATE.
006400     DISPLAY WS-BUILD-MSG FORMATTED-DATE.
006500
006600     COPY "pldate01.cbl".
