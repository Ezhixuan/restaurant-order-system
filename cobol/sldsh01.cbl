000100*--------------------------------------------
000200* sldsh01.cbl - FILE-CONTROL copy member
000300* for the Dish master.
000400*--------------------------------------------
000500     SELECT DISH-FILE
000600         ASSIGN TO "DISHMAST"
000700         ORGANIZATION IS SEQUENTIAL.
