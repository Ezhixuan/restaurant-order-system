000100*--------------------------------------------
000200* slcat01.cbl - FILE-CONTROL copy member
000300* for the Dish Category master.
000400*--------------------------------------------
000500     SELECT CATEGORY-FILE
000600         ASSIGN TO "CATMAST"
000700         ORGANIZATION IS SEQUENTIAL.
