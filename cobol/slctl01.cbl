000100*--------------------------------------------
000200* slctl01.cbl - FILE-CONTROL copy member
000300* for the Control file (next-key counters).
000400*--------------------------------------------
000500     SELECT CONTROL-FILE
000600         ASSIGN TO "CTLMAST"
000700         ORGANIZATION IS INDEXED
000800         RECORD KEY IS CONTROL-KEY
000900         ACCESS MODE IS DYNAMIC.
