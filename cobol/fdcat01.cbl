000100*--------------------------------------------
000200* fdcat01.cbl - FD copy member for the
000300* Dish Category master.  Sequential, fixed,
000400* sorted ascending by CAT-ID.
000500*--------------------------------------------
000600 FD  CATEGORY-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  CATEGORY-RECORD.
000900     05  CAT-ID                  PIC 9(09).
001000     05  CAT-NAME                PIC X(30).
001100     05  CAT-SORT-ORDER          PIC 9(05).
001200     05  CAT-STATUS              PIC 9(01).
001300         88  CAT-IS-DISABLED     VALUE 0.
001400         88  CAT-IS-ENABLED      VALUE 1.
001500     05  FILLER                  PIC X(05) VALUE SPACE.
