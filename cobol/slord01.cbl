000100*--------------------------------------------
000200* slord01.cbl - FILE-CONTROL copy member
000300* for the Order master.
000400*--------------------------------------------
000500     SELECT ORDER-FILE
000600         ASSIGN TO "ORDMAST"
000700         ORGANIZATION IS SEQUENTIAL.
