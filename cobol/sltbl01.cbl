000100*--------------------------------------------
000200* sltbl01.cbl - FILE-CONTROL copy member
000300* for the Dining Table master.
000400*--------------------------------------------
000500     SELECT TABLE-FILE
000600         ASSIGN TO "TBLMAST"
000700         ORGANIZATION IS SEQUENTIAL.
