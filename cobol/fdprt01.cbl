000100*--------------------------------------------
000200* fdprt01.cbl - FD copy member for the daily
000300* report printer file.  132-column line,
000400* carriage-control handled by the C01 TOP-OF-
000500* FORM special name (see spnam01.cbl) the way
000600* the shop's other print programs do.
000700*--------------------------------------------
000800 FD  PRINTER-FILE
000900     LABEL RECORDS ARE OMITTED.
001000 01  PRINT-LINE                 PIC X(132).
