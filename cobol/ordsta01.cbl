000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDSTA01.
000300 AUTHOR.        J M OATES.
000400 INSTALLATION.  GOLDEN WOK DATA CENTER.
000500 DATE-WRITTEN.  02/11/93.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*--------------------------------------------------------
000900* ORDSTA01 - Order status derivation and checkout.  Every
001000* line status change or settlement runs through the same
001100* DERIVE-ORDER-STATUS paragraph so ORD-STATUS never drifts
001200* out of step with its lines: ALL-DONE (every line status
001300* 2), ANY-PROGRESS (any line status 1 or 2) and ALL-PAID
001400* (every line IS-PAID 1) decide the new status, and the
001500* order is rewritten only when the value actually changes.
001600* Like ORDMNT01 this locks one order/item at a time by a
001700* full scan under OPEN I-O - no presort required.
001800*
001900* TRANS-CODE   I = ITEM STATUS UPDATE (ONE LINE)
002000*              K = CHECKOUT (SETTLE ALL UNPAID LINES)
002100*
002200* CHANGE LOG
002300* 02/11/93 JMO  ORIGINAL WRITTEN, ORDER TRACKING PROJECT -        ORIG93  
002400*               ITEM STATUS UPDATE AND STATUS DERIVATION.
002500* 08/05/95 SKP  REQ 0349 - ADDED THE CHECKOUT TRANSACTION,        REQ0349 
002600*               ROUND-OFF DISCOUNT AND TABLE NEEDS-
002700*               CLEARING ON COMPLETION.
002800* 11/30/98 SKP  Y2K REQ 0512 - REVIEWED, ORD-PAY-DATE NOW         Y2K98   
002900*               COMES FROM THE WINDOWED 4-DIGIT YEAR.
003000* 07/21/01 DLF  REQ 0603 - ADDED SPNAM01 TRACE SWITCH COPY.       REQ0603 
003100* 03/11/03 CRO  REQ 0671 - REJECT MESSAGE NOW SHOWS THE           REQ0671 
003200*               ORDER OR ITEM KEY FOR EASIER RERUN.
003300*--------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500     COPY "spnam01.cbl".
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900     SELECT TRANS-FILE
004000         ASSIGN TO "ORDSTRAN"
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200
004300     COPY "slord01.cbl".
004400
004500     COPY "slitm01.cbl".
004600
004700     COPY "sltbl01.cbl".
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 FD  TRANS-FILE
005300     LABEL RECORDS ARE OMITTED.
005400 01  TRANS-RECORD.
005500     05  TSTA-CODE               PIC X.
005600         88  TSTA-IS-ITEM-UPDATE VALUE "I".
005700         88  TSTA-IS-CHECKOUT    VALUE "K".
005800     05  TSTA-ORDER-ID           PIC 9(09).
005900     05  TSTA-ITEM-ID            PIC 9(09).
006000     05  TSTA-NEW-ITEM-STATUS    PIC 9(01).
006100     05  TSTA-TENDER-AMT         PIC S9(7)V99.
006200     05  TSTA-PAY-TYPE           PIC 9(01).
006300     05  FILLER                  PIC X(10) VALUE SPACE.
006400
006500     COPY "fdord01.cbl".
006600
006700     COPY "fditm01.cbl".
006800
006900     COPY "fdtbl01.cbl".
007000
007100 WORKING-STORAGE SECTION.
007200
007300     COPY "wsdate01.cbl".
007400
007500 77  TRANS-EOF-SW            PIC X VALUE "N".
007600     88  TRANS-AT-EOF        VALUE "Y".
007700 77  ORDER-EOF-SW            PIC X VALUE "N".
007800     88  ORDER-AT-EOF        VALUE "Y".
007900 77  ITEM-EOF-SW             PIC X VALUE "N".
008000     88  ITEM-AT-EOF         VALUE "Y".
008100 77  TBL-EOF-SW              PIC X VALUE "N".
008200     88  TBL-AT-EOF          VALUE "Y".
008300 77  MATCH-FOUND-SW          PIC X VALUE "N".
008400     88  A-MATCH-WAS-FOUND   VALUE "Y".
008500 77  ALL-DONE-SW             PIC X VALUE "N".
008600     88  ALL-DONE-TRUE       VALUE "Y".
008700 77  ALL-PAID-SW             PIC X VALUE "N".
008800     88  ALL-PAID-TRUE       VALUE "Y".
008900 77  ANY-PROGRESS-SW         PIC X VALUE "N".
009000     88  ANY-PROGRESS-TRUE   VALUE "Y".
009100
009200 77  WS-TRANS-COUNT          PIC 9(05) COMP.
009300 77  WS-CHANGE-COUNT         PIC 9(05) COMP.
009400 77  WS-REJECT-COUNT         PIC 9(05) COMP.
009500 77  WS-ITEM-COUNT           PIC 9(05) COMP.
009600 77  WS-UNPAID-COUNT         PIC 9(05) COMP.
009700
009800 77  WS-NEW-ORDER-STATUS     PIC 9(01).
009900 77  WS-DERIVE-ORDER-ID      PIC 9(09).
010000 77  WS-DERIVE-TABLE-ID      PIC 9(09).
010100 77  WS-SHOULD-PAY           PIC S9(7)V99.
010200 77  WS-DISCOUNT             PIC S9(7)V99.
010300
010400 77  WS-REJECT-LINE          PIC X(42) VALUE SPACE.
010500
010600 PROCEDURE DIVISION.
010700 PROGRAM-BEGIN.
010800     PERFORM OPENING-PROCEDURE.
010900     PERFORM MAIN-PROCESS.
011000     PERFORM CLOSING-PROCEDURE.
011100
011200 PROGRAM-EXIT.
011300     EXIT PROGRAM.
011400
011500 PROGRAM-DONE.
011600     STOP RUN.
011700
011800 OPENING-PROCEDURE.
011900     OPEN INPUT TRANS-FILE.
012000     ACCEPT WS-SYSTEM-DATE FROM DATE.
012100     PERFORM WINDOW-THE-CENTURY.
012200     MOVE ZERO TO WS-TRANS-COUNT WS-CHANGE-COUNT WS-REJECT-COUNT.
012300     PERFORM READ-A-TRANSACTION.
012400
012500 CLOSING-PROCEDURE.
012600     CLOSE TRANS-FILE.
012700     DISPLAY "ORDSTA01 TRANSACTIONS READ     " WS-TRANS-COUNT.
012800     DISPLAY "ORDSTA01 CHANGES APPLIED       " WS-CHANGE-COUNT.
012900     DISPLAY "ORDSTA01 TRANSACTIONS REJECTED " WS-REJECT-COUNT.
013000
013100 MAIN-PROCESS.
013200     PERFORM PROCESS-ONE-TRANSACTION UNTIL TRANS-AT-EOF.
013300
013400 PROCESS-ONE-TRANSACTION.
013500     IF TSTA-IS-ITEM-UPDATE
013600         PERFORM UPDATE-ITEM-STATUS
013700     ELSE
013800     IF TSTA-IS-CHECKOUT
013900         PERFORM CHECKOUT-THE-ORDER
014000     ELSE
014100         MOVE "*** UNKNOWN TRANSACTION CODE ***         " TO
014200             WS-REJECT-LINE
014300         PERFORM WRITE-AN-ORDER-REJECT.
014400     PERFORM READ-A-TRANSACTION.
014500
014600 READ-A-TRANSACTION.
014700     READ TRANS-FILE
014800         AT END MOVE "Y" TO TRANS-EOF-SW.
014900     IF NOT TRANS-AT-EOF
015000         ADD 1 TO WS-TRANS-COUNT.
015100
015200*--------------------------------------------------------
015300* UPDATE-ITEM-STATUS locks the one item, rewrites its
015400* status, then re-derives the order it belongs to.
015500*--------------------------------------------------------
015600 UPDATE-ITEM-STATUS.
015700     PERFORM FIND-AND-LOCK-THE-ITEM.
015800     IF NOT A-MATCH-WAS-FOUND
015900         MOVE "ITEM KEY NOT FOUND                       " TO
016000             WS-REJECT-LINE
016100         PERFORM WRITE-AN-ITEM-REJECT
016200     ELSE
016300         MOVE ITM-ORDER-ID         TO WS-DERIVE-ORDER-ID
016400         MOVE TSTA-NEW-ITEM-STATUS TO ITM-STATUS
016500         REWRITE ITEM-RECORD
016600         ADD 1 TO WS-CHANGE-COUNT.
016700     CLOSE ITEM-FILE.
016800     IF A-MATCH-WAS-FOUND
016900         PERFORM DERIVE-ORDER-STATUS.
017000
017100 FIND-AND-LOCK-THE-ITEM.
017200     MOVE "N" TO MATCH-FOUND-SW.
017300     MOVE "N" TO ITEM-EOF-SW.
017400     OPEN I-O ITEM-FILE.
017500     PERFORM TEST-ONE-ITEM-FOR-ID
017600         UNTIL ITEM-AT-EOF OR A-MATCH-WAS-FOUND.
017700
017800 TEST-ONE-ITEM-FOR-ID.
017900     READ ITEM-FILE
018000         AT END MOVE "Y" TO ITEM-EOF-SW
018100     NOT AT END
018200         IF ITM-ID = TSTA-ITEM-ID
018300             MOVE "Y" TO MATCH-FOUND-SW.
018400
018500*--------------------------------------------------------
018600* DERIVE-ORDER-STATUS - a no-op if the order has no
018700* lines on file.  Shared by UPDATE-ITEM-STATUS and
018800* COMMIT-THE-CHECKOUT; both set WS-DERIVE-ORDER-ID first.
018900*--------------------------------------------------------
019000 DERIVE-ORDER-STATUS.
019100     MOVE ZERO TO WS-ITEM-COUNT.
019200     MOVE "Y" TO ALL-DONE-SW.
019300     MOVE "Y" TO ALL-PAID-SW.
019400     MOVE "N" TO ANY-PROGRESS-SW.
019500     MOVE "N" TO ITEM-EOF-SW.
019600     OPEN INPUT ITEM-FILE.
019700     PERFORM SCAN-ONE-ITEM-FOR-DERIVE UNTIL ITEM-AT-EOF.
019800     CLOSE ITEM-FILE.
019900     IF WS-ITEM-COUNT > ZERO
020000         PERFORM COMPUTE-THE-NEW-ORDER-STATUS.
020100
020200 SCAN-ONE-ITEM-FOR-DERIVE.
020300     READ ITEM-FILE
020400         AT END MOVE "Y" TO ITEM-EOF-SW
020500     NOT AT END
020600         IF ITM-ORDER-ID = WS-DERIVE-ORDER-ID
020700             PERFORM TALLY-ONE-DERIVE-ITEM.
020800
020900 TALLY-ONE-DERIVE-ITEM.
021000     ADD 1 TO WS-ITEM-COUNT.
021100     IF ITM-STATUS NOT = 2
021200         MOVE "N" TO ALL-DONE-SW.
021300     IF ITM-STATUS = 1 OR ITM-STATUS = 2
021400         MOVE "Y" TO ANY-PROGRESS-SW.
021500     IF ITM-IS-PAID NOT = 1
021600         MOVE "N" TO ALL-PAID-SW.
021700
021800 COMPUTE-THE-NEW-ORDER-STATUS.
021900     IF ALL-DONE-TRUE AND ALL-PAID-TRUE
022000         MOVE 3 TO WS-NEW-ORDER-STATUS
022100     ELSE
022200     IF ALL-DONE-TRUE
022300         MOVE 2 TO WS-NEW-ORDER-STATUS
022400     ELSE
022500     IF ANY-PROGRESS-TRUE
022600         MOVE 1 TO WS-NEW-ORDER-STATUS
022700     ELSE
022800         MOVE 0 TO WS-NEW-ORDER-STATUS.
022900     PERFORM REWRITE-ORDER-STATUS-IF-CHANGED.
023000
023100 REWRITE-ORDER-STATUS-IF-CHANGED.
023200     MOVE "N" TO MATCH-FOUND-SW.
023300     MOVE "N" TO ORDER-EOF-SW.
023400     OPEN I-O ORDER-FILE.
023500     PERFORM TEST-ONE-ORDER-FOR-DERIVE
023600         UNTIL ORDER-AT-EOF OR A-MATCH-WAS-FOUND.
023700     PERFORM APPLY-THE-DERIVED-STATUS.
023800     CLOSE ORDER-FILE.
023900     IF A-MATCH-WAS-FOUND AND WS-NEW-ORDER-STATUS = 3
024000         PERFORM SET-TABLE-NEEDS-CLEARING-IF-NEW.
024100
024200 TEST-ONE-ORDER-FOR-DERIVE.
024300     READ ORDER-FILE
024400         AT END MOVE "Y" TO ORDER-EOF-SW
024500     NOT AT END
024600         IF ORD-ID = WS-DERIVE-ORDER-ID
024700             MOVE "Y" TO MATCH-FOUND-SW.
024800
024900 APPLY-THE-DERIVED-STATUS.
025000     IF A-MATCH-WAS-FOUND
025100         MOVE ORD-TABLE-ID TO WS-DERIVE-TABLE-ID.
025200     IF A-MATCH-WAS-FOUND AND ORD-STATUS NOT = WS-NEW-ORDER-STATUS
025300         MOVE WS-NEW-ORDER-STATUS TO ORD-STATUS
025400         REWRITE ORDER-RECORD
025500         ADD 1 TO WS-CHANGE-COUNT.
025600
025700 SET-TABLE-NEEDS-CLEARING-IF-NEW.
025800     MOVE "N" TO MATCH-FOUND-SW.
025900     MOVE "N" TO TBL-EOF-SW.
026000     OPEN I-O TABLE-FILE.
026100     PERFORM FIND-AND-MARK-TABLE-CLEARING
026200         UNTIL TBL-AT-EOF OR A-MATCH-WAS-FOUND.
026300     CLOSE TABLE-FILE.
026400
026500 FIND-AND-MARK-TABLE-CLEARING.
026600     READ TABLE-FILE
026700         AT END MOVE "Y" TO TBL-EOF-SW
026800     NOT AT END
026900         IF TBL-ID = WS-DERIVE-TABLE-ID
027000             MOVE "Y" TO MATCH-FOUND-SW
027100             PERFORM MARK-THE-TABLE-CLEARING-IF-NEW.
027200
027300 MARK-THE-TABLE-CLEARING-IF-NEW.
027400     IF TBL-STATUS NOT = 2
027500         MOVE 2 TO TBL-STATUS
027600         REWRITE TABLE-RECORD.
027700
027800*--------------------------------------------------------
027900* CHECKOUT-THE-ORDER settles every unpaid line at once;
028000* DISCOUNT absorbs the gap between what was owed and what
028100* was tendered (paying less than owed is allowed).
028200*--------------------------------------------------------
028300 CHECKOUT-THE-ORDER.
028400     PERFORM FIND-AND-LOCK-THE-ORDER-FOR-CHECKOUT.
028500     IF NOT A-MATCH-WAS-FOUND
028600         CLOSE ORDER-FILE
028700         MOVE "ORDER KEY NOT FOUND                      " TO
028800             WS-REJECT-LINE
028900         PERFORM WRITE-AN-ORDER-REJECT
029000     ELSE
029100         PERFORM GATHER-THE-UNPAID-LINES
029200         PERFORM DISPATCH-THE-CHECKOUT.
029300
029400 FIND-AND-LOCK-THE-ORDER-FOR-CHECKOUT.
029500     MOVE "N" TO MATCH-FOUND-SW.
029600     MOVE "N" TO ORDER-EOF-SW.
029700     OPEN I-O ORDER-FILE.
029800     PERFORM TEST-ONE-ORDER-FOR-CHECKOUT
029900         UNTIL ORDER-AT-EOF OR A-MATCH-WAS-FOUND.
030000
030100 TEST-ONE-ORDER-FOR-CHECKOUT.
030200     READ ORDER-FILE
030300         AT END MOVE "Y" TO ORDER-EOF-SW
030400     NOT AT END
030500         IF ORD-ID = TSTA-ORDER-ID
030600             MOVE "Y" TO MATCH-FOUND-SW.
030700
030800 GATHER-THE-UNPAID-LINES.
030900     MOVE ZERO TO WS-SHOULD-PAY.
031000     MOVE ZERO TO WS-UNPAID-COUNT.
031100     MOVE "N"  TO ITEM-EOF-SW.
031200     OPEN INPUT ITEM-FILE.
031300     PERFORM SCAN-ONE-ITEM-FOR-CHECKOUT UNTIL ITEM-AT-EOF.
031400     CLOSE ITEM-FILE.
031500
031600 SCAN-ONE-ITEM-FOR-CHECKOUT.
031700     READ ITEM-FILE
031800         AT END MOVE "Y" TO ITEM-EOF-SW
031900     NOT AT END
032000         IF ITM-ORDER-ID = TSTA-ORDER-ID AND ITM-IS-PAID = 0
032100             ADD 1 TO WS-UNPAID-COUNT
032200             ADD ITM-SUBTOTAL TO WS-SHOULD-PAY.
032300
032400 DISPATCH-THE-CHECKOUT.
032500     IF WS-UNPAID-COUNT = ZERO
032600         MOVE "NO UNPAID LINES - CHECKOUT REJECTED      " TO
032700             WS-REJECT-LINE
032800         PERFORM WRITE-AN-ORDER-REJECT
032900         CLOSE ORDER-FILE
033000     ELSE
033100     IF TSTA-TENDER-AMT <= ZERO OR
033200             TSTA-TENDER-AMT > WS-SHOULD-PAY
033300         MOVE "TENDER OUT OF RANGE - CHECKOUT REJECTED  " TO
033400             WS-REJECT-LINE
033500         PERFORM WRITE-AN-ORDER-REJECT
033600         CLOSE ORDER-FILE
033700     ELSE
033800         PERFORM COMMIT-THE-CHECKOUT.
033900
034000 COMMIT-THE-CHECKOUT.
034100     COMPUTE WS-DISCOUNT = WS-SHOULD-PAY - TSTA-TENDER-AMT.
034200     COMPUTE ORD-PAY-AMT =
034300         ORD-PAY-AMT - WS-SHOULD-PAY + TSTA-TENDER-AMT.
034400     ADD WS-DISCOUNT     TO ORD-DISCOUNT-AMT.
034500     MOVE TSTA-PAY-TYPE  TO ORD-PAY-TYPE.
034600     MOVE DATE-YYYYMMDD  TO ORD-PAY-DATE.
034700     MOVE ORD-ID         TO WS-DERIVE-ORDER-ID.
034800     REWRITE ORDER-RECORD.
034900     CLOSE ORDER-FILE.
035000     PERFORM SETTLE-THE-UNPAID-LINES.
035100     PERFORM DERIVE-ORDER-STATUS.
035200     ADD 1 TO WS-CHANGE-COUNT.
035300
035400 SETTLE-THE-UNPAID-LINES.
035500     MOVE "N" TO ITEM-EOF-SW.
035600     OPEN I-O ITEM-FILE.
035700     PERFORM SETTLE-ONE-ITEM UNTIL ITEM-AT-EOF.
035800     CLOSE ITEM-FILE.
035900
036000 SETTLE-ONE-ITEM.
036100     READ ITEM-FILE
036200         AT END MOVE "Y" TO ITEM-EOF-SW
036300     NOT AT END
036400         IF ITM-ORDER-ID = TSTA-ORDER-ID AND ITM-IS-PAID = 0
036500             MOVE 1 TO ITM-IS-PAID
036600             REWRITE ITEM-RECORD.
036700
036800 WRITE-AN-ITEM-REJECT.
036900     DISPLAY "ORDSTA01 REJECT - ITEM " TSTA-ITEM-ID " "
037000         WS-REJECT-LINE.
037100     ADD 1 TO WS-REJECT-COUNT.
037200
037300 WRITE-AN-ORDER-REJECT.
037400     DISPLAY "ORDSTA01 REJECT - ORDER " TSTA-ORDER-ID " "
037500         WS-REJECT-LINE.
037600     ADD 1 TO WS-REJECT-COUNT.
037700
037800     COPY "pldate01.cbl".
