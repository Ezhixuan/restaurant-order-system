000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DAYRPT01.
000300 AUTHOR.        R T HUANG.
000400 INSTALLATION.  GOLDEN WOK DATA CENTER.
000500 DATE-WRITTEN.  06/14/93.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*--------------------------------------------------------
000900* DAYRPT01 - Daily management report.  One parameter
001000* record gives the report date and the top-N cutoff for
001100* the dish ranking; everything else is derived from
001200* ORDER-MAST/ITEM-MAST.  A single pass over ORDER-MAST
001300* decides which orders qualify (created on the report
001400* date, status completed) and writes them to a small work
001500* file, along with today's revenue/count; that work file
001600* is SORTed by table and control-broken into the table
001700* statistics.  A second pass over ITEM-MAST keeps only the
001800* lines belonging to a qualifying order, SORTs them by
001900* dish name, and control-breaks them into per-dish
002000* quantity/sales totals, from which RANK-THE-TOP-DISHES
002100* pulls the top N by units sold.
002200*
002300* TRANS-CODE   (none - one parameter record, no repeats)
002400*
002500* CHANGE LOG
002600* 06/14/93 RTH  ORIGINAL WRITTEN, MANAGEMENT REPORTING            ORIG93  
002700*               PROJECT - TODAY'S REVENUE/COUNT/AVERAGE,
002800*               TOP DISHES AND PER-TABLE SALES.
002900* 08/05/95 SKP  REQ 0349 - REPORT DATE AND TOP-N NOW COME         REQ0349 
003000*               FROM A ONE-RECORD PARAMETER FILE INSTEAD
003100*               OF BEING HARD-CODED.
003200* 11/30/98 SKP  Y2K REQ 0512 - REVIEWED, ALL DATE FIELDS          Y2K98   
003300*               COMPARED HERE ARE ALREADY FOUR-DIGIT-YEAR
003400*               ON THE MASTER FILES.  NO CHANGE REQUIRED.
003500* 07/21/01 DLF  REQ 0603 - ADDED SPNAM01 TRACE SWITCH COPY.       REQ0603 
003600* 03/11/03 CRO  REQ 0671 - TABLE STATISTICS SECTION NOW           REQ0671 
003700*               SHOWS "*** TABLE NOT ON FILE ***" INSTEAD
003800*               OF BLANKS WHEN A TABLE HAS BEEN DELETED
003900*               SINCE THE SALE.
004000*--------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200     COPY "spnam01.cbl".
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT PARM-FILE
004700         ASSIGN TO "DAYPARM"
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900
005000     COPY "slord01.cbl".
005100
005200     COPY "slitm01.cbl".
005300
005400     COPY "sltbl01.cbl".
005500
005600     SELECT QUAL-FILE
005700         ASSIGN TO "DAYQUAL"
005800         ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT SORT-TBL-FILE
006100         ASSIGN TO "SORTWK1".
006200
006300     SELECT WORK-TBL-FILE
006400         ASSIGN TO "DAYWTBL"
006500         ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT DISH-QUAL-FILE
006800         ASSIGN TO "DAYDQUL"
006900         ORGANIZATION IS SEQUENTIAL.
007000
007100     SELECT SORT-DISH-FILE
007200         ASSIGN TO "SORTWK2".
007300
007400     SELECT WORK-DISH-FILE
007500         ASSIGN TO "DAYWDSH"
007600         ORGANIZATION IS SEQUENTIAL.
007700
007800     SELECT PRINTER-FILE
007900         ASSIGN TO PRINTER
008000         ORGANIZATION IS LINE SEQUENTIAL.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400
008500 FD  PARM-FILE
008600     LABEL RECORDS ARE OMITTED.
008700 01  PARM-RECORD.
008800     05  PARM-REPORT-DATE        PIC 9(08).
008900     05  PARM-TOP-N              PIC 9(03).
009000     05  FILLER                  PIC X(10) VALUE SPACE.
009100
009200     COPY "fdord01.cbl".
009300
009400     COPY "fditm01.cbl".
009500
009600     COPY "fdtbl01.cbl".
009700
009800 FD  QUAL-FILE
009900     LABEL RECORDS ARE STANDARD.
010000 01  QUAL-RECORD.
010100     05  QUAL-ORDER-ID           PIC 9(09).
010200     05  QUAL-TABLE-ID           PIC 9(09).
010300     05  QUAL-PAY-AMT            PIC S9(7)V99.
010400     05  FILLER                  PIC X(05) VALUE SPACE.
010500
010600 SD  SORT-TBL-FILE.
010700 01  SORT-TBL-RECORD.
010800     05  SORT-TBL-ORDER-ID       PIC 9(09).
010900     05  SORT-TBL-TABLE-ID       PIC 9(09).
011000     05  SORT-TBL-PAY-AMT        PIC S9(7)V99.
011100     05  FILLER                  PIC X(05) VALUE SPACE.
011200
011300 FD  WORK-TBL-FILE
011400     LABEL RECORDS ARE STANDARD.
011500 01  WORK-TBL-RECORD.
011600     05  WTBL-ORDER-ID           PIC 9(09).
011700     05  WTBL-TABLE-ID           PIC 9(09).
011800     05  WTBL-PAY-AMT            PIC S9(7)V99.
011900     05  FILLER                  PIC X(05) VALUE SPACE.
012000
012100 FD  DISH-QUAL-FILE
012200     LABEL RECORDS ARE STANDARD.
012300 01  DISH-QUAL-RECORD.
012400     05  DQ-DISH-NAME            PIC X(30).
012500     05  DQ-QUANTITY             PIC 9(03).
012600     05  DQ-SUBTOTAL             PIC S9(7)V99.
012700     05  FILLER                  PIC X(05) VALUE SPACE.
012800
012900 SD  SORT-DISH-FILE.
013000 01  SORT-DISH-RECORD.
013100     05  SORT-DISH-NAME          PIC X(30).
013200     05  SORT-DISH-QUANTITY      PIC 9(03).
013300     05  SORT-DISH-SUBTOTAL      PIC S9(7)V99.
013400     05  FILLER                  PIC X(05) VALUE SPACE.
013500
013600 FD  WORK-DISH-FILE
013700     LABEL RECORDS ARE STANDARD.
013800 01  WORK-DISH-RECORD.
013900     05  WDSH-DISH-NAME          PIC X(30).
014000     05  WDSH-QUANTITY           PIC 9(03).
014100     05  WDSH-SUBTOTAL           PIC S9(7)V99.
014200     05  FILLER                  PIC X(05) VALUE SPACE.
014300
014400     COPY "fdprt01.cbl".
014500
014600 WORKING-STORAGE SECTION.
014700
014800     COPY "wsdate01.cbl".
014900
015000 01  TBL-LOOKUP-TABLE.
015100     05  TBL-ENTRY OCCURS 200 TIMES INDEXED BY TX.
015200         10  TLT-ID              PIC 9(09).
015300         10  TLT-NO              PIC X(06).
015400         10  TLT-NAME            PIC X(20).
015450         10  FILLER              PIC X(05) VALUE SPACE.
015500
015600 01  QUAL-ID-TABLE.
015700     05  QUAL-ID-ENTRY OCCURS 999 TIMES INDEXED BY QIX.
015800         10  QIT-ORDER-ID        PIC 9(09).
015850         10  FILLER              PIC X(05) VALUE SPACE.
015900
016000 01  TABLE-STAT-TABLE.
016100     05  TABLE-STAT-ENTRY OCCURS 200 TIMES INDEXED BY SX.
016200         10  TS-TABLE-ID         PIC 9(09).
016300         10  TS-ORDER-COUNT      PIC 9(05) COMP.
016400         10  TS-PAY-TOTAL        PIC S9(9)V99.
016450         10  FILLER              PIC X(05) VALUE SPACE.
016500
016600 01  DISH-TOTAL-TABLE.
016700     05  DISH-TOTAL-ENTRY OCCURS 500 TIMES INDEXED BY DX.
016800         10  DTT-DISH-NAME       PIC X(30).
016900         10  DTT-QUANTITY        PIC 9(07) COMP.
017000         10  DTT-SUBTOTAL        PIC S9(9)V99.
017100         10  DTT-RANKED-SW       PIC X.
017200             88  DTT-ALREADY-RANKED VALUE "Y".
017250             10  FILLER              PIC X(05) VALUE SPACE.
017300
017400 01  TOP-DISH-TABLE.
017500     05  TOP-DISH-ENTRY OCCURS 20 TIMES INDEXED BY RX.
017600         10  TOPD-DISH-NAME      PIC X(30).
017700         10  TOPD-QUANTITY       PIC 9(07).
017800         10  TOPD-SUBTOTAL       PIC S9(9)V99.
017850         10  FILLER              PIC X(05) VALUE SPACE.
017900
018000 01  TITLE-LINE.
018100     05  FILLER                  PIC X(40) VALUE SPACE.
018200     05  FILLER                  PIC X(30)
018300         VALUE "GOLDEN WOK DAILY SALES REPORT".
018400     05  FILLER                  PIC X(04) VALUE SPACE.
018500     05  FILLER                  PIC X(12) VALUE "REPORT DATE:".
018600     05  PRINT-REPORT-DATE       PIC Z9/99/9999.
018700     05  FILLER                  PIC X(10) VALUE SPACE.
018800     05  FILLER                  PIC X(05) VALUE "PAGE:".
018900     05  PRINT-PAGE-NUMBER       PIC ZZZ9.
019000     05  FILLER                  PIC X(17) VALUE SPACE.
019100
019200 01  STATS-LINE.
019300     05  FILLER                  PIC X(10) VALUE SPACE.
019400     05  FILLER                  PIC X(15) VALUE "TOTAL REVENUE:".
019500     05  PRINT-REVENUE           PIC ZZ,ZZZ,ZZ9.99.
019600     05  FILLER                  PIC X(05) VALUE SPACE.
019700     05  FILLER                  PIC X(13) VALUE "ORDER COUNT:".
019800     05  PRINT-ORD-COUNT         PIC ZZ,ZZ9.
019900     05  FILLER                  PIC X(05) VALUE SPACE.
020000     05  FILLER                  PIC X(15) VALUE
020100         "AVERAGE TICKET:".
020200     05  PRINT-AVG-TICKET        PIC Z,ZZ9.99.
020300     05  FILLER                  PIC X(42) VALUE SPACE.
020400
020500 01  TOP-DISHES-BANNER.
020600     05  FILLER                  PIC X(10) VALUE SPACE.
020700     05  FILLER                  PIC X(11) VALUE "TOP DISHES:".
020800     05  FILLER                  PIC X(111) VALUE SPACE.
020900
021000 01  DISH-COLUMN-LINE.
021100     05  FILLER                  PIC X(10) VALUE SPACE.
021200     05  FILLER                  PIC X(06) VALUE "RANK".
021300     05  FILLER                  PIC X(04) VALUE SPACE.
021400     05  FILLER                  PIC X(30) VALUE "DISH NAME".
021500     05  FILLER                  PIC X(02) VALUE SPACE.
021600     05  FILLER                  PIC X(11) VALUE "UNITS SOLD".
021700     05  FILLER                  PIC X(03) VALUE SPACE.
021800     05  FILLER                  PIC X(13) VALUE "SALES AMOUNT".
021900     05  FILLER                  PIC X(53) VALUE SPACE.
022000
022100 01  DISH-DETAIL-LINE.
022200     05  FILLER                  PIC X(10) VALUE SPACE.
022300     05  PRINT-RANK              PIC Z9.
022400     05  FILLER                  PIC X(08) VALUE SPACE.
022500     05  PRINT-DISH-NAME         PIC X(30).
022600     05  FILLER                  PIC X(02) VALUE SPACE.
022700     05  PRINT-UNITS-SOLD        PIC ZZ,ZZ9.
022800     05  FILLER                  PIC X(05) VALUE SPACE.
022900     05  PRINT-DISH-SALES        PIC ZZ,ZZZ,ZZ9.99.
023000     05  FILLER                  PIC X(56) VALUE SPACE.
023100
023200 01  TABLE-STATS-BANNER.
023300     05  FILLER                  PIC X(10) VALUE SPACE.
023400     05  FILLER                  PIC X(18) VALUE
023500         "TABLE STATISTICS:".
023600     05  FILLER                  PIC X(104) VALUE SPACE.
023700
023800 01  TABLE-COLUMN-LINE.
023900     05  FILLER                  PIC X(10) VALUE SPACE.
024000     05  FILLER                  PIC X(08) VALUE "TABLE NO".
024100     05  FILLER                  PIC X(03) VALUE SPACE.
024200     05  FILLER                  PIC X(20) VALUE "TABLE NAME".
024300     05  FILLER                  PIC X(03) VALUE SPACE.
024400     05  FILLER                  PIC X(06) VALUE "ORDERS".
024500     05  FILLER                  PIC X(04) VALUE SPACE.
024600     05  FILLER                  PIC X(13) VALUE "SALES AMOUNT".
024700     05  FILLER                  PIC X(65) VALUE SPACE.
024800
024900 01  TABLE-DETAIL-LINE.
025000     05  FILLER                  PIC X(10) VALUE SPACE.
025100     05  PRINT-TABLE-NO          PIC X(06).
025200     05  FILLER                  PIC X(05) VALUE SPACE.
025300     05  PRINT-TABLE-NAME        PIC X(20).
025400     05  FILLER                  PIC X(03) VALUE SPACE.
025500     05  PRINT-TBL-ORDERS        PIC ZZ,ZZ9.
025600     05  FILLER                  PIC X(04) VALUE SPACE.
025700     05  PRINT-TBL-SALES         PIC ZZ,ZZZ,ZZ9.99.
025800     05  FILLER                  PIC X(65) VALUE SPACE.
025900
026000 01  GRAND-TOTAL-LINE.
026100     05  FILLER                  PIC X(10) VALUE SPACE.
026200     05  FILLER                  PIC X(14) VALUE "GRAND TOTALS:".
026300     05  FILLER                  PIC X(11) VALUE SPACE.
026400     05  PRINT-GRAND-ORDERS      PIC ZZ,ZZ9.
026500     05  FILLER                  PIC X(04) VALUE SPACE.
026600     05  PRINT-GRAND-SALES       PIC ZZ,ZZZ,ZZ9.99.
026700     05  FILLER                  PIC X(74) VALUE SPACE.
026800
026900 77  LINE-COUNT               PIC 9(03) COMP.
027000 77  PAGE-NUMBER              PIC 9(04) COMP.
027100 77  MAXIMUM-LINES            PIC 9(03) COMP VALUE 55.
027200
027300 77  PARM-EOF-SW              PIC X VALUE "N".
027400     88  PARM-AT-EOF          VALUE "Y".
027500 77  ORDER-EOF-SW             PIC X VALUE "N".
027600     88  ORDER-AT-EOF         VALUE "Y".
027700 77  ITEM-EOF-SW              PIC X VALUE "N".
027800     88  ITEM-AT-EOF          VALUE "Y".
027900 77  TBL-EOF-SW               PIC X VALUE "N".
028000     88  TBL-AT-EOF           VALUE "Y".
028100 77  WTBL-EOF-SW              PIC X VALUE "N".
028200     88  WTBL-AT-EOF          VALUE "Y".
028300 77  WDSH-EOF-SW              PIC X VALUE "N".
028400     88  WDSH-AT-EOF          VALUE "Y".
028500 77  MATCH-FOUND-SW           PIC X VALUE "N".
028600     88  A-MATCH-WAS-FOUND    VALUE "Y".
028700
028800 77  WS-REPORT-DATE           PIC 9(08).
028900 77  WS-TOP-N                 PIC 9(02) COMP.
029000
029100 77  WS-TODAY-REVENUE         PIC S9(9)V99 VALUE ZERO.
029200 77  WS-TODAY-COUNT           PIC 9(05) COMP.
029300 77  WS-AVG-TICKET            PIC S9(7)V99 VALUE ZERO.
029400
029500 77  WS-QUAL-COUNT            PIC 9(05) COMP.
029600 77  WS-TABLE-LOOKUP-COUNT    PIC 9(05) COMP.
029700 77  WS-TABLE-STAT-COUNT      PIC 9(05) COMP.
029800 77  WS-DISH-TOTAL-COUNT      PIC 9(05) COMP.
029900 77  WS-TOP-RANKED-COUNT      PIC 9(02) COMP.
030000
030100 77  WS-FOUND-TX              PIC 9(05) COMP.
030200 77  WS-FOUND-SX              PIC 9(05) COMP.
030300 77  WS-FOUND-DX              PIC 9(05) COMP.
030400 77  WS-MAX-DX                PIC 9(05) COMP.
030500 77  WS-MAX-QTY               PIC 9(07) COMP.
030600 77  WS-SUB                   PIC 9(05) COMP.
030700 77  WS-RANK                  PIC 9(02) COMP.
030800
030900 77  WS-GRAND-ORDER-COUNT     PIC 9(07) COMP.
031000 77  WS-GRAND-SALES           PIC S9(9)V99 VALUE ZERO.
031100
031200 PROCEDURE DIVISION.
031300 PROGRAM-BEGIN.
031400     PERFORM OPENING-PROCEDURE.
031500     PERFORM MAIN-PROCESS.
031600     PERFORM CLOSING-PROCEDURE.
031700
031800 PROGRAM-EXIT.
031900     EXIT PROGRAM.
032000
032100 PROGRAM-DONE.
032200     STOP RUN.
032300
032400 OPENING-PROCEDURE.
032500     OPEN INPUT PARM-FILE.
032600     MOVE ZERO TO PARM-REPORT-DATE PARM-TOP-N.
032700     READ PARM-FILE
032800         AT END MOVE "Y" TO PARM-EOF-SW.
032900     CLOSE PARM-FILE.
033000     MOVE PARM-REPORT-DATE TO WS-REPORT-DATE.
033100     PERFORM SET-THE-TOP-N.
033200     PERFORM LOAD-THE-TABLE-NAMES.
033300
033400 CLOSING-PROCEDURE.
033500     DISPLAY "DAYRPT01 REPORT DATE          " WS-REPORT-DATE.
033600     DISPLAY "DAYRPT01 QUALIFYING ORDERS     " WS-QUAL-COUNT.
033700     DISPLAY "DAYRPT01 DISTINCT DISHES SOLD  "
033800         WS-DISH-TOTAL-COUNT.
033900
034000 SET-THE-TOP-N.
034100     IF PARM-TOP-N = ZERO
034200         MOVE 10 TO WS-TOP-N
034300     ELSE
034400         MOVE PARM-TOP-N TO WS-TOP-N.
034500     IF WS-TOP-N > 20
034600         MOVE 20 TO WS-TOP-N.
034700
034800*--------------------------------------------------------
034900* The table master is small enough to hold whole in
035000* working storage, the same way ORDCRT01 snapshots the
035100* dish master - it saves a random lookup pass later, when
035200* the table-statistics section needs each table's name.
035300*--------------------------------------------------------
035400 LOAD-THE-TABLE-NAMES.
035500     MOVE ZERO TO WS-TABLE-LOOKUP-COUNT.
035600     MOVE "N" TO TBL-EOF-SW.
035700     OPEN INPUT TABLE-FILE.
035800     PERFORM LOAD-ONE-TABLE-NAME UNTIL TBL-AT-EOF.
035900     CLOSE TABLE-FILE.
036000
036100 LOAD-ONE-TABLE-NAME.
036200     READ TABLE-FILE
036300         AT END MOVE "Y" TO TBL-EOF-SW
036400     NOT AT END
036500         ADD 1 TO WS-TABLE-LOOKUP-COUNT
036600         SET TX TO WS-TABLE-LOOKUP-COUNT
036700         MOVE TBL-ID   TO TLT-ID (TX)
036800         MOVE TBL-NO   TO TLT-NO (TX)
036900         MOVE TBL-NAME TO TLT-NAME (TX).
037000
037100 MAIN-PROCESS.
037200     PERFORM ACCUMULATE-TODAY-STATS.
037300     PERFORM SORT-ORDERS-BY-TABLE.
037400     PERFORM SORT-ITEMS-BY-DISH.
037500     PERFORM RANK-THE-TOP-DISHES.
037600     PERFORM PRINT-THE-REPORT.
037700
037800*--------------------------------------------------------
037900* One pass over ORDER-MAST: pick up today's revenue and
038000* order count, and drop every qualifying order onto the
038100* QUAL-FILE work file (and into the in-memory QUAL-ID-
038200* TABLE) for the two later passes to use.
038300*--------------------------------------------------------
038400 ACCUMULATE-TODAY-STATS.
038500     MOVE ZERO TO WS-TODAY-REVENUE WS-TODAY-COUNT WS-QUAL-COUNT.
038600     MOVE "N" TO ORDER-EOF-SW.
038700     OPEN INPUT ORDER-FILE.
038800     OPEN OUTPUT QUAL-FILE.
038900     PERFORM TEST-ONE-ORDER-FOR-TODAY UNTIL ORDER-AT-EOF.
039000     CLOSE ORDER-FILE.
039100     CLOSE QUAL-FILE.
039200     PERFORM COMPUTE-THE-AVERAGE-TICKET.
039300
039400 TEST-ONE-ORDER-FOR-TODAY.
039500     READ ORDER-FILE
039600         AT END MOVE "Y" TO ORDER-EOF-SW
039700     NOT AT END
039800         IF ORD-CREATED-DATE = WS-REPORT-DATE AND ORD-STATUS = 3
039900             PERFORM ACCEPT-ONE-QUALIFYING-ORDER.
040000
040100 ACCEPT-ONE-QUALIFYING-ORDER.
040200     ADD 1 TO WS-TODAY-COUNT.
040300     ADD ORD-PAY-AMT TO WS-TODAY-REVENUE.
040400     ADD 1 TO WS-QUAL-COUNT.
040500     SET QIX TO WS-QUAL-COUNT.
040600     MOVE ORD-ID       TO QIT-ORDER-ID (QIX).
040700     MOVE ORD-ID       TO QUAL-ORDER-ID.
040800     MOVE ORD-TABLE-ID TO QUAL-TABLE-ID.
040900     MOVE ORD-PAY-AMT  TO QUAL-PAY-AMT.
041000     WRITE QUAL-RECORD.
041100
041200 COMPUTE-THE-AVERAGE-TICKET.
041300     IF WS-TODAY-COUNT = ZERO
041400         MOVE ZERO TO WS-AVG-TICKET
041500     ELSE
041600         COMPUTE WS-AVG-TICKET ROUNDED =
041700             WS-TODAY-REVENUE / WS-TODAY-COUNT.
041800
041900*--------------------------------------------------------
042000* SORT the qualifying orders by table and control-break
042100* them (by table search, not by adjacency - the table
042200* count is small) into TABLE-STAT-TABLE.
042300*--------------------------------------------------------
042400 SORT-ORDERS-BY-TABLE.
042500     MOVE ZERO TO WS-TABLE-STAT-COUNT.
042600     SORT SORT-TBL-FILE
042700         ON ASCENDING KEY SORT-TBL-TABLE-ID
042800         USING QUAL-FILE
042900         GIVING WORK-TBL-FILE.
043000     MOVE "N" TO WTBL-EOF-SW.
043100     OPEN INPUT WORK-TBL-FILE.
043200     PERFORM ACCUMULATE-ONE-TABLE-STAT UNTIL WTBL-AT-EOF.
043300     CLOSE WORK-TBL-FILE.
043400
043500 ACCUMULATE-ONE-TABLE-STAT.
043600     READ WORK-TBL-FILE
043700         AT END MOVE "Y" TO WTBL-EOF-SW
043800     NOT AT END
043900         PERFORM FIND-OR-ADD-TABLE-STAT
044000         ADD 1 TO TS-ORDER-COUNT (WS-FOUND-SX)
044100         ADD WTBL-PAY-AMT TO TS-PAY-TOTAL (WS-FOUND-SX).
044200
044300 FIND-OR-ADD-TABLE-STAT.
044400     MOVE "N" TO MATCH-FOUND-SW.
044500     PERFORM TEST-ONE-TABLE-STAT
044600         VARYING SX FROM 1 BY 1
044700         UNTIL SX > WS-TABLE-STAT-COUNT OR A-MATCH-WAS-FOUND.
044800     IF NOT A-MATCH-WAS-FOUND
044900         PERFORM ADD-A-NEW-TABLE-STAT.
045000
045100 TEST-ONE-TABLE-STAT.
045200     IF TS-TABLE-ID (SX) = WTBL-TABLE-ID
045300         MOVE "Y" TO MATCH-FOUND-SW
045400         MOVE SX  TO WS-FOUND-SX.
045500
045600 ADD-A-NEW-TABLE-STAT.
045700     ADD 1 TO WS-TABLE-STAT-COUNT.
045800     SET SX TO WS-TABLE-STAT-COUNT.
045900     MOVE WTBL-TABLE-ID TO TS-TABLE-ID (SX).
046000     MOVE ZERO          TO TS-ORDER-COUNT (SX).
046100     MOVE ZERO          TO TS-PAY-TOTAL (SX).
046200     MOVE SX            TO WS-FOUND-SX.
046300
046400*--------------------------------------------------------
046500* One pass over ITEM-MAST keeps only the lines whose
046600* order id is in QUAL-ID-TABLE, SORTs the survivors by
046700* dish name, and control-breaks them into DISH-TOTAL-
046800* TABLE (search, not adjacency, same reasoning as above).
046900*--------------------------------------------------------
047000 SORT-ITEMS-BY-DISH.
047100     MOVE ZERO TO WS-DISH-TOTAL-COUNT.
047200     MOVE "N" TO ITEM-EOF-SW.
047300     OPEN INPUT ITEM-FILE.
047400     OPEN OUTPUT DISH-QUAL-FILE.
047500     PERFORM TEST-ONE-ITEM-FOR-QUAL UNTIL ITEM-AT-EOF.
047600     CLOSE ITEM-FILE.
047700     CLOSE DISH-QUAL-FILE.
047800     SORT SORT-DISH-FILE
047900         ON ASCENDING KEY SORT-DISH-NAME
048000         USING DISH-QUAL-FILE
048100         GIVING WORK-DISH-FILE.
048200     MOVE "N" TO WDSH-EOF-SW.
048300     OPEN INPUT WORK-DISH-FILE.
048400     PERFORM ACCUMULATE-ONE-DISH-TOTAL UNTIL WDSH-AT-EOF.
048500     CLOSE WORK-DISH-FILE.
048600
048700 TEST-ONE-ITEM-FOR-QUAL.
048800     READ ITEM-FILE
048900         AT END MOVE "Y" TO ITEM-EOF-SW
049000     NOT AT END
049100         PERFORM CHECK-ITEM-ORDER-QUALIFIES.
049200
049300 CHECK-ITEM-ORDER-QUALIFIES.
049400     MOVE "N" TO MATCH-FOUND-SW.
049500     PERFORM TEST-ONE-QUAL-ID
049600         VARYING QIX FROM 1 BY 1
049700         UNTIL QIX > WS-QUAL-COUNT OR A-MATCH-WAS-FOUND.
049800     IF A-MATCH-WAS-FOUND
049900         PERFORM WRITE-ONE-DISH-QUAL-RECORD.
050000
050100 TEST-ONE-QUAL-ID.
050200     IF QIT-ORDER-ID (QIX) = ITM-ORDER-ID
050300         MOVE "Y" TO MATCH-FOUND-SW.
050400
050500 WRITE-ONE-DISH-QUAL-RECORD.
050600     MOVE ITM-DISH-NAME TO DQ-DISH-NAME.
050700     MOVE ITM-QUANTITY  TO DQ-QUANTITY.
050800     MOVE ITM-SUBTOTAL  TO DQ-SUBTOTAL.
050900     WRITE DISH-QUAL-RECORD.
051000
051100 ACCUMULATE-ONE-DISH-TOTAL.
051200     READ WORK-DISH-FILE
051300         AT END MOVE "Y" TO WDSH-EOF-SW
051400     NOT AT END
051500         PERFORM FIND-OR-ADD-DISH-TOTAL
051600         ADD WDSH-QUANTITY TO DTT-QUANTITY (WS-FOUND-DX)
051700         ADD WDSH-SUBTOTAL TO DTT-SUBTOTAL (WS-FOUND-DX).
051800
051900 FIND-OR-ADD-DISH-TOTAL.
052000     MOVE "N" TO MATCH-FOUND-SW.
052100     PERFORM TEST-ONE-DISH-TOTAL
052200         VARYING DX FROM 1 BY 1
052300         UNTIL DX > WS-DISH-TOTAL-COUNT OR A-MATCH-WAS-FOUND.
052400     IF NOT A-MATCH-WAS-FOUND
052500         PERFORM ADD-A-NEW-DISH-TOTAL.
052600
052700 TEST-ONE-DISH-TOTAL.
052800     IF DTT-DISH-NAME (DX) = WDSH-DISH-NAME
052900         MOVE "Y" TO MATCH-FOUND-SW
053000         MOVE DX  TO WS-FOUND-DX.
053100
053200 ADD-A-NEW-DISH-TOTAL.
053300     ADD 1 TO WS-DISH-TOTAL-COUNT.
053400     SET DX TO WS-DISH-TOTAL-COUNT.
053500     MOVE WDSH-DISH-NAME TO DTT-DISH-NAME (DX).
053600     MOVE ZERO           TO DTT-QUANTITY (DX).
053700     MOVE ZERO           TO DTT-SUBTOTAL (DX).
053800     MOVE "N"            TO DTT-RANKED-SW (DX).
053900     MOVE DX             TO WS-FOUND-DX.
054000
054100*--------------------------------------------------------
054200* Repeated-max selection, WS-TOP-N times, over the unranked
054300* entries of DISH-TOTAL-TABLE - a plain scan is plenty for
054400* a table this size and needs no second SORT.
054500*--------------------------------------------------------
054600 RANK-THE-TOP-DISHES.
054700     MOVE ZERO TO WS-TOP-RANKED-COUNT.
054800     PERFORM RANK-ONE-DISH
054900         VARYING WS-RANK FROM 1 BY 1
055000         UNTIL WS-RANK > WS-TOP-N OR
055100             WS-RANK > WS-DISH-TOTAL-COUNT.
055200
055300 RANK-ONE-DISH.
055400     PERFORM FIND-THE-HIGHEST-UNRANKED-DISH.
055500     IF A-MATCH-WAS-FOUND
055600         SET RX TO WS-RANK
055700         MOVE DTT-DISH-NAME (WS-MAX-DX) TO TOPD-DISH-NAME (RX)
055800         MOVE DTT-QUANTITY (WS-MAX-DX)  TO TOPD-QUANTITY (RX)
055900         MOVE DTT-SUBTOTAL (WS-MAX-DX)  TO TOPD-SUBTOTAL (RX)
056000         MOVE "Y" TO DTT-RANKED-SW (WS-MAX-DX)
056100         ADD 1 TO WS-TOP-RANKED-COUNT.
056200
056300 FIND-THE-HIGHEST-UNRANKED-DISH.
056400     MOVE "N" TO MATCH-FOUND-SW.
056500     MOVE ZERO TO WS-MAX-QTY.
056600     PERFORM TEST-ONE-DISH-FOR-RANK
056700         VARYING DX FROM 1 BY 1 UNTIL DX > WS-DISH-TOTAL-COUNT.
056800
056900 TEST-ONE-DISH-FOR-RANK.
057000     IF NOT DTT-ALREADY-RANKED (DX) AND
057100             DTT-QUANTITY (DX) > WS-MAX-QTY
057200         MOVE DTT-QUANTITY (DX) TO WS-MAX-QTY
057300         MOVE DX TO WS-MAX-DX
057400         MOVE "Y" TO MATCH-FOUND-SW.
057500
057600*--------------------------------------------------------
057700* PRINT-THE-REPORT - heading, stats block, top-dishes
057800* section, table-statistics section with control totals.
057900* Page-break shape follows BILRPT02: WRITE is commented
058000* out in favor of DISPLAY, the way this shop's report
058100* programs have always routed print output to SYSOUT.
058200*--------------------------------------------------------
058300 PRINT-THE-REPORT.
058400     MOVE ZERO TO LINE-COUNT PAGE-NUMBER.
058500     PERFORM START-NEW-PAGE.
058600     PERFORM PRINT-THE-STATS-BLOCK.
058700     PERFORM PRINT-THE-DISH-SECTION.
058800     PERFORM PRINT-THE-TABLE-SECTION.
058900     PERFORM END-LAST-PAGE.
059000
059100 START-NEW-PAGE.
059200     ADD 1 TO PAGE-NUMBER.
059300     MOVE PAGE-NUMBER TO PRINT-PAGE-NUMBER.
059400     MOVE WS-REPORT-DATE TO DATE-YYYYMMDD.
059500     PERFORM CONVERT-TO-MMDDYYYY.
059600     MOVE DATE-MMDDYYYY TO PRINT-REPORT-DATE.
059700     MOVE TITLE-LINE TO PRINT-LINE.
059800     PERFORM WRITE-TO-PRINTER.
059900     PERFORM LINE-FEED.
060000
060100 START-NEXT-PAGE.
060200     PERFORM END-LAST-PAGE.
060300     PERFORM START-NEW-PAGE.
060400
060500 END-LAST-PAGE.
060600     PERFORM FORM-FEED.
060700     MOVE ZERO TO LINE-COUNT.
060800
060900 FORM-FEED.
061000     MOVE SPACE TO PRINT-LINE.
061100*    WRITE PRINT-LINE BEFORE ADVANCING PAGE.
061200     DISPLAY PRINT-LINE.
061300
061400 WRITE-TO-PRINTER.
061500*    WRITE PRINT-LINE BEFORE ADVANCING 1.
061600     DISPLAY PRINT-LINE.
061700     ADD 1 TO LINE-COUNT.
061800
061900 LINE-FEED.
062000     MOVE SPACE TO PRINT-LINE.
062100     PERFORM WRITE-TO-PRINTER.
062200
062300 PRINT-THE-STATS-BLOCK.
062400     MOVE WS-TODAY-REVENUE TO PRINT-REVENUE.
062500     MOVE WS-TODAY-COUNT   TO PRINT-ORD-COUNT.
062600     MOVE WS-AVG-TICKET    TO PRINT-AVG-TICKET.
062700     MOVE STATS-LINE TO PRINT-LINE.
062800     PERFORM WRITE-TO-PRINTER.
062900     PERFORM LINE-FEED.
063000
063100 PRINT-THE-DISH-SECTION.
063200     MOVE TOP-DISHES-BANNER TO PRINT-LINE.
063300     PERFORM WRITE-TO-PRINTER.
063400     MOVE DISH-COLUMN-LINE TO PRINT-LINE.
063500     PERFORM WRITE-TO-PRINTER.
063600     PERFORM PRINT-ONE-DISH-LINE
063700         VARYING WS-SUB FROM 1 BY 1
063800         UNTIL WS-SUB > WS-TOP-RANKED-COUNT.
063900     PERFORM LINE-FEED.
064000
064100 PRINT-ONE-DISH-LINE.
064200     IF LINE-COUNT > MAXIMUM-LINES
064300         PERFORM START-NEXT-PAGE.
064400     SET RX TO WS-SUB.
064500     MOVE WS-SUB TO PRINT-RANK.
064600     MOVE TOPD-DISH-NAME (RX)  TO PRINT-DISH-NAME.
064700     MOVE TOPD-QUANTITY (RX)   TO PRINT-UNITS-SOLD.
064800     MOVE TOPD-SUBTOTAL (RX)   TO PRINT-DISH-SALES.
064900     MOVE DISH-DETAIL-LINE TO PRINT-LINE.
065000     PERFORM WRITE-TO-PRINTER.
065100
065200 PRINT-THE-TABLE-SECTION.
065300     MOVE ZERO TO WS-GRAND-ORDER-COUNT WS-GRAND-SALES.
065400     MOVE TABLE-STATS-BANNER TO PRINT-LINE.
065500     PERFORM WRITE-TO-PRINTER.
065600     MOVE TABLE-COLUMN-LINE TO PRINT-LINE.
065700     PERFORM WRITE-TO-PRINTER.
065800     PERFORM PRINT-ONE-TABLE-LINE
065900         VARYING WS-SUB FROM 1 BY 1
066000         UNTIL WS-SUB > WS-TABLE-STAT-COUNT.
066100     PERFORM PRINT-THE-GRAND-TOTAL-LINE.
066200
066300 PRINT-ONE-TABLE-LINE.
066400     IF LINE-COUNT > MAXIMUM-LINES
066500         PERFORM START-NEXT-PAGE.
066600     SET SX TO WS-SUB.
066700     PERFORM FIND-THE-TABLE-NAME.
066800     PERFORM BUILD-THE-TABLE-DETAIL-LINE.
066900     MOVE TABLE-DETAIL-LINE TO PRINT-LINE.
067000     PERFORM WRITE-TO-PRINTER.
067100     ADD TS-ORDER-COUNT (SX) TO WS-GRAND-ORDER-COUNT.
067200     ADD TS-PAY-TOTAL (SX)   TO WS-GRAND-SALES.
067300
067400 FIND-THE-TABLE-NAME.
067500     MOVE "N" TO MATCH-FOUND-SW.
067600     PERFORM TEST-ONE-TABLE-NAME
067700         VARYING TX FROM 1 BY 1
067800         UNTIL TX > WS-TABLE-LOOKUP-COUNT OR A-MATCH-WAS-FOUND.
067900
068000 TEST-ONE-TABLE-NAME.
068100     IF TLT-ID (TX) = TS-TABLE-ID (SX)
068200         MOVE "Y" TO MATCH-FOUND-SW
068300         MOVE TX  TO WS-FOUND-TX.
068400
068500 BUILD-THE-TABLE-DETAIL-LINE.
068600     IF A-MATCH-WAS-FOUND
068700         MOVE TLT-NO (WS-FOUND-TX)   TO PRINT-TABLE-NO
068800         MOVE TLT-NAME (WS-FOUND-TX) TO PRINT-TABLE-NAME
068900     ELSE
069000         MOVE SPACE TO PRINT-TABLE-NO
069100         MOVE "*** TABLE NOT ON FILE ***" TO PRINT-TABLE-NAME.
069200     MOVE TS-ORDER-COUNT (SX) TO PRINT-TBL-ORDERS.
069300     MOVE TS-PAY-TOTAL (SX)   TO PRINT-TBL-SALES.
069400
069500 PRINT-THE-GRAND-TOTAL-LINE.
069600     MOVE WS-GRAND-ORDER-COUNT TO PRINT-GRAND-ORDERS.
069700     MOVE WS-GRAND-SALES       TO PRINT-GRAND-SALES.
069800     MOVE GRAND-TOTAL-LINE TO PRINT-LINE.
069900     PERFORM WRITE-TO-PRINTER.
070000
070100     COPY "pldate01.cbl".
