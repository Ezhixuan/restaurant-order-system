000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CATMNT01.
000300 AUTHOR.        R T HUANG.
000400 INSTALLATION.  GOLDEN WOK DATA CENTER.
000500 DATE-WRITTEN.  03/20/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*--------------------------------------------------------
000900* CATMNT01 - Dish Category maintenance.  A classic old-
001000* master/new-master update: the day's transactions must
001100* be sorted ascending by TCAT-ID before this run, with
001200* every ADD transaction (no id assigned yet) placed at
001300* the end of the file - job control's sort step gives
001400* ADD a high key so it naturally falls there.  Output is
001500* CATNEW; the operator's job stream renames CATNEW over
001600* CATOLD before the next run.  A category cannot be
001700* removed while any dish still references it.
001800*
001900* TRANS-CODE   A = ADD A NEW CATEGORY
002000*              C = CHANGE NAME / SORT ORDER
002100*              D = DELETE (GUARDED)
002200*              T = TOGGLE ENABLED/DISABLED STATUS
002300*
002400* CHANGE LOG
002500* 03/20/89 RTH  ORIGINAL WRITTEN, INITIAL MENU ROLLOUT.           ORIG89  
002600* 09/02/90 RTH  REQ 0114 - WIDENED CAT-NAME TO X(30).             REQ0114 
002700* 06/19/93 JMO  REQ 0286 - ADDED SORT-ORDER CHANGE CODE.          REQ0286 
002800* 08/05/95 SKP  REQ 0349 - ADDED TOGGLE TRANSACTION CODE.         REQ0349 
002900* 11/30/98 SKP  Y2K REQ 0512 - REVIEWED, NO 2-DIGIT YEAR          Y2K98   
003000*               FIELDS TOUCHED BY THIS PROGRAM.
003100* 07/21/01 DLF  REQ 0603 - ADDED SPNAM01 TRACE SWITCH COPY.       REQ0603 
003200* 03/11/03 CRO  REQ 0671 - REJECT MESSAGE NOW SHOWS THE           REQ0671
003300*               TRANSACTION KEY FOR EASIER RERUN.
003400* 07/08/04 CRO  REQ 0731 - ADDED PRINT-THE-CATEGORY-LIST SO       REQ0731
003500*               THE COUNTER STAFF HAVE A SORT-ORDER CATEGORY
003600*               LIST TO WORK FROM - PREVIOUSLY ONLY THE MENU
003700*               ASSEMBLY IN DSHMNT01 PRODUCED A LISTING, AND
003800*               THAT ONE LEAVES OUT DISABLED CATEGORIES.
003900*--------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100     COPY "spnam01.cbl".
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT TRANS-FILE
004600         ASSIGN TO "CATTRAN"
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800
004900     SELECT OLD-CATEGORY-FILE
005000         ASSIGN TO "CATOLD"
005100         ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT NEW-CATEGORY-FILE
005400         ASSIGN TO "CATNEW"
005500         ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT CAT-LIST-WORK-FILE
005800         ASSIGN TO "CATLSWK"
005900         ORGANIZATION IS SEQUENTIAL.
006000
006100     COPY "sldsh01.cbl".
006200
006300     COPY "slctl01.cbl".
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  TRANS-FILE
006900     LABEL RECORDS ARE OMITTED.
007000 01  TRANS-RECORD.
007100     05  TCAT-CODE               PIC X.
007200         88  TCAT-IS-ADD         VALUE "A".
007300         88  TCAT-IS-CHANGE      VALUE "C".
007400         88  TCAT-IS-DELETE      VALUE "D".
007500         88  TCAT-IS-TOGGLE      VALUE "T".
007600     05  TCAT-ID                 PIC 9(09).
007700     05  TCAT-NAME               PIC X(30).
007800     05  TCAT-SORT-ORDER         PIC 9(05).
007900     05  FILLER                  PIC X(10) VALUE SPACE.
008000
008100 FD  OLD-CATEGORY-FILE
008200     LABEL RECORDS ARE STANDARD.
008300 01  OLD-CATEGORY-RECORD.
008400     05  OCAT-ID                 PIC 9(09).
008500     05  OCAT-NAME               PIC X(30).
008600     05  OCAT-SORT-ORDER         PIC 9(05).
008700     05  OCAT-STATUS             PIC 9(01).
008800     05  FILLER                  PIC X(05) VALUE SPACE.
008900
009000 FD  NEW-CATEGORY-FILE
009100     LABEL RECORDS ARE STANDARD.
009200 01  NEW-CATEGORY-RECORD.
009300     05  NCAT-ID                 PIC 9(09).
009400     05  NCAT-NAME               PIC X(30).
009500     05  NCAT-SORT-ORDER         PIC 9(05).
009600     05  NCAT-STATUS             PIC 9(01).
009700     05  FILLER                  PIC X(05) VALUE SPACE.
009800 FD  CAT-LIST-WORK-FILE
009900     LABEL RECORDS ARE STANDARD.
010000 01  CAT-LIST-WORK-RECORD.
010100     05  CLW-SORT-ORDER          PIC 9(05).
010200     05  CLW-ID                  PIC 9(09).
010300     05  CLW-NAME                PIC X(30).
010400     05  CLW-STATUS              PIC 9(01).
010500     05  FILLER                  PIC X(05) VALUE SPACE.
010600
010700
010800     COPY "fddsh01.cbl".
010900
011000     COPY "fdctl01.cbl".
011100
011200 WORKING-STORAGE SECTION.
011300
011400     COPY "wsdate01.cbl".
011500
011600 77  TRANS-EOF-SW            PIC X VALUE "N".
011700     88  TRANS-AT-EOF        VALUE "Y".
011800 77  OLD-CAT-EOF-SW          PIC X VALUE "N".
011900     88  OLD-CAT-AT-EOF      VALUE "Y".
012000 77  DISH-EOF-SW             PIC X VALUE "N".
012100     88  DISH-AT-EOF         VALUE "Y".
012200 77  IN-USE-SW               PIC X VALUE "N".
012300     88  CATEGORY-IN-USE     VALUE "Y".
012400 77  KEY-FOUND-SW            PIC X VALUE "N".
012500     88  KEY-WAS-FOUND       VALUE "Y".
012600
012700 77  WS-TRANS-COUNT          PIC 9(05) COMP.
012800 77  WS-REJECT-COUNT         PIC 9(05) COMP.
012900 77  WS-CHANGE-COUNT         PIC 9(05) COMP.
013000
013100 77  WS-REJECT-LINE          PIC X(35) VALUE SPACE.
013200 77  CAT-LIST-EOF-SW         PIC X VALUE "N".
013300     88  CAT-LIST-AT-EOF     VALUE "Y".
013400 77  CAT-LIST-WORK-EOF-SW    PIC X VALUE "N".
013500     88  CAT-LIST-WORK-AT-EOF VALUE "Y".
013600
013700 77  WS-CAT-LIST-LINE        PIC X(50) VALUE SPACE.
013800
013900 PROCEDURE DIVISION.
014000 PROGRAM-BEGIN.
014100     PERFORM OPENING-PROCEDURE.
014200     PERFORM MAIN-PROCESS.
014300     PERFORM CLOSING-PROCEDURE.
014400     PERFORM PRINT-THE-CATEGORY-LIST.
014500
014600 PROGRAM-EXIT.
014700     EXIT PROGRAM.
014800
014900 PROGRAM-DONE.
015000     STOP RUN.
015100
015200 OPENING-PROCEDURE.
015300     OPEN INPUT TRANS-FILE.
015400     OPEN INPUT OLD-CATEGORY-FILE.
015500     OPEN OUTPUT NEW-CATEGORY-FILE.
015600     OPEN I-O CONTROL-FILE.
015700     MOVE 1 TO CONTROL-KEY.
015800     READ CONTROL-FILE.
015900     MOVE ZERO TO WS-TRANS-COUNT WS-REJECT-COUNT WS-CHANGE-COUNT.
016000     PERFORM READ-AN-OLD-CATEGORY.
016100     PERFORM READ-A-TRANSACTION.
016200
016300 CLOSING-PROCEDURE.
016400     PERFORM FLUSH-REMAINING-OLD-CATEGORIES.
016500     CLOSE TRANS-FILE.
016600     CLOSE OLD-CATEGORY-FILE.
016700     CLOSE NEW-CATEGORY-FILE.
016800     REWRITE CONTROL-RECORD.
016900     CLOSE CONTROL-FILE.
017000     DISPLAY "CATMNT01 TRANSACTIONS READ    " WS-TRANS-COUNT.
017100     DISPLAY "CATMNT01 CHANGES/ADDS APPLIED  " WS-CHANGE-COUNT.
017200     DISPLAY "CATMNT01 TRANSACTIONS REJECTED " WS-REJECT-COUNT.
017300
017400*--------------------------------------------------------
017500* MAIN-PROCESS drives the old-master/new-master merge.
017600* Each transaction either (a) is an ADD, which is only
017700* safe to apply once every remaining old record has been
017800* copied through (its new key is always higher than any
017900* existing key), or (b) carries an existing key, which is
018000* located by advancing the old master up to that key.
018100*--------------------------------------------------------
018200 MAIN-PROCESS.
018300     PERFORM PROCESS-ONE-TRANSACTION UNTIL TRANS-AT-EOF.
018400
018500 PROCESS-ONE-TRANSACTION.
018600     IF TCAT-IS-ADD
018700         PERFORM FLUSH-REMAINING-OLD-CATEGORIES
018800         PERFORM ADD-A-CATEGORY
018900     ELSE
019000         PERFORM ADVANCE-OLD-CATEGORY-TO-KEY
019100         PERFORM DISPATCH-THE-TRANSACTION.
019200     PERFORM READ-A-TRANSACTION.
019300
019400 DISPATCH-THE-TRANSACTION.
019500     IF NOT KEY-WAS-FOUND
019600         MOVE "CATEGORY KEY NOT FOUND          " TO
019700             WS-REJECT-LINE
019800         PERFORM WRITE-A-REJECT
019900     ELSE
020000     IF TCAT-IS-CHANGE
020100         PERFORM CHANGE-A-CATEGORY
020200     ELSE
020300     IF TCAT-IS-TOGGLE
020400         PERFORM TOGGLE-A-CATEGORY
020500     ELSE
020600     IF TCAT-IS-DELETE
020700         PERFORM DELETE-A-CATEGORY
020800     ELSE
020900         MOVE "*** UNKNOWN TRANSACTION CODE ***" TO
021000             WS-REJECT-LINE
021100         PERFORM WRITE-A-REJECT.
021200
021300 READ-A-TRANSACTION.
021400     READ TRANS-FILE
021500         AT END MOVE "Y" TO TRANS-EOF-SW.
021600     IF NOT TRANS-AT-EOF
021700         ADD 1 TO WS-TRANS-COUNT.
021800
021900 READ-AN-OLD-CATEGORY.
022000     READ OLD-CATEGORY-FILE
022100         AT END MOVE "Y" TO OLD-CAT-EOF-SW.
022200
022300*--------------------------------------------------------
022400* ADVANCE-OLD-CATEGORY-TO-KEY copies every old record
022500* whose key is lower than the transaction key straight
022600* through to the new master, then stops with the record
022700* "in hand" - either the match (KEY-FOUND = Y) or the
022800* next higher key (KEY-FOUND = N, not on file).
022900*--------------------------------------------------------
023000 ADVANCE-OLD-CATEGORY-TO-KEY.
023100     MOVE "N" TO KEY-FOUND-SW.
023200     PERFORM COPY-OLD-CATEGORY-THROUGH
023300         UNTIL OLD-CAT-AT-EOF OR OCAT-ID >= TCAT-ID.
023400     IF (NOT OLD-CAT-AT-EOF) AND OCAT-ID = TCAT-ID
023500         MOVE "Y" TO KEY-FOUND-SW.
023600
023700 COPY-OLD-CATEGORY-THROUGH.
023800     MOVE OCAT-ID         TO NCAT-ID.
023900     MOVE OCAT-NAME       TO NCAT-NAME.
024000     MOVE OCAT-SORT-ORDER TO NCAT-SORT-ORDER.
024100     MOVE OCAT-STATUS     TO NCAT-STATUS.
024200     WRITE NEW-CATEGORY-RECORD.
024300     PERFORM READ-AN-OLD-CATEGORY.
024400
024500 FLUSH-REMAINING-OLD-CATEGORIES.
024600     PERFORM COPY-OLD-CATEGORY-THROUGH UNTIL OLD-CAT-AT-EOF.
024700
024800*--------------------------------------------------------
024900* ADD-A-CATEGORY - the next key comes from the Control
025000* file counter, incremented once per add, and rewritten
025100* to the Control file when the run closes.
025200*--------------------------------------------------------
025300 ADD-A-CATEGORY.
025400     ADD 1 TO CONTROL-NEXT-CAT-ID.
025500     MOVE CONTROL-NEXT-CAT-ID TO NCAT-ID.
025600     MOVE TCAT-NAME           TO NCAT-NAME.
025700     MOVE TCAT-SORT-ORDER     TO NCAT-SORT-ORDER.
025800     MOVE 1                   TO NCAT-STATUS.
025900     WRITE NEW-CATEGORY-RECORD.
026000     ADD 1 TO WS-CHANGE-COUNT.
026100
026200*--------------------------------------------------------
026300* CHANGE-A-CATEGORY, TOGGLE-A-CATEGORY and DELETE-A-
026400* CATEGORY all act on the old record now "in hand" from
026500* ADVANCE-OLD-CATEGORY-TO-KEY; DELETE simply skips the
026600* WRITE (and the READ that would normally follow is not
026700* needed here - the main loop reads the next old record
026800* on its next pass through ADVANCE-OLD-CATEGORY-TO-KEY).
026900*--------------------------------------------------------
027000 CHANGE-A-CATEGORY.
027100     MOVE OCAT-ID         TO NCAT-ID.
027200     MOVE TCAT-NAME       TO NCAT-NAME.
027300     MOVE TCAT-SORT-ORDER TO NCAT-SORT-ORDER.
027400     MOVE OCAT-STATUS     TO NCAT-STATUS.
027500     WRITE NEW-CATEGORY-RECORD.
027600     PERFORM READ-AN-OLD-CATEGORY.
027700     ADD 1 TO WS-CHANGE-COUNT.
027800
027900 TOGGLE-A-CATEGORY.
028000     MOVE OCAT-ID         TO NCAT-ID.
028100     MOVE OCAT-NAME       TO NCAT-NAME.
028200     MOVE OCAT-SORT-ORDER TO NCAT-SORT-ORDER.
028300     IF OCAT-STATUS = 1
028400         MOVE 0 TO NCAT-STATUS
028500     ELSE
028600         MOVE 1 TO NCAT-STATUS.
028700     WRITE NEW-CATEGORY-RECORD.
028800     PERFORM READ-AN-OLD-CATEGORY.
028900     ADD 1 TO WS-CHANGE-COUNT.
029000
029100 DELETE-A-CATEGORY.
029200     PERFORM CATEGORY-IN-USE-GUARD.
029300     IF CATEGORY-IN-USE
029400         MOVE OCAT-ID         TO NCAT-ID
029500         MOVE OCAT-NAME       TO NCAT-NAME
029600         MOVE OCAT-SORT-ORDER TO NCAT-SORT-ORDER
029700         MOVE OCAT-STATUS     TO NCAT-STATUS
029800         WRITE NEW-CATEGORY-RECORD
029900         MOVE "CATEGORY IN USE - DELETE REJECTED" TO
030000             WS-REJECT-LINE
030100         PERFORM WRITE-A-REJECT
030200     ELSE
030300         ADD 1 TO WS-CHANGE-COUNT.
030400     PERFORM READ-AN-OLD-CATEGORY.
030500
030600 CATEGORY-IN-USE-GUARD.
030700     MOVE "N" TO IN-USE-SW.
030800     MOVE "N" TO DISH-EOF-SW.
030900     OPEN INPUT DISH-FILE.
031000     PERFORM TEST-ONE-DISH-FOR-CATEGORY
031100         UNTIL DISH-AT-EOF OR CATEGORY-IN-USE.
031200     CLOSE DISH-FILE.
031300
031400 TEST-ONE-DISH-FOR-CATEGORY.
031500     READ DISH-FILE
031600         AT END MOVE "Y" TO DISH-EOF-SW
031700     NOT AT END
031800         IF DSH-CATEGORY-ID = TCAT-ID
031900             MOVE "Y" TO IN-USE-SW.
032000
032100 WRITE-A-REJECT.
032200     DISPLAY "CATMNT01 REJECT - " TCAT-ID " " WS-REJECT-LINE.
032300     ADD 1 TO WS-REJECT-COUNT.
032400
032500     COPY "pldate01.cbl".
032600*--------------------------------------------------------
032700* REQ 0731 - PRINT-THE-CATEGORY-LIST gives the counter
032800* staff a category list in sort order, the same way
032900* DSHMNT01 sorts its menu work file.  Every category on
033000* file is listed, enabled or not - the counter staff
033100* decide what to do with a disabled one, this list is
033200* not filtered.
033300*--------------------------------------------------------
033400 PRINT-THE-CATEGORY-LIST.
033500     SORT CAT-LIST-WORK-FILE
033600         ON ASCENDING KEY CLW-SORT-ORDER
033700         INPUT PROCEDURE IS COLLECT-CATEGORIES-FOR-LIST
033800         OUTPUT PROCEDURE IS WRITE-THE-CATEGORY-LIST.
033900
034000 COLLECT-CATEGORIES-FOR-LIST.
034100     MOVE "N" TO CAT-LIST-EOF-SW.
034200     OPEN INPUT NEW-CATEGORY-FILE.
034300     PERFORM RELEASE-ONE-CATEGORY-FOR-LIST
034400         UNTIL CAT-LIST-AT-EOF.
034500     CLOSE NEW-CATEGORY-FILE.
034600
034700 RELEASE-ONE-CATEGORY-FOR-LIST.
034800     READ NEW-CATEGORY-FILE
034900         AT END MOVE "Y" TO CAT-LIST-EOF-SW
035000     NOT AT END
035100         MOVE NCAT-SORT-ORDER TO CLW-SORT-ORDER
035200         MOVE NCAT-ID         TO CLW-ID
035300         MOVE NCAT-NAME       TO CLW-NAME
035400         MOVE NCAT-STATUS     TO CLW-STATUS
035500         RELEASE CAT-LIST-WORK-RECORD.
035600
035700 WRITE-THE-CATEGORY-LIST.
035800     DISPLAY "----- CATEGORY LIST -----".
035900     MOVE "N" TO CAT-LIST-WORK-EOF-SW.
036000     PERFORM WRITE-ONE-CATEGORY-LINE
036100         UNTIL CAT-LIST-WORK-AT-EOF.
036200
036300 WRITE-ONE-CATEGORY-LINE.
036400     RETURN CAT-LIST-WORK-FILE
036500         AT END MOVE "Y" TO CAT-LIST-WORK-EOF-SW
036600     NOT AT END
036700         MOVE SPACE TO WS-CAT-LIST-LINE
036800         STRING CLW-ID    DELIMITED BY SIZE
036900             "  " DELIMITED BY SIZE
037000             CLW-NAME DELIMITED BY SIZE
037100             "  " DELIMITED BY SIZE
037200             CLW-STATUS DELIMITED BY SIZE
037300             INTO WS-CAT-LIST-LINE
037400         DISPLAY WS-CAT-LIST-LINE.
