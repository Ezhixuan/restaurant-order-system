000100*--------------------------------------------
000200* slitm01.cbl - FILE-CONTROL copy member
000300* for the Order-Item (order line) master.
000400*--------------------------------------------
000500     SELECT ITEM-FILE
000600         ASSIGN TO "ITMMAST"
000700         ORGANIZATION IS SEQUENTIAL.
