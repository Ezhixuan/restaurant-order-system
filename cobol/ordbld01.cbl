000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDBLD01.
000300 AUTHOR.        J M OATES.
000400 INSTALLATION.  GOLDEN WOK DATA CENTER.
000500 DATE-WRITTEN.  04/17/92.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*--------------------------------------------------------
000900* ORDBLD01 builds an empty Order master.  Run once at
001000* location setup, ahead of ORDCRT01.
001100*
001200* CHANGE LOG
001300* 04/17/92 JMO  ORIGINAL WRITTEN, ORDER TRACKING PROJECT.         ORIG92  
001400* 06/19/93 JMO  REQ 0286 - ADDED ORD-REMARK FREE-TEXT FIELD.      REQ0286 
001500* 08/05/95 SKP  REQ 0349 - WIDENED ORD-NO TO CARRY THE            REQ0349 
001600*               6-CHARACTER UNIQUE SUFFIX.
001700* 11/30/98 SKP  Y2K REQ 0512 - REVIEWED ORD-PAY-DATE AND          Y2K98   
001800*               ORD-CREATED-DATE, ALREADY FOUR-DIGIT YEAR,
001900*               NO CHANGE REQUIRED.
002000* 02/08/99 SKP  REQ 0519 - STAMP BUILD DATE USING THE             REQ0519 
002100*               WINDOWED 4-DIGIT YEAR ROUTINE.
002200* 07/21/01 DLF  REQ 0603 - ADDED SPNAM01 TRACE SWITCH COPY.       REQ0603 
002300*--------------------------------------------------------
002400 ENVIRONMENT DIVISION.
002500     COPY "spnam01.cbl".
002600 INPUT-OUTPUT SECTION.
002700 FILE-CONTROL.
002800
002900     COPY "slord01.cbl".
003000
003100 DATA DIVISION.
003200 FILE SECTION.
003300
003400     COPY "fdord01.cbl".
003500
003600 WORKING-STORAGE SECTION.
003700
003800     COPY "wsdate01.cbl".
003900
004000 77  WS-BUILD-MSG           PIC X(40) VALUE
004100     "ORDER FILE BUILT - RUN DATE     ".
004200
004300 PROCEDURE DIVISION.
004400 PROGRAM-BEGIN.
004500     PERFORM OPENING-PROCEDURE.
004600     PERFORM MAIN-PROCESS.
004700     PERFORM CLOSING-PROCEDURE.
004800
004900 PROGRAM-EXIT.
005000     EXIT PROGRAM.
005100
005200 PROGRAM-DONE.
005300     STOP RUN.
005400
005500 OPENING-PROCEDURE.
005600     OPEN OUTPUT ORDER-FILE.
005700
005800 CLOSING-PROCEDURE.
005900     CLOSE ORDER-FILE.
006000
006100 MAIN-PROCESS.
006200     ACCEPT WS-SYSTEM-DATE FROM DATE.
006300     PERFORM WINDOW-THE-CENTURY.
006400     PERFORM FORMAT-THE-DATE.
006500     DISPLAY WS-BUILD-MSG FORMATTED-DATE.
006600
006700     COPY "pldate01.cbl".
