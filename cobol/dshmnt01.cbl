000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DSHMNT01.
000300 AUTHOR.        R T HUANG.
000400 INSTALLATION.  GOLDEN WOK DATA CENTER.
000500 DATE-WRITTEN.  03/20/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*--------------------------------------------------------
000900* DSHMNT01 - Dish maintenance.  Applies add/change/toggle
001000* transactions to the Dish master (dishes are never
001100* physically removed - TOGGLE takes them off the menu),
001200* then assembles and lists the current menu: each enabled
001300* category in sort order, its on-menu dishes recommended
001400* first, then by sort order.
001500*
001600* TRANS-CODE   A = ADD A NEW DISH
001700*              C = CHANGE SUPPLIED FIELDS ONLY
001800*              T = TOGGLE ON-MENU/OFF-MENU STATUS
001900*              L = LIST BY CATEGORY AND/OR STATUS
002000*
002100* Each transaction reopens the Dish master and scans it,
002200* since the file has no index; the shop accepts the extra
002300* I-O for the modest daily volume this program sees.
002400*
002500* CHANGE LOG
002600* 03/20/89 RTH  ORIGINAL WRITTEN, INITIAL MENU ROLLOUT.           ORIG89  
002700* 09/02/90 RTH  REQ 0114 - ADDED DSH-DESC/DSH-IMAGE CHANGE.       REQ0114 
002800* 04/17/92 JMO  REQ 0201 - ADDED STOCK FIELD TO CHANGE SET.       REQ0201 
002900* 08/05/95 SKP  REQ 0349 - ADDED THE MENU-ASSEMBLY LISTING        REQ0349 
003000*               AT END OF RUN, RECOMMENDED DISHES FIRST.
003100* 11/30/98 SKP  Y2K REQ 0512 - REVIEWED, NO 2-DIGIT YEAR          Y2K98   
003200*               FIELDS TOUCHED BY THIS PROGRAM.
003300* 07/21/01 DLF  REQ 0603 - ADDED SPNAM01 TRACE SWITCH COPY.       REQ0603
003400* 06/09/04 CRO  REQ 0716 - A ZERO STOCK OR SORT ORDER ON A        REQ0716
003500*               CHANGE TRANSACTION WAS BEING TREATED AS
003600*               "FIELD NOT SUPPLIED" AND SILENTLY LEFT ALONE,
003700*               SO A DISH COULD NEVER BE SWITCHED TO 0 = UN-
003800*               LIMITED STOCK.  TRANSACTION NOW CARRIES ITS
003900*               OWN GIVEN/NOT-GIVEN FLAG FOR EACH OF THOSE TWO
004000*               FIELDS INSTEAD OF TESTING THE VALUE FOR ZERO.
004100* 06/16/04 CRO  REQ 0719 - A CHANGE TRANSACTION THAT TOUCHED       REQ0719
004200*               ONLY PRICE OR NAME WAS ALSO RESETTING THE
004300*               RECOMMENDED FLAG, BECAUSE THAT MOVE WAS NEVER
004400*               GATED ON WHETHER THE TRANSACTION ACTUALLY
004500*               CARRIED A RECOMMEND VALUE.  GIVEN-FLAG ADDED,
004600*               SAME AS REQ 0716.
004700* 07/08/04 CRO  REQ 0733 - ADDED THE "L" TRANSACTION AND         REQ0733
004800*               LIST-THE-DISHES SO A DISH LIST CAN BE PULLED
004900*               BY CATEGORY AND/OR STATUS - BUILD-THE-MENU
005000*               ONLY EVER SHOWS ON-MENU DISHES IN ENABLED
005100*               CATEGORIES AND CANNOT SUBSTITUTE FOR THIS.
005200*--------------------------------------------------------
005300 ENVIRONMENT DIVISION.
005400     COPY "spnam01.cbl".
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT TRANS-FILE
005900         ASSIGN TO "DSHTRAN"
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100
006200     COPY "sldsh01.cbl".
006300     COPY "slcat01.cbl".
006400     COPY "slctl01.cbl".
006500
006600     SELECT MENU-WORK-FILE
006700         ASSIGN TO "DSHWORK"
006800         ORGANIZATION IS SEQUENTIAL.
006900     SELECT DSH-LIST-WORK-FILE
007000         ASSIGN TO "DSHLSWK"
007100         ORGANIZATION IS SEQUENTIAL.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  TRANS-FILE
007700     LABEL RECORDS ARE OMITTED.
007800 01  TRANS-RECORD.
007900     05  TDSH-CODE               PIC X.
008000         88  TDSH-IS-ADD         VALUE "A".
008100         88  TDSH-IS-CHANGE      VALUE "C".
008200         88  TDSH-IS-TOGGLE      VALUE "T".
008300         88  TDSH-IS-LIST        VALUE "L".
008400     05  TDSH-ID                 PIC 9(09).
008500     05  TDSH-CATEGORY-ID        PIC 9(09).
008600     05  TDSH-NAME               PIC X(30).
008700     05  TDSH-DESC               PIC X(60).
008800     05  TDSH-PRICE              PIC S9(7)V99.
008900     05  TDSH-IMAGE              PIC X(40).
009000     05  TDSH-STOCK              PIC S9(5).
009100     05  TDSH-STOCK-GIVEN        PIC X.
009200         88  TDSH-STOCK-WAS-GIVEN VALUE "Y".
009300     05  TDSH-IS-RECOMMEND       PIC 9(01).
009400     05  TDSH-RECOMMEND-GIVEN    PIC X.
009500         88  TDSH-RECOMMEND-WAS-GIVEN VALUE "Y".
009600     05  TDSH-SORT-ORDER         PIC 9(05).
009700     05  TDSH-SORT-GIVEN         PIC X.
009800         88  TDSH-SORT-WAS-GIVEN VALUE "Y".
009900     05  TDSH-FILTER-CATEGORY-ID PIC 9(09).
010000     05  TDSH-FILTER-STATUS      PIC 9(01).
010100     05  TDSH-FILTER-STAT-GIVEN  PIC X.
010200         88  TDSH-FILTER-STAT-WAS-GIVEN VALUE "Y".
010300     05  FILLER                  PIC X(02) VALUE SPACE.
010400
010500     COPY "fddsh01.cbl".
010600     COPY "fdcat01.cbl".
010700     COPY "fdctl01.cbl".
010800
010900 FD  MENU-WORK-FILE
011000     LABEL RECORDS ARE STANDARD.
011100 01  MENU-WORK-RECORD.
011200     05  MWK-CAT-SORT-ORDER      PIC 9(05).
011300     05  MWK-IS-RECOMMEND        PIC 9(01).
011400     05  MWK-SORT-ORDER          PIC 9(05).
011500     05  MWK-DISH-NAME           PIC X(30).
011600     05  MWK-PRICE               PIC S9(7)V99.
011700     05  FILLER                  PIC X(05) VALUE SPACE.
011800
011900 FD  DSH-LIST-WORK-FILE
012000     LABEL RECORDS ARE STANDARD.
012100 01  DSH-LIST-WORK-RECORD.
012200     05  DLW-IS-RECOMMEND        PIC 9(01).
012300     05  DLW-SORT-ORDER          PIC 9(05).
012400     05  DLW-ID                  PIC 9(09).
012500     05  DLW-CATEGORY-ID         PIC 9(09).
012600     05  DLW-DISH-NAME           PIC X(30).
012700     05  DLW-PRICE               PIC S9(7)V99.
012800     05  DLW-STATUS              PIC 9(01).
012900     05  FILLER                  PIC X(05) VALUE SPACE.
013000 WORKING-STORAGE SECTION.
013100
013200     COPY "wsdate01.cbl".
013300
013400 77  TRANS-EOF-SW            PIC X VALUE "N".
013500     88  TRANS-AT-EOF        VALUE "Y".
013600 77  DISH-EOF-SW             PIC X VALUE "N".
013700     88  DISH-AT-EOF         VALUE "Y".
013800 77  CAT-EOF-SW              PIC X VALUE "N".
013900     88  CAT-AT-EOF          VALUE "Y".
014000 77  WORK-EOF-SW             PIC X VALUE "N".
014100     88  WORK-AT-EOF         VALUE "Y".
014200 77  MATCH-FOUND-SW          PIC X VALUE "N".
014300     88  A-MATCH-WAS-FOUND   VALUE "Y".
014400
014500 77  WS-TRANS-COUNT          PIC 9(05) COMP.
014600 77  WS-REJECT-COUNT         PIC 9(05) COMP.
014700 77  WS-CHANGE-COUNT         PIC 9(05) COMP.
014800
014900 77  WS-REJECT-LINE          PIC X(35) VALUE SPACE.
015000 77  WS-MENU-LINE            PIC X(70) VALUE SPACE.
015100 77  WS-PRICE-EDIT           PIC ZZZ,ZZ9.99.
015200
015300 77  DSH-LIST-EOF-SW         PIC X VALUE "N".
015400     88  DSH-LIST-AT-EOF     VALUE "Y".
015500 77  DSH-LIST-WORK-EOF-SW    PIC X VALUE "N".
015600     88  DSH-LIST-WORK-AT-EOF VALUE "Y".
015700 77  WS-LIST-CATEGORY-ID     PIC 9(09) VALUE ZERO.
015800 77  WS-LIST-STATUS          PIC 9(01) VALUE ZERO.
015900 77  WS-LIST-STAT-GIVEN-SW   PIC X VALUE "N".
016000     88  WS-LIST-STAT-WAS-GIVEN VALUE "Y".
016100 77  WS-DISH-LIST-LINE       PIC X(70) VALUE SPACE.
016200 PROCEDURE DIVISION.
016300 PROGRAM-BEGIN.
016400     PERFORM OPENING-PROCEDURE.
016500     PERFORM MAIN-PROCESS.
016600     PERFORM BUILD-THE-MENU.
016700     PERFORM CLOSING-PROCEDURE.
016800
016900 PROGRAM-EXIT.
017000     EXIT PROGRAM.
017100
017200 PROGRAM-DONE.
017300     STOP RUN.
017400
017500 OPENING-PROCEDURE.
017600     OPEN INPUT TRANS-FILE.
017700     OPEN I-O CONTROL-FILE.
017800     MOVE 1 TO CONTROL-KEY.
017900     READ CONTROL-FILE.
018000     MOVE ZERO TO WS-TRANS-COUNT WS-REJECT-COUNT WS-CHANGE-COUNT.
018100
018200 CLOSING-PROCEDURE.
018300     CLOSE TRANS-FILE.
018400     REWRITE CONTROL-RECORD.
018500     CLOSE CONTROL-FILE.
018600     DISPLAY "DSHMNT01 TRANSACTIONS READ    " WS-TRANS-COUNT.
018700     DISPLAY "DSHMNT01 CHANGES/ADDS APPLIED  " WS-CHANGE-COUNT.
018800     DISPLAY "DSHMNT01 TRANSACTIONS REJECTED " WS-REJECT-COUNT.
018900
019000 MAIN-PROCESS.
019100     PERFORM READ-A-TRANSACTION.
019200     PERFORM PROCESS-ONE-TRANSACTION UNTIL TRANS-AT-EOF.
019300
019400 READ-A-TRANSACTION.
019500     READ TRANS-FILE
019600         AT END MOVE "Y" TO TRANS-EOF-SW.
019700     IF NOT TRANS-AT-EOF
019800         ADD 1 TO WS-TRANS-COUNT.
019900
020000 PROCESS-ONE-TRANSACTION.
020100     IF TDSH-IS-ADD
020200         PERFORM ADD-A-DISH
020300     ELSE
020400     IF TDSH-IS-CHANGE
020500         PERFORM CHANGE-A-DISH
020600     ELSE
020700     IF TDSH-IS-TOGGLE
020800         PERFORM TOGGLE-A-DISH
020900     ELSE
021000     IF TDSH-IS-LIST
021100         PERFORM LIST-THE-DISHES
021200     ELSE
021300         MOVE "*** UNKNOWN TRANSACTION CODE ***" TO
021400             WS-REJECT-LINE
021500         PERFORM WRITE-A-REJECT.
021600     PERFORM READ-A-TRANSACTION.
021700
021800*--------------------------------------------------------
021900* ADD-A-DISH is rejected unless the owning category is on
022000* file; defaults status to on-menu (1) with no size
022100* variants (HAS-SPECS = 0).
022200*--------------------------------------------------------
022300 ADD-A-DISH.
022400     PERFORM FIND-THE-CATEGORY.
022500     IF NOT A-MATCH-WAS-FOUND
022600         MOVE "OWNING CATEGORY NOT FOUND        " TO
022700             WS-REJECT-LINE
022800         PERFORM WRITE-A-REJECT
022900     ELSE
023000         ADD 1 TO CONTROL-NEXT-DSH-ID
023100         OPEN EXTEND DISH-FILE
023200         MOVE CONTROL-NEXT-DSH-ID TO DSH-ID
023300         MOVE TDSH-CATEGORY-ID    TO DSH-CATEGORY-ID
023400         MOVE TDSH-NAME           TO DSH-NAME
023500         MOVE TDSH-DESC           TO DSH-DESC
023600         MOVE TDSH-PRICE          TO DSH-PRICE
023700         MOVE TDSH-IMAGE          TO DSH-IMAGE
023800         MOVE TDSH-STOCK          TO DSH-STOCK
023900         MOVE TDSH-IS-RECOMMEND   TO DSH-IS-RECOMMEND
024000         MOVE 1                   TO DSH-STATUS
024100         MOVE TDSH-SORT-ORDER     TO DSH-SORT-ORDER
024200         MOVE 0                   TO DSH-HAS-SPECS
024300         WRITE DISH-RECORD
024400         CLOSE DISH-FILE
024500         ADD 1 TO WS-CHANGE-COUNT.
024600
024700*--------------------------------------------------------
024800* CHANGE-A-DISH updates only the fields the transaction
024900* actually supplied - a non-zero/non-space value in the
025000* incoming layout is taken as "field was supplied", per
025100* the house convention used throughout the maintenance
025200* suite.
025300*--------------------------------------------------------
025400 CHANGE-A-DISH.
025500     PERFORM FIND-AND-LOCK-THE-DISH.
025600     IF NOT A-MATCH-WAS-FOUND
025700         MOVE "DISH KEY NOT FOUND               " TO
025800             WS-REJECT-LINE
025900         PERFORM WRITE-A-REJECT
026000     ELSE
026100         PERFORM UPDATE-SUPPLIED-DISH-FIELDS
026200         REWRITE DISH-RECORD
026300         CLOSE DISH-FILE
026400         ADD 1 TO WS-CHANGE-COUNT.
026500
026600 UPDATE-SUPPLIED-DISH-FIELDS.
026700     IF TDSH-NAME NOT = SPACE
026800         MOVE TDSH-NAME TO DSH-NAME.
026900     IF TDSH-DESC NOT = SPACE
027000         MOVE TDSH-DESC TO DSH-DESC.
027100     IF TDSH-PRICE NOT = ZERO
027200         MOVE TDSH-PRICE TO DSH-PRICE.
027300     IF TDSH-IMAGE NOT = SPACE
027400         MOVE TDSH-IMAGE TO DSH-IMAGE.
027500     IF TDSH-STOCK-WAS-GIVEN
027600         MOVE TDSH-STOCK TO DSH-STOCK.
027700     IF TDSH-SORT-WAS-GIVEN
027800         MOVE TDSH-SORT-ORDER TO DSH-SORT-ORDER.
027900     IF TDSH-RECOMMEND-WAS-GIVEN
028000         MOVE TDSH-IS-RECOMMEND TO DSH-IS-RECOMMEND.
028100
028200 TOGGLE-A-DISH.
028300     PERFORM FIND-AND-LOCK-THE-DISH.
028400     IF NOT A-MATCH-WAS-FOUND
028500         MOVE "DISH KEY NOT FOUND               " TO
028600             WS-REJECT-LINE
028700         PERFORM WRITE-A-REJECT
028800     ELSE
028900         PERFORM FLIP-THE-DISH-STATUS
029000         REWRITE DISH-RECORD
029100         CLOSE DISH-FILE
029200         ADD 1 TO WS-CHANGE-COUNT.
029300
029400 FLIP-THE-DISH-STATUS.
029500     IF DSH-STATUS = 1
029600         MOVE 0 TO DSH-STATUS
029700     ELSE
029800         MOVE 1 TO DSH-STATUS.
029900
030000*--------------------------------------------------------
030100* FIND-AND-LOCK-THE-DISH leaves DISH-FILE open I-O and
030200* positioned on the matching record so the caller can
030300* REWRITE it directly; the caller is responsible for the
030400* CLOSE.
030500*--------------------------------------------------------
030600 FIND-AND-LOCK-THE-DISH.
030700     MOVE "N" TO MATCH-FOUND-SW.
030800     MOVE "N" TO DISH-EOF-SW.
030900     OPEN I-O DISH-FILE.
031000     PERFORM TEST-ONE-DISH-FOR-ID
031100         UNTIL DISH-AT-EOF OR A-MATCH-WAS-FOUND.
031200
031300 TEST-ONE-DISH-FOR-ID.
031400     READ DISH-FILE
031500         AT END MOVE "Y" TO DISH-EOF-SW
031600     NOT AT END
031700         IF DSH-ID = TDSH-ID
031800             MOVE "Y" TO MATCH-FOUND-SW.
031900
032000 FIND-THE-CATEGORY.
032100     MOVE "N" TO MATCH-FOUND-SW.
032200     MOVE "N" TO CAT-EOF-SW.
032300     OPEN INPUT CATEGORY-FILE.
032400     PERFORM TEST-ONE-CATEGORY-FOR-ID
032500         UNTIL CAT-AT-EOF OR A-MATCH-WAS-FOUND.
032600     CLOSE CATEGORY-FILE.
032700
032800 TEST-ONE-CATEGORY-FOR-ID.
032900     READ CATEGORY-FILE
033000         AT END MOVE "Y" TO CAT-EOF-SW
033100     NOT AT END
033200         IF CAT-ID = TDSH-CATEGORY-ID
033300             MOVE "Y" TO MATCH-FOUND-SW.
033400
033500 WRITE-A-REJECT.
033600     DISPLAY "DSHMNT01 REJECT - " TDSH-ID " " WS-REJECT-LINE.
033700     ADD 1 TO WS-REJECT-COUNT.
033800
033900*--------------------------------------------------------
034000* BUILD-THE-MENU - one enabled category at a time (sort
034100* order ascending), its on-menu dishes recommended first
034200* then by sort order, using a SORT work file the way
034300* BILRPT02 sorts its billing work records.
034400*--------------------------------------------------------
034500 BUILD-THE-MENU.
034600     SORT MENU-WORK-FILE
034700         ON ASCENDING KEY MWK-CAT-SORT-ORDER
034800            DESCENDING KEY MWK-IS-RECOMMEND
034900            ASCENDING KEY MWK-SORT-ORDER
035000         INPUT PROCEDURE IS COLLECT-MENU-DISHES
035100         OUTPUT PROCEDURE IS PRINT-THE-MENU.
035200
035300*--------------------------------------------------------
035400* Only on-menu dishes whose owning category is enabled
035500* are released to the work file; the category's own sort
035600* order (not its id) rides along on every dish record so
035700* the sort groups and orders categories correctly without
035800* a second pass.
035900*--------------------------------------------------------
036000 COLLECT-MENU-DISHES.
036100     MOVE "N" TO DISH-EOF-SW.
036200     OPEN INPUT DISH-FILE.
036300     PERFORM COLLECT-ONE-MENU-DISH UNTIL DISH-AT-EOF.
036400     CLOSE DISH-FILE.
036500
036600 COLLECT-ONE-MENU-DISH.
036700     READ DISH-FILE
036800         AT END MOVE "Y" TO DISH-EOF-SW
036900     NOT AT END
037000         IF DSH-ON-MENU
037100             PERFORM LOOKUP-CATEGORY-SORT-ORDER
037200             IF A-MATCH-WAS-FOUND
037300                 PERFORM RELEASE-THE-MENU-DISH.
037400
037500 RELEASE-THE-MENU-DISH.
037600     MOVE DSH-IS-RECOMMEND  TO MWK-IS-RECOMMEND.
037700     MOVE DSH-SORT-ORDER    TO MWK-SORT-ORDER.
037800     MOVE DSH-NAME          TO MWK-DISH-NAME.
037900     MOVE DSH-PRICE         TO MWK-PRICE.
038000     RELEASE MENU-WORK-RECORD.
038100
038200 LOOKUP-CATEGORY-SORT-ORDER.
038300     MOVE "N" TO MATCH-FOUND-SW.
038400     MOVE "N" TO CAT-EOF-SW.
038500     OPEN INPUT CATEGORY-FILE.
038600     PERFORM TEST-ONE-CATEGORY-FOR-MENU
038700         UNTIL CAT-AT-EOF OR A-MATCH-WAS-FOUND.
038800     CLOSE CATEGORY-FILE.
038900
039000 TEST-ONE-CATEGORY-FOR-MENU.
039100     READ CATEGORY-FILE
039200         AT END MOVE "Y" TO CAT-EOF-SW
039300     NOT AT END
039400         IF CAT-ID = DSH-CATEGORY-ID AND CAT-IS-ENABLED
039500             MOVE CAT-SORT-ORDER TO MWK-CAT-SORT-ORDER
039600             MOVE "Y" TO MATCH-FOUND-SW.
039700
039800 PRINT-THE-MENU.
039900     DISPLAY "----- CURRENT MENU -----".
040000     MOVE "N" TO WORK-EOF-SW.
040100     PERFORM PRINT-ONE-MENU-LINE UNTIL WORK-AT-EOF.
040200
040300 PRINT-ONE-MENU-LINE.
040400     RETURN MENU-WORK-FILE
040500         AT END MOVE "Y" TO WORK-EOF-SW
040600     NOT AT END
040700         MOVE MWK-PRICE TO WS-PRICE-EDIT
040800         MOVE SPACE TO WS-MENU-LINE
040900         STRING MWK-DISH-NAME DELIMITED BY SIZE
041000             "  " DELIMITED BY SIZE
041100             WS-PRICE-EDIT DELIMITED BY SIZE
041200             INTO WS-MENU-LINE
041300         DISPLAY WS-MENU-LINE.
041400
041500*--------------------------------------------------------
041600* REQ 0733 - LIST-THE-DISHES ANSWERS AN "L" TRANSACTION.
041700* UNLIKE BUILD-THE-MENU, WHICH ONLY EVER SHOWS ON-MENU
041800* DISHES IN ENABLED CATEGORIES FOR THE PRINTED MENU, THIS
041900* LISTING TAKES THE TRANSACTION'S OWN FILTER CRITERIA -
042000* A CATEGORY ID (ZERO MEANS NO CATEGORY FILTER) AND/OR A
042100* STATUS (ON-MENU/OFF-MENU, ONLY WHEN SUPPLIED) - AND
042200* WORKS OFF THE DISH MASTER DIRECTLY, RECOMMENDED DISHES
042300* FIRST THEN BY SORT ORDER, FOR THE COUNTER STAFF WHEN
042400* THEY NEED TO SEE DISHES THE PRINTED MENU LEAVES OUT.
042500*--------------------------------------------------------
042600 LIST-THE-DISHES.
042700     MOVE TDSH-FILTER-CATEGORY-ID TO WS-LIST-CATEGORY-ID.
042800     MOVE TDSH-FILTER-STATUS      TO WS-LIST-STATUS.
042900     MOVE TDSH-FILTER-STAT-GIVEN  TO WS-LIST-STAT-GIVEN-SW.
043000     SORT DSH-LIST-WORK-FILE
043100         DESCENDING KEY DLW-IS-RECOMMEND
043200         ASCENDING KEY DLW-SORT-ORDER
043300         INPUT PROCEDURE IS COLLECT-DISHES-FOR-LIST
043400         OUTPUT PROCEDURE IS WRITE-THE-DISH-LIST.
043500
043600 COLLECT-DISHES-FOR-LIST.
043700     MOVE "N" TO DSH-LIST-EOF-SW.
043800     OPEN INPUT DISH-FILE.
043900     PERFORM RELEASE-ONE-DISH-FOR-LIST
044000         UNTIL DSH-LIST-AT-EOF.
044100     CLOSE DISH-FILE.
044200
044300 RELEASE-ONE-DISH-FOR-LIST.
044400     READ DISH-FILE
044500         AT END MOVE "Y" TO DSH-LIST-EOF-SW
044600     NOT AT END
044700         PERFORM TEST-ONE-DISH-FOR-LIST.
044800
044900 TEST-ONE-DISH-FOR-LIST.
045000     IF WS-LIST-CATEGORY-ID = ZERO
045100             OR DSH-CATEGORY-ID = WS-LIST-CATEGORY-ID
045200         IF NOT WS-LIST-STAT-WAS-GIVEN
045300                 OR DSH-STATUS = WS-LIST-STATUS
045400             PERFORM RELEASE-THE-LIST-DISH.
045500
045600 RELEASE-THE-LIST-DISH.
045700     MOVE DSH-IS-RECOMMEND  TO DLW-IS-RECOMMEND.
045800     MOVE DSH-SORT-ORDER    TO DLW-SORT-ORDER.
045900     MOVE DSH-ID            TO DLW-ID.
046000     MOVE DSH-CATEGORY-ID   TO DLW-CATEGORY-ID.
046100     MOVE DSH-NAME          TO DLW-DISH-NAME.
046200     MOVE DSH-PRICE         TO DLW-PRICE.
046300     MOVE DSH-STATUS        TO DLW-STATUS.
046400     RELEASE DSH-LIST-WORK-RECORD.
046500
046600 WRITE-THE-DISH-LIST.
046700     DISPLAY "----- DISH LIST -----".
046800     MOVE "N" TO DSH-LIST-WORK-EOF-SW.
046900     PERFORM WRITE-ONE-DISH-LIST-LINE
047000         UNTIL DSH-LIST-WORK-AT-EOF.
047100
047200 WRITE-ONE-DISH-LIST-LINE.
047300     RETURN DSH-LIST-WORK-FILE
047400         AT END MOVE "Y" TO DSH-LIST-WORK-EOF-SW
047500     NOT AT END
047600         MOVE DLW-PRICE TO WS-PRICE-EDIT
047700         MOVE SPACE TO WS-DISH-LIST-LINE
047800         STRING DLW-ID        DELIMITED BY SIZE
047900             "  " DELIMITED BY SIZE
048000             DLW-DISH-NAME    DELIMITED BY SIZE
048100             "  " DELIMITED BY SIZE
048200             WS-PRICE-EDIT    DELIMITED BY SIZE
048300             "  " DELIMITED BY SIZE
048400             DLW-STATUS       DELIMITED BY SIZE
048500             INTO WS-DISH-LIST-LINE
048600         DISPLAY WS-DISH-LIST-LINE.
048700
048800     COPY "pldate01.cbl".
