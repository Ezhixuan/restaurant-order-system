000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DSHBLD01.
000300 AUTHOR.        R T HUANG.
000400 INSTALLATION.  GOLDEN WOK DATA CENTER.
000500 DATE-WRITTEN.  03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*--------------------------------------------------------
000900* DSHBLD01 builds an empty Dish master.  Run once at
001000* location setup, ahead of DSHMNT01.
001100*
001200* CHANGE LOG
001300* 03/14/89 RTH  ORIGINAL WRITTEN, INITIAL MENU ROLLOUT.           ORIG89  
001400* 09/02/90 RTH  REQ 0114 - ADDED DSH-DESC AND DSH-IMAGE.          REQ0114 
001500* 04/17/92 JMO  REQ 0201 - ADDED DSH-STOCK, NEGATIVE MEANS        REQ0201 
001600*               UNLIMITED SUPPLY PER KITCHEN REQUEST.
001700* 06/19/93 JMO  REQ 0286 - ADDED DSH-SORT-ORDER FIELD.            REQ0286 
001800* 08/05/95 SKP  REQ 0349 - ADDED DSH-HAS-SPECS FLAG FOR THE       REQ0349 
001900*               NEW SIZE-VARIANT WORK.
002000* 11/30/98 SKP  Y2K REQ 0512 - REVIEWED, NO 2-DIGIT YEAR          Y2K98   
002100*               FIELDS IN THIS RECORD, NO CHANGE REQUIRED.
002200* 02/08/99 SKP  REQ 0519 - STAMP BUILD DATE USING THE             REQ0519 
002300*               WINDOWED 4-DIGIT YEAR ROUTINE.
002400* 07/21/01 DLF  REQ 0603 - ADDED SPNAM01 TRACE SWITCH COPY.       REQ0603 
002500*--------------------------------------------------------
002600 ENVIRONMENT DIVISION.
002700     COPY "spnam01.cbl".
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000
003100     COPY "sldsh01.cbl".
003200
003300 DATA DIVISION.
003400 FILE SECTION.
003500
003600     COPY "fddsh01.cbl".
003700
003800 WORKING-STORAGE SECTION.
003900
004000     COPY "wsdate01.cbl".
004100
004200 77  WS-BUILD-MSG           PIC X(40) VALUE
004300     "DISH FILE BUILT - RUN DATE      ".
004400
004500 PROCEDURE DIVISION.
004600 PROGRAM-BEGIN.
004700     PERFORM OPENING-PROCEDURE.
004800     PERFORM MAIN-PROCESS.
004900     PERFORM CLOSING-PROCEDURE.
005000
005100 PROGRAM-EXIT.
005200     EXIT PROGRAM.
005300
005400 PROGRAM-DONE.
005500     STOP RUN.
005600
005700 OPENING-PROCEDURE.
005800     OPEN OUTPUT DISH-FILE.
005900
006000 CLOSING-PROCEDURE.
006100     CLOSE DISH-FILE.
006200
006300 MAIN-PROCESS.
006400     ACCEPT WS-SYSTEM-DATE FROM DATE.
006500     PERFORM WINDOW-THE-CENTURY.
006600     PERFORM FORMAT-THE-DATE.
006700     DISPLAY WS-BUILD-MSG FORMATTED-DATE.
006800
006900     COPY "pldate01.cbl".
