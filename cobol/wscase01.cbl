000100*--------------------------------------------
000200* wscase01.cbl - working storage copy member
000300* Case-fold literals for INSPECT CONVERTING.
000400* Used to force incoming table numbers to
000500* upper case before the dup-number guard
000600* compares them against the new master.
000700*--------------------------------------------
000800 77  UPPER-ALPHA           PIC X(26) VALUE
000900     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001000 77  LOWER-ALPHA           PIC X(26) VALUE
001100     "abcdefghijklmnopqrstuvwxyz".
