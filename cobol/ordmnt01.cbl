000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDMNT01.
000300 AUTHOR.        J M OATES.
000400 INSTALLATION.  GOLDEN WOK DATA CENTER.
000500 DATE-WRITTEN.  05/02/92.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*--------------------------------------------------------
000900* ORDMNT01 - Order maintenance.  Unlike CATMNT01/DSHMNT01/
001000* SPCMNT01/TBLMNT01 this is NOT an old-master/new-master
001100* merge - ORDER-MAST and ITEM-MAST are sequential logs
001200* that grow by the day, so each transaction here finds
001300* its one order (and, where needed, its one dish or its
001400* table) by a full scan under OPEN I-O and updates it in
001500* place with REWRITE, the same lock-a-record idiom
001600* DSHMNT01 uses for a single dish.  Transactions do not
001700* have to be presorted for this program.
001800*
001900* TRANS-CODE   A = ADD A DISH TO AN OPEN ORDER
002000*              P = SIMPLE PAY (BEFORE COOKING STARTS)
002100*              C = CANCEL (STOCK AND TABLE RELEASED)
002200*              F = COMPLETE (ALL LINES MUST BE SETTLED)
002300*
002400* CHANGE LOG
002500* 05/02/92 JMO  ORIGINAL WRITTEN, ORDER TRACKING PROJECT -        ORIG92  
002600*               ADD-DISH, SIMPLE PAY AND CANCEL ONLY.
002700* 09/14/94 JMO  REQ 0311 - ADDED THE COMPLETE TRANSACTION         REQ0311 
002800*               CODE, SETS THE TABLE TO NEEDS-CLEARING.
002900* 08/05/95 SKP  REQ 0349 - CANCEL NOW CHECKS FOR OTHER            REQ0349 
003000*               OPEN ORDERS ON THE SAME TABLE BEFORE
003100*               FREEING IT.
003200* 11/30/98 SKP  Y2K REQ 0512 - REVIEWED, ORD-PAY-DATE             Y2K98   
003300*               NOW COMES FROM THE WINDOWED 4-DIGIT YEAR.
003400* 07/21/01 DLF  REQ 0603 - ADDED SPNAM01 TRACE SWITCH COPY.       REQ0603 
003500* 03/11/03 CRO  REQ 0671 - REJECT MESSAGE NOW SHOWS THE           REQ0671 
003600*               ORDER KEY FOR EASIER RERUN.
003700*--------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900     COPY "spnam01.cbl".
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     SELECT TRANS-FILE
004400         ASSIGN TO "ORDMTRAN"
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600
004700     COPY "slord01.cbl".
004800
004900     COPY "slitm01.cbl".
005000
005100     COPY "sldsh01.cbl".
005200
005300     COPY "sltbl01.cbl".
005400
005500     COPY "slctl01.cbl".
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 FD  TRANS-FILE
006100     LABEL RECORDS ARE OMITTED.
006200 01  TRANS-RECORD.
006300     05  TMNT-CODE               PIC X.
006400         88  TMNT-IS-ADD-DISH    VALUE "A".
006500         88  TMNT-IS-PAY         VALUE "P".
006600         88  TMNT-IS-CANCEL      VALUE "C".
006700         88  TMNT-IS-COMPLETE    VALUE "F".
006800     05  TMNT-ORDER-ID           PIC 9(09).
006900     05  TMNT-DISH-ID            PIC 9(09).
007000     05  TMNT-QUANTITY           PIC 9(03).
007100     05  TMNT-PAY-TYPE           PIC 9(01).
007200     05  TMNT-REMARK             PIC X(30).
007300     05  FILLER                  PIC X(10) VALUE SPACE.
007400
007500     COPY "fdord01.cbl".
007600
007700     COPY "fditm01.cbl".
007800
007900     COPY "fddsh01.cbl".
008000
008100     COPY "fdtbl01.cbl".
008200
008300     COPY "fdctl01.cbl".
008400
008500 WORKING-STORAGE SECTION.
008600
008700     COPY "wsdate01.cbl".
008800
008900 77  TRANS-EOF-SW            PIC X VALUE "N".
009000     88  TRANS-AT-EOF        VALUE "Y".
009100 77  ORDER-EOF-SW            PIC X VALUE "N".
009200     88  ORDER-AT-EOF        VALUE "Y".
009300 77  ITEM-EOF-SW             PIC X VALUE "N".
009400     88  ITEM-AT-EOF         VALUE "Y".
009500 77  DISH-EOF-SW             PIC X VALUE "N".
009600     88  DISH-AT-EOF         VALUE "Y".
009700 77  TBL-EOF-SW              PIC X VALUE "N".
009800     88  TBL-AT-EOF          VALUE "Y".
009900 77  MATCH-FOUND-SW          PIC X VALUE "N".
010000     88  A-MATCH-WAS-FOUND   VALUE "Y".
010100 77  UNSETTLED-SW            PIC X VALUE "N".
010200     88  ANY-ITEM-IS-UNSETTLED VALUE "Y".
010300 77  JUST-CANCELLED-SW       PIC X VALUE "N".
010400     88  JUST-CANCELLED      VALUE "Y".
010500
010600 77  WS-TRANS-COUNT          PIC 9(05) COMP.
010700 77  WS-CHANGE-COUNT         PIC 9(05) COMP.
010800 77  WS-REJECT-COUNT         PIC 9(05) COMP.
010900
011000 77  WS-CANCEL-TABLE-ID      PIC 9(09).
011100 77  WS-COMPLETE-TABLE-ID    PIC 9(09).
011200
011300 77  WS-REJECT-LINE          PIC X(42) VALUE SPACE.
011400
011500 PROCEDURE DIVISION.
011600 PROGRAM-BEGIN.
011700     PERFORM OPENING-PROCEDURE.
011800     PERFORM MAIN-PROCESS.
011900     PERFORM CLOSING-PROCEDURE.
012000
012100 PROGRAM-EXIT.
012200     EXIT PROGRAM.
012300
012400 PROGRAM-DONE.
012500     STOP RUN.
012600
012700 OPENING-PROCEDURE.
012800     OPEN INPUT TRANS-FILE.
012900     OPEN I-O CONTROL-FILE.
013000     MOVE 1 TO CONTROL-KEY.
013100     READ CONTROL-FILE.
013200     ACCEPT WS-SYSTEM-DATE FROM DATE.
013300     PERFORM WINDOW-THE-CENTURY.
013400     MOVE ZERO TO WS-TRANS-COUNT WS-CHANGE-COUNT WS-REJECT-COUNT.
013500     PERFORM READ-A-TRANSACTION.
013600
013700 CLOSING-PROCEDURE.
013800     CLOSE TRANS-FILE.
013900     REWRITE CONTROL-RECORD.
014000     CLOSE CONTROL-FILE.
014100     DISPLAY "ORDMNT01 TRANSACTIONS READ     " WS-TRANS-COUNT.
014200     DISPLAY "ORDMNT01 CHANGES APPLIED       " WS-CHANGE-COUNT.
014300     DISPLAY "ORDMNT01 TRANSACTIONS REJECTED " WS-REJECT-COUNT.
014400
014500 MAIN-PROCESS.
014600     PERFORM PROCESS-ONE-TRANSACTION UNTIL TRANS-AT-EOF.
014700
014800*--------------------------------------------------------
014900* PROCESS-ONE-TRANSACTION locks the one order the
015000* transaction names, dispatches on the code, then closes
015100* ORDER-MAST exactly once.  A CANCEL sets JUST-CANCELLED-
015200* SW rather than reopening ORDER-MAST itself, since a
015300* sequential file cannot be reopened while still open.
015400*--------------------------------------------------------
015500 PROCESS-ONE-TRANSACTION.
015600     MOVE "N" TO JUST-CANCELLED-SW.
015700     PERFORM FIND-AND-LOCK-THE-ORDER.
015800     IF NOT A-MATCH-WAS-FOUND
015900         MOVE "ORDER KEY NOT FOUND                      " TO
016000             WS-REJECT-LINE
016100         PERFORM WRITE-A-REJECT
016200     ELSE
016300         PERFORM DISPATCH-THE-TRANSACTION.
016400     CLOSE ORDER-FILE.
016500     IF JUST-CANCELLED
016600         PERFORM RESTORE-STOCK-FOR-ORDER
016700         PERFORM FREE-THE-TABLE-IF-CLEAR.
016800     PERFORM READ-A-TRANSACTION.
016900
017000 DISPATCH-THE-TRANSACTION.
017100     IF TMNT-IS-ADD-DISH
017200         PERFORM ADD-DISH-TO-ORDER
017300     ELSE
017400     IF TMNT-IS-PAY
017500         PERFORM PAY-THE-ORDER-SIMPLE
017600     ELSE
017700     IF TMNT-IS-CANCEL
017800         PERFORM CANCEL-THE-ORDER
017900     ELSE
018000     IF TMNT-IS-COMPLETE
018100         PERFORM COMPLETE-THE-ORDER
018200     ELSE
018300         MOVE "*** UNKNOWN TRANSACTION CODE ***         " TO
018400             WS-REJECT-LINE
018500         PERFORM WRITE-A-REJECT.
018600
018700 READ-A-TRANSACTION.
018800     READ TRANS-FILE
018900         AT END MOVE "Y" TO TRANS-EOF-SW.
019000     IF NOT TRANS-AT-EOF
019100         ADD 1 TO WS-TRANS-COUNT.
019200
019300 FIND-AND-LOCK-THE-ORDER.
019400     MOVE "N" TO MATCH-FOUND-SW.
019500     MOVE "N" TO ORDER-EOF-SW.
019600     OPEN I-O ORDER-FILE.
019700     PERFORM TEST-ONE-ORDER-FOR-ID
019800         UNTIL ORDER-AT-EOF OR A-MATCH-WAS-FOUND.
019900
020000 TEST-ONE-ORDER-FOR-ID.
020100     READ ORDER-FILE
020200         AT END MOVE "Y" TO ORDER-EOF-SW
020300     NOT AT END
020400         IF ORD-ID = TMNT-ORDER-ID
020500             MOVE "Y" TO MATCH-FOUND-SW.
020600
020700*--------------------------------------------------------
020800* ADD-DISH-TO-ORDER - order must not already be settled
020900* (status 3 or 4); the dish must exist, be on-menu, and
021000* have enough stock if it is a limited item.
021100*--------------------------------------------------------
021200 ADD-DISH-TO-ORDER.
021300     IF ORD-STATUS >= 3
021400         MOVE "ORDER ALREADY COMPLETED OR CANCELLED     " TO
021500             WS-REJECT-LINE
021600         PERFORM WRITE-A-REJECT
021700     ELSE
021800         PERFORM FIND-THE-DISH-FOR-ADD
021900         PERFORM DISPATCH-THE-ADD-DISH
022000         CLOSE DISH-FILE.
022100
022200 DISPATCH-THE-ADD-DISH.
022300     IF NOT A-MATCH-WAS-FOUND
022400         MOVE "DISH KEY NOT FOUND                       " TO
022500             WS-REJECT-LINE
022600         PERFORM WRITE-A-REJECT
022700     ELSE
022800     IF DSH-STATUS NOT = 1
022900         MOVE "DISH OFF MENU                            " TO
023000             WS-REJECT-LINE
023100         PERFORM WRITE-A-REJECT
023200     ELSE
023300     IF DSH-STOCK > 0 AND DSH-STOCK < TMNT-QUANTITY
023400         MOVE "INSUFFICIENT STOCK                       " TO
023500             WS-REJECT-LINE
023600         PERFORM WRITE-A-REJECT
023700     ELSE
023800         PERFORM COMMIT-THE-ADD-DISH.
023900
024000 FIND-THE-DISH-FOR-ADD.
024100     MOVE "N" TO MATCH-FOUND-SW.
024200     MOVE "N" TO DISH-EOF-SW.
024300     OPEN I-O DISH-FILE.
024400     PERFORM TEST-ONE-DISH-FOR-ADD
024500         UNTIL DISH-AT-EOF OR A-MATCH-WAS-FOUND.
024600
024700 TEST-ONE-DISH-FOR-ADD.
024800     READ DISH-FILE
024900         AT END MOVE "Y" TO DISH-EOF-SW
025000     NOT AT END
025100         IF DSH-ID = TMNT-DISH-ID
025200             MOVE "Y" TO MATCH-FOUND-SW.
025300
025400 COMMIT-THE-ADD-DISH.
025500     ADD 1 TO CONTROL-NEXT-ITM-ID.
025600     MOVE CONTROL-NEXT-ITM-ID TO ITM-ID.
025700     MOVE TMNT-ORDER-ID       TO ITM-ORDER-ID.
025800     MOVE TMNT-DISH-ID        TO ITM-DISH-ID.
025900     MOVE DSH-NAME            TO ITM-DISH-NAME.
026000     MOVE DSH-PRICE           TO ITM-PRICE.
026100     MOVE TMNT-QUANTITY       TO ITM-QUANTITY.
026200     COMPUTE ITM-SUBTOTAL = DSH-PRICE * TMNT-QUANTITY.
026300     MOVE 0                   TO ITM-STATUS.
026400     MOVE 0                   TO ITM-IS-PAID.
026500     MOVE TMNT-REMARK         TO ITM-REMARK.
026600     PERFORM WRITE-THE-NEW-ITEM.
026700     ADD ITM-SUBTOTAL TO ORD-TOTAL-AMT.
026800     ADD ITM-SUBTOTAL TO ORD-PAY-AMT.
026900     REWRITE ORDER-RECORD.
027000     IF DSH-STOCK > 0
027100         SUBTRACT TMNT-QUANTITY FROM DSH-STOCK
027200         REWRITE DISH-RECORD.
027300     ADD 1 TO WS-CHANGE-COUNT.
027400
027500 WRITE-THE-NEW-ITEM.
027600     OPEN EXTEND ITEM-FILE.
027700     WRITE ITEM-RECORD.
027800     CLOSE ITEM-FILE.
027900
028000*--------------------------------------------------------
028100* PAY-THE-ORDER-SIMPLE - only while the order is still
028200* awaiting serving; advances it to serving.
028300*--------------------------------------------------------
028400 PAY-THE-ORDER-SIMPLE.
028500     IF ORD-STATUS NOT = 0
028600         MOVE "ORDER NOT AWAITING SERVING - REJECTED    " TO
028700             WS-REJECT-LINE
028800         PERFORM WRITE-A-REJECT
028900     ELSE
029000         MOVE TMNT-PAY-TYPE TO ORD-PAY-TYPE
029100         MOVE DATE-YYYYMMDD TO ORD-PAY-DATE
029200         ADD 1 TO ORD-STATUS
029300         REWRITE ORDER-RECORD
029400         ADD 1 TO WS-CHANGE-COUNT.
029500
029600*--------------------------------------------------------
029700* CANCEL-THE-ORDER - rejected once cooking has begun
029800* (status 2 or higher).  The stock restore and table
029900* release happen after ORDER-MAST is closed, back in
030000* PROCESS-ONE-TRANSACTION.
030100*--------------------------------------------------------
030200 CANCEL-THE-ORDER.
030300     IF ORD-STATUS >= 2
030400         MOVE "ORDER PAST CANCEL WINDOW - REJECTED      " TO
030500             WS-REJECT-LINE
030600         PERFORM WRITE-A-REJECT
030700     ELSE
030800         MOVE ORD-TABLE-ID TO WS-CANCEL-TABLE-ID
030900         MOVE 4 TO ORD-STATUS
031000         REWRITE ORDER-RECORD
031100         MOVE "Y" TO JUST-CANCELLED-SW
031200         ADD 1 TO WS-CHANGE-COUNT.
031300
031400 RESTORE-STOCK-FOR-ORDER.
031500     MOVE "N" TO ITEM-EOF-SW.
031600     OPEN INPUT ITEM-FILE.
031700     PERFORM RESTORE-ONE-ITEM-STOCK UNTIL ITEM-AT-EOF.
031800     CLOSE ITEM-FILE.
031900
032000 RESTORE-ONE-ITEM-STOCK.
032100     READ ITEM-FILE
032200         AT END MOVE "Y" TO ITEM-EOF-SW
032300     NOT AT END
032400         IF ITM-ORDER-ID = TMNT-ORDER-ID
032500             PERFORM RESTORE-ONE-DISH-STOCK.
032600
032700 RESTORE-ONE-DISH-STOCK.
032800     MOVE "N" TO MATCH-FOUND-SW.
032900     MOVE "N" TO DISH-EOF-SW.
033000     OPEN I-O DISH-FILE.
033100     PERFORM TEST-ONE-DISH-FOR-RESTORE
033200         UNTIL DISH-AT-EOF OR A-MATCH-WAS-FOUND.
033300     CLOSE DISH-FILE.
033400
033500 TEST-ONE-DISH-FOR-RESTORE.
033600     READ DISH-FILE
033700         AT END MOVE "Y" TO DISH-EOF-SW
033800     NOT AT END
033900         IF DSH-ID = ITM-DISH-ID
034000             MOVE "Y" TO MATCH-FOUND-SW
034100             IF DSH-STOCK > 0
034200                 ADD ITM-QUANTITY TO DSH-STOCK
034300                 REWRITE DISH-RECORD.
034400
034500 FREE-THE-TABLE-IF-CLEAR.
034600     MOVE "N" TO MATCH-FOUND-SW.
034700     MOVE "N" TO ORDER-EOF-SW.
034800     OPEN INPUT ORDER-FILE.
034900     PERFORM TEST-ONE-ORDER-FOR-TABLE
035000         UNTIL ORDER-AT-EOF OR A-MATCH-WAS-FOUND.
035100     CLOSE ORDER-FILE.
035200     IF NOT A-MATCH-WAS-FOUND
035300         PERFORM CLEAR-THE-TABLE-FOR-CANCEL.
035400
035500 TEST-ONE-ORDER-FOR-TABLE.
035600     READ ORDER-FILE
035700         AT END MOVE "Y" TO ORDER-EOF-SW
035800     NOT AT END
035900         IF ORD-TABLE-ID = WS-CANCEL-TABLE-ID AND
036000                 ORD-STATUS < 4
036100             MOVE "Y" TO MATCH-FOUND-SW.
036200
036300 CLEAR-THE-TABLE-FOR-CANCEL.
036400     MOVE "N" TO MATCH-FOUND-SW.
036500     MOVE "N" TO TBL-EOF-SW.
036600     OPEN I-O TABLE-FILE.
036700     PERFORM FIND-AND-FREE-ONE-TABLE
036800         UNTIL TBL-AT-EOF OR A-MATCH-WAS-FOUND.
036900     CLOSE TABLE-FILE.
037000
037100 FIND-AND-FREE-ONE-TABLE.
037200     READ TABLE-FILE
037300         AT END MOVE "Y" TO TBL-EOF-SW
037400     NOT AT END
037500         IF TBL-ID = WS-CANCEL-TABLE-ID
037600             MOVE "Y" TO MATCH-FOUND-SW
037700             MOVE 0 TO TBL-STATUS
037800             REWRITE TABLE-RECORD.
037900
038000*--------------------------------------------------------
038100* COMPLETE-THE-ORDER - rejected while any line is still
038200* unsettled; the table goes to needs-clearing.
038300*--------------------------------------------------------
038400 COMPLETE-THE-ORDER.
038500     PERFORM CHECK-FOR-UNSETTLED-ITEMS.
038600     IF ANY-ITEM-IS-UNSETTLED
038700         MOVE "ORDER HAS UNSETTLED LINES - REJECTED     " TO
038800             WS-REJECT-LINE
038900         PERFORM WRITE-A-REJECT
039000     ELSE
039100         MOVE 3 TO ORD-STATUS
039200         REWRITE ORDER-RECORD
039300         MOVE ORD-TABLE-ID TO WS-COMPLETE-TABLE-ID
039400         PERFORM SET-TABLE-NEEDS-CLEARING
039500         ADD 1 TO WS-CHANGE-COUNT.
039600
039700 CHECK-FOR-UNSETTLED-ITEMS.
039800     MOVE "N" TO UNSETTLED-SW.
039900     MOVE "N" TO ITEM-EOF-SW.
040000     OPEN INPUT ITEM-FILE.
040100     PERFORM TEST-ONE-ITEM-FOR-UNSETTLED
040200         UNTIL ITEM-AT-EOF OR ANY-ITEM-IS-UNSETTLED.
040300     CLOSE ITEM-FILE.
040400
040500 TEST-ONE-ITEM-FOR-UNSETTLED.
040600     READ ITEM-FILE
040700         AT END MOVE "Y" TO ITEM-EOF-SW
040800     NOT AT END
040900         IF ITM-ORDER-ID = TMNT-ORDER-ID AND ITM-IS-PAID = 0
041000             MOVE "Y" TO UNSETTLED-SW.
041100
041200 SET-TABLE-NEEDS-CLEARING.
041300     MOVE "N" TO MATCH-FOUND-SW.
041400     MOVE "N" TO TBL-EOF-SW.
041500     OPEN I-O TABLE-FILE.
041600     PERFORM FIND-AND-MARK-TABLE-CLEARING
041700         UNTIL TBL-AT-EOF OR A-MATCH-WAS-FOUND.
041800     CLOSE TABLE-FILE.
041900
042000 FIND-AND-MARK-TABLE-CLEARING.
042100     READ TABLE-FILE
042200         AT END MOVE "Y" TO TBL-EOF-SW
042300     NOT AT END
042400         IF TBL-ID = WS-COMPLETE-TABLE-ID
042500             MOVE "Y" TO MATCH-FOUND-SW
042600             MOVE 2 TO TBL-STATUS
042700             REWRITE TABLE-RECORD.
042800
042900 WRITE-A-REJECT.
043000     DISPLAY "ORDMNT01 REJECT - ORDER " TMNT-ORDER-ID " "
043100         WS-REJECT-LINE.
043200     ADD 1 TO WS-REJECT-COUNT.
043300
043400     COPY "pldate01.cbl".
