000100*--------------------------------------------
000200* fdspc01.cbl - FD copy member for the Dish
000300* Specification (size/variant) master.
000400* Sequential, fixed, sorted ascending by
000500* SPC-ID; also grouped by SPC-DISH-ID when a
000600* dish's spec chain is read.
000700*--------------------------------------------
000800 FD  SPEC-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 01  SPEC-RECORD.
001100     05  SPC-ID                  PIC 9(09).
001200     05  SPC-DISH-ID             PIC 9(09).
001300     05  SPC-NAME                PIC X(20).
001400     05  SPC-PRICE               PIC S9(7)V99.
001500     05  SPC-SORT-ORDER          PIC 9(05).
001600     05  SPC-STATUS              PIC 9(01).
001700         88  SPC-IS-DISABLED     VALUE 0.
001800         88  SPC-IS-ENABLED      VALUE 1.
001900     05  FILLER                  PIC X(05) VALUE SPACE.
