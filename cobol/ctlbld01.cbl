000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CTLBLD01.
000300 AUTHOR.        R T HUANG.
000400 INSTALLATION.  GOLDEN WOK DATA CENTER.
000500 DATE-WRITTEN.  03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*--------------------------------------------------------
000900* CTLBLD01 builds the one-record Control file and seeds
001000* the next-available-key counter for every master, plus
001100* the running order-number sequence.  Run once at location
001200* setup, before any of the maintenance or creation runs.
001300*
001400* CHANGE LOG
001500* 03/14/89 RTH  ORIGINAL WRITTEN, INITIAL MENU ROLLOUT -          ORIG89  
001600*               ONE COUNTER FOR CATEGORY AND DISH KEYS.
001700* 04/17/92 JMO  REQ 0201 - ADDED TABLE AND ORDER KEY              REQ0201 
001800*               COUNTERS FOR THE ORDER TRACKING PROJECT.
001900* 08/05/95 SKP  REQ 0349 - ADDED SPEC KEY COUNTER AND THE         REQ0349 
002000*               DAILY ORDER-NUMBER SEQUENCE COUNTER.
002100* 11/30/98 SKP  Y2K REQ 0512 - REVIEWED, ALL COUNTER              Y2K98   
002200*               FIELDS ARE COMP KEYS, NOT DATES, NO
002300*               CHANGE REQUIRED.
002400* 02/08/99 SKP  REQ 0519 - STAMP BUILD DATE USING THE             REQ0519 
002500*               WINDOWED 4-DIGIT YEAR ROUTINE.
002600* 07/21/01 DLF  REQ 0603 - ADDED SPNAM01 TRACE SWITCH COPY.       REQ0603 
002700*--------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900     COPY "spnam01.cbl".
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200
003300     COPY "slctl01.cbl".
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800     COPY "fdctl01.cbl".
003900
004000 WORKING-STORAGE SECTION.
004100
004200     COPY "wsdate01.cbl".
004300
004400 77  WS-BUILD-MSG           PIC X(40) VALUE
004500     "CONTROL FILE BUILT - RUN DATE   ".
004600
004700 PROCEDURE DIVISION.
004800 PROGRAM-BEGIN.
004900     PERFORM OPENING-PROCEDURE.
005000     PERFORM MAIN-PROCESS.
005100     PERFORM CLOSING-PROCEDURE.
005200
005300 PROGRAM-EXIT.
005400     EXIT PROGRAM.
005500
005600 PROGRAM-DONE.
005700     STOP RUN.
005800
005900 OPENING-PROCEDURE.
006000     OPEN OUTPUT CONTROL-FILE.
006100
006200 CLOSING-PROCEDURE.
006300     CLOSE CONTROL-FILE.
006400
006500 MAIN-PROCESS.
006600     MOVE 1 TO CONTROL-KEY.
006700     MOVE 1 TO CONTROL-NEXT-CAT-ID.
006800     MOVE 1 TO CONTROL-NEXT-DSH-ID.
006900     MOVE 1 TO CONTROL-NEXT-SPC-ID.
007000     MOVE 1 TO CONTROL-NEXT-TBL-ID.
007100     MOVE 1 TO CONTROL-NEXT-ORD-ID.
007200     MOVE 1 TO CONTROL-NEXT-ITM-ID.
007300     MOVE 1 TO CONTROL-NEXT-ORD-SEQ.
007400     WRITE CONTROL-RECORD.
007500
007600     ACCEPT WS-SYSTEM-DATE FROM DATE.
007700     PERFORM WINDOW-THE-CENTURY.
007800     PERFORM FORMAT-THE-DATE.
007900     DISPLAY WS-BUILD-MSG FORMATTED-DATE.
008000
008100     COPY "pldate01.cbl".
