000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDCRT01.
000300 AUTHOR.        J M OATES.
000400 INSTALLATION.  GOLDEN WOK DATA CENTER.
000500 DATE-WRITTEN.  04/17/92.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*--------------------------------------------------------
000900* ORDCRT01 - Order creation.  Each incoming request is a
001000* header record (table, diner count, order remark) and
001100* its repeating cart lines (dish, quantity, line remark),
001200* closed by a trailer record - the same header/detail/
001300* trailer shape SPCMNT01 uses for a spec reconcile.  The
001400* dish master is loaded once into a working-storage table
001500* at OPENING-PROCEDURE (fddsh01's "keyed lookup table"
001600* comment refers to this) so each cart line is priced by
001700* an in-memory search instead of a fresh scan of DISH-
001800* MAST for every line; a rejected cart line is dropped
001900* from the order rather than failing the whole request -
002000* only a missing table, or a request with no surviving
002100* lines, rejects the request outright.
002200*
002300* TRANS-CODE   H = ORDER REQUEST HEADER
002400*              L = ONE CART LINE (DISH/QTY/REMARK)
002500*              E = TRAILER, CLOSES THE REQUEST
002600*
002700* CHANGE LOG
002800* 04/17/92 JMO  ORIGINAL WRITTEN, ORDER TRACKING PROJECT -        ORIG92  
002900*               VALIDATES THE TABLE, PRICES EACH CART
003000*               LINE FROM THE DISH MASTER, WRITES THE
003100*               ORDER AND ITS LINES.
003200* 08/05/95 SKP  REQ 0349 - ADDED THE LIMITED-STOCK CHECK          REQ0349 
003300*               AND THE STOCK DECREMENT/REWRITE OF THE
003400*               DISH MASTER AS EACH LINE IS ACCEPTED.
003500* 11/30/98 SKP  Y2K REQ 0512 - REVIEWED, ORD-CREATED-DATE         Y2K98   
003600*               AND THE ORDER NUMBER'S DATE SEGMENT NOW
003700*               COME FROM THE WINDOWED 4-DIGIT YEAR.
003800* 07/21/01 DLF  REQ 0603 - ADDED SPNAM01 TRACE SWITCH COPY.       REQ0603 
003900* 03/11/03 CRO  REQ 0671 - REJECT MESSAGES NOW SHOW BOTH          REQ0671 
004000*               THE TABLE KEY AND THE DISH KEY FOR EASIER
004100*               RERUN.
004200*--------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400     COPY "spnam01.cbl".
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT TRANS-FILE
004900         ASSIGN TO "ORDTRAN"
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     COPY "sltbl01.cbl".
005300
005400     COPY "sldsh01.cbl".
005500
005600     COPY "slord01.cbl".
005700
005800     COPY "slitm01.cbl".
005900
006000     COPY "slctl01.cbl".
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  TRANS-FILE
006600     LABEL RECORDS ARE OMITTED.
006700 01  TRANS-RECORD.
006800     05  TORD-CODE               PIC X.
006900         88  TORD-IS-HEADER      VALUE "H".
007000         88  TORD-IS-LINE        VALUE "L".
007100         88  TORD-IS-TRAILER     VALUE "E".
007200     05  TORD-TABLE-ID           PIC 9(09).
007300     05  TORD-CUST-COUNT         PIC 9(03).
007400     05  TORD-DISH-ID            PIC 9(09).
007500     05  TORD-QUANTITY           PIC 9(03).
007600     05  TORD-REMARK             PIC X(40).
007700     05  FILLER                  PIC X(10) VALUE SPACE.
007800
007900     COPY "fdtbl01.cbl".
008000
008100     COPY "fddsh01.cbl".
008200
008300     COPY "fdord01.cbl".
008400
008500     COPY "fditm01.cbl".
008600
008700     COPY "fdctl01.cbl".
008800
008900 WORKING-STORAGE SECTION.
009000
009100     COPY "wsdate01.cbl".
009200
009300*--------------------------------------------------------
009400* DISH-LOOKUP-TABLE - a one-time in-memory snapshot of
009500* the whole dish master, refreshed on the DISH-FILE
009600* itself whenever a line's stock is decremented, so every
009700* later line (this order or a later one, same run) sees
009800* the depleted count without re-reading the file.
009900*--------------------------------------------------------
010000 01  DISH-LOOKUP-TABLE.
010100     05  DISH-ENTRY OCCURS 500 TIMES INDEXED BY DX.
010200         10  DT-ID               PIC 9(09).
010300         10  DT-NAME             PIC X(30).
010400         10  DT-PRICE            PIC S9(7)V99.
010500         10  DT-STOCK            PIC S9(5).
010600         10  DT-STATUS           PIC 9(01).
010650         10  FILLER              PIC X(05) VALUE SPACE.
010700
010800 01  CART-LINE-TABLE.
010900     05  CART-LINE OCCURS 30 TIMES INDEXED BY LX.
011000         10  CL-DISH-ID          PIC 9(09).
011100         10  CL-QUANTITY         PIC 9(03).
011200         10  CL-REMARK           PIC X(30).
011300         10  CL-NAME             PIC X(30).
011400         10  CL-PRICE            PIC S9(7)V99.
011500         10  CL-SUBTOTAL         PIC S9(7)V99.
011600         10  CL-VALID-SW         PIC X.
011650             88  CL-LINE-IS-VALID  VALUE "Y".
011750             10  FILLER              PIC X(05) VALUE SPACE.
011800
011900 77  TRANS-EOF-SW            PIC X VALUE "N".
012000     88  TRANS-AT-EOF        VALUE "Y".
012100 77  DISH-EOF-SW             PIC X VALUE "N".
012200     88  DISH-AT-EOF         VALUE "Y".
012300 77  TBL-EOF-SW              PIC X VALUE "N".
012400     88  TBL-AT-EOF          VALUE "Y".
012500 77  MATCH-FOUND-SW          PIC X VALUE "N".
012600     88  A-MATCH-WAS-FOUND   VALUE "Y".
012700 77  ORDER-REJECT-SW         PIC X VALUE "N".
012800     88  ORDER-IS-REJECTED   VALUE "Y".
012900
013000 77  WS-TRANS-COUNT          PIC 9(05) COMP.
013100 77  WS-ORDER-COUNT          PIC 9(05) COMP.
013200 77  WS-REJECT-COUNT         PIC 9(05) COMP.
013300 77  WS-LINE-COUNT           PIC 9(03) COMP.
013400 77  WS-VALID-LINE-COUNT     PIC 9(03) COMP.
013500 77  WS-DISH-COUNT           PIC 9(03) COMP.
013600 77  WS-FOUND-DX             PIC 9(03) COMP.
013700 77  WS-SUB                  PIC 9(03) COMP.
013800 77  WS-NEW-ORDER-ID         PIC 9(09) COMP.
013900
014000 77  WS-ORDER-TOTAL          PIC S9(7)V99 VALUE ZERO.
014100
014200 77  WS-REQUEST-TABLE-ID     PIC 9(09).
014300 77  WS-REQUEST-CUST-COUNT   PIC 9(03).
014400 77  WS-REQUEST-REMARK       PIC X(40).
014500 77  WS-TABLE-NO             PIC X(06).
014600
014700 77  WS-REJECT-LINE          PIC X(40) VALUE SPACE.
014800
014900 PROCEDURE DIVISION.
015000 PROGRAM-BEGIN.
015100     PERFORM OPENING-PROCEDURE.
015200     PERFORM MAIN-PROCESS.
015300     PERFORM CLOSING-PROCEDURE.
015400
015500 PROGRAM-EXIT.
015600     EXIT PROGRAM.
015700
015800 PROGRAM-DONE.
015900     STOP RUN.
016000
016100 OPENING-PROCEDURE.
016200     OPEN INPUT TRANS-FILE.
016300     OPEN EXTEND ORDER-FILE.
016400     OPEN EXTEND ITEM-FILE.
016500     OPEN I-O CONTROL-FILE.
016600     MOVE 1 TO CONTROL-KEY.
016700     READ CONTROL-FILE.
016800     ACCEPT WS-SYSTEM-DATE FROM DATE.
016900     PERFORM WINDOW-THE-CENTURY.
017000     MOVE ZERO TO WS-TRANS-COUNT WS-ORDER-COUNT WS-REJECT-COUNT.
017100     PERFORM LOAD-THE-DISH-TABLE.
017200     PERFORM READ-A-TRANSACTION.
017300
017400 CLOSING-PROCEDURE.
017500     CLOSE TRANS-FILE.
017600     CLOSE ORDER-FILE.
017700     CLOSE ITEM-FILE.
017800     REWRITE CONTROL-RECORD.
017900     CLOSE CONTROL-FILE.
018000     DISPLAY "ORDCRT01 TRANSACTIONS READ     " WS-TRANS-COUNT.
018100     DISPLAY "ORDCRT01 ORDERS CREATED        " WS-ORDER-COUNT.
018200     DISPLAY "ORDCRT01 CART LINES REJECTED   " WS-REJECT-COUNT.
018300
018400 MAIN-PROCESS.
018500     PERFORM PROCESS-ONE-ORDER-REQUEST UNTIL TRANS-AT-EOF.
018600
018700*--------------------------------------------------------
018800* PROCESS-ONE-ORDER-REQUEST - the header record is
018900* already in hand on entry.  A missing table rejects the
019000* whole request without pricing a single line; otherwise
019100* every line is priced on its own merits, and the request
019200* itself is only rejected if none of its lines survive.
019300*--------------------------------------------------------
019400 PROCESS-ONE-ORDER-REQUEST.
019500     PERFORM INIT-THE-ORDER-REQUEST.
019600     PERFORM READ-A-TRANSACTION.
019700     PERFORM COLLECT-A-CART-LINE
019800         UNTIL TORD-IS-TRAILER OR TRANS-AT-EOF.
019900     PERFORM VALIDATE-THE-TABLE.
020000     IF ORDER-IS-REJECTED
020100         PERFORM REJECT-THE-ORDER
020200     ELSE
020300         PERFORM PROCESS-THE-CART-LINES
020400         PERFORM DISPATCH-THE-ORDER-RESULT.
020500     PERFORM READ-A-TRANSACTION.
020600
020700 DISPATCH-THE-ORDER-RESULT.
020800     IF WS-VALID-LINE-COUNT = ZERO
020900         MOVE "NO VALID CART LINES - REQUEST REJECTED " TO
021000             WS-REJECT-LINE
021100         PERFORM REJECT-THE-ORDER
021200     ELSE
021300         PERFORM COMMIT-THE-ORDER.
021400
021500 INIT-THE-ORDER-REQUEST.
021600     MOVE TORD-TABLE-ID   TO WS-REQUEST-TABLE-ID.
021700     MOVE TORD-CUST-COUNT TO WS-REQUEST-CUST-COUNT.
021800     MOVE TORD-REMARK     TO WS-REQUEST-REMARK.
021900     MOVE ZERO            TO WS-LINE-COUNT.
022000     MOVE "N"             TO ORDER-REJECT-SW.
022100     MOVE SPACE           TO WS-REJECT-LINE.
022200
022300 COLLECT-A-CART-LINE.
022400     ADD 1 TO WS-LINE-COUNT.
022500     SET LX TO WS-LINE-COUNT.
022600     MOVE TORD-DISH-ID       TO CL-DISH-ID (LX).
022700     MOVE TORD-QUANTITY      TO CL-QUANTITY (LX).
022800     MOVE TORD-REMARK (1:30) TO CL-REMARK (LX).
022900     MOVE "N"                TO CL-VALID-SW (LX).
023000     PERFORM READ-A-TRANSACTION.
023100
023200 READ-A-TRANSACTION.
023300     READ TRANS-FILE
023400         AT END MOVE "Y" TO TRANS-EOF-SW.
023500     IF NOT TRANS-AT-EOF
023600         ADD 1 TO WS-TRANS-COUNT.
023700
023800*--------------------------------------------------------
023900* LOAD-THE-DISH-TABLE - one pass of DISH-FILE into
024000* DISH-LOOKUP-TABLE, done once at the top of the run.
024100*--------------------------------------------------------
024200 LOAD-THE-DISH-TABLE.
024300     MOVE ZERO TO WS-DISH-COUNT.
024400     MOVE "N"  TO DISH-EOF-SW.
024500     OPEN INPUT DISH-FILE.
024600     PERFORM LOAD-ONE-DISH UNTIL DISH-AT-EOF.
024700     CLOSE DISH-FILE.
024800
024900 LOAD-ONE-DISH.
025000     READ DISH-FILE
025100         AT END MOVE "Y" TO DISH-EOF-SW
025200     NOT AT END
025300         ADD 1 TO WS-DISH-COUNT
025400         SET DX TO WS-DISH-COUNT
025500         MOVE DSH-ID     TO DT-ID (DX)
025600         MOVE DSH-NAME   TO DT-NAME (DX)
025700         MOVE DSH-PRICE  TO DT-PRICE (DX)
025800         MOVE DSH-STOCK  TO DT-STOCK (DX)
025900         MOVE DSH-STATUS TO DT-STATUS (DX).
026000
026100 VALIDATE-THE-TABLE.
026200     MOVE "N" TO MATCH-FOUND-SW.
026300     MOVE "N" TO TBL-EOF-SW.
026400     OPEN INPUT TABLE-FILE.
026500     PERFORM TEST-ONE-TABLE-FOR-ORDER
026600         UNTIL TBL-AT-EOF OR A-MATCH-WAS-FOUND.
026700     CLOSE TABLE-FILE.
026800     IF NOT A-MATCH-WAS-FOUND
026900         MOVE "Y" TO ORDER-REJECT-SW
027000         MOVE "TABLE KEY NOT FOUND                    " TO
027100             WS-REJECT-LINE.
027200
027300 TEST-ONE-TABLE-FOR-ORDER.
027400     READ TABLE-FILE
027500         AT END MOVE "Y" TO TBL-EOF-SW
027600     NOT AT END
027700         IF TBL-ID = WS-REQUEST-TABLE-ID
027800             MOVE "Y" TO MATCH-FOUND-SW
027900             MOVE TBL-NO TO WS-TABLE-NO.
028000
028100*--------------------------------------------------------
028200* PROCESS-THE-CART-LINES prices and accepts each line on
028300* its own; ACCEPT-THE-CART-LINE decrements the in-memory
028400* stock and rewrites the dish master right away, so a
028500* second line for the same dish sees the reduced count.
028600*--------------------------------------------------------
028700 PROCESS-THE-CART-LINES.
028800     MOVE ZERO TO WS-VALID-LINE-COUNT.
028900     MOVE ZERO TO WS-ORDER-TOTAL.
029000     PERFORM PROCESS-ONE-CART-LINE
029100         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-LINE-COUNT.
029200
029300 PROCESS-ONE-CART-LINE.
029400     SET LX TO WS-SUB.
029500     PERFORM FIND-THE-DISH-FOR-LINE.
029600     IF NOT A-MATCH-WAS-FOUND
029700         MOVE "DISH KEY NOT FOUND                      " TO
029800             WS-REJECT-LINE
029900         PERFORM WRITE-A-LINE-REJECT
030000     ELSE
030100         SET DX TO WS-FOUND-DX
030200         PERFORM DISPATCH-THE-CART-LINE.
030300
030400 DISPATCH-THE-CART-LINE.
030500     IF DT-STATUS (DX) NOT = 1
030600         MOVE "DISH OFF MENU                            " TO
030700             WS-REJECT-LINE
030800         PERFORM WRITE-A-LINE-REJECT
030900     ELSE
031000     IF DT-STOCK (DX) > 0 AND DT-STOCK (DX) < CL-QUANTITY (LX)
031100         MOVE "INSUFFICIENT STOCK                       " TO
031200             WS-REJECT-LINE
031300         PERFORM WRITE-A-LINE-REJECT
031400     ELSE
031500         PERFORM ACCEPT-THE-CART-LINE.
031600
031700 FIND-THE-DISH-FOR-LINE.
031800     MOVE "N" TO MATCH-FOUND-SW.
031900     PERFORM TEST-ONE-DISH-IN-TABLE
032000         VARYING DX FROM 1 BY 1
032100         UNTIL DX > WS-DISH-COUNT OR A-MATCH-WAS-FOUND.
032200
032300 TEST-ONE-DISH-IN-TABLE.
032400     IF DT-ID (DX) = CL-DISH-ID (LX)
032500         MOVE "Y" TO MATCH-FOUND-SW
032600         MOVE DX  TO WS-FOUND-DX.
032700
032800 ACCEPT-THE-CART-LINE.
032900     MOVE DT-NAME (DX)  TO CL-NAME (LX).
033000     MOVE DT-PRICE (DX) TO CL-PRICE (LX).
033100     COMPUTE CL-SUBTOTAL (LX) = CL-PRICE (LX) * CL-QUANTITY (LX).
033200     ADD CL-SUBTOTAL (LX) TO WS-ORDER-TOTAL.
033300     IF DT-STOCK (DX) > 0
033400         PERFORM DECREMENT-AND-REWRITE-DISH.
033500     MOVE "Y" TO CL-VALID-SW (LX).
033600     ADD 1 TO WS-VALID-LINE-COUNT.
033700
033800 DECREMENT-AND-REWRITE-DISH.
033900     SUBTRACT CL-QUANTITY (LX) FROM DT-STOCK (DX).
034000     MOVE "N" TO MATCH-FOUND-SW.
034100     MOVE "N" TO DISH-EOF-SW.
034200     OPEN I-O DISH-FILE.
034300     PERFORM FIND-AND-REWRITE-ONE-DISH
034400         UNTIL DISH-AT-EOF OR A-MATCH-WAS-FOUND.
034500     CLOSE DISH-FILE.
034600
034700 FIND-AND-REWRITE-ONE-DISH.
034800     READ DISH-FILE
034900         AT END MOVE "Y" TO DISH-EOF-SW
035000     NOT AT END
035100         IF DSH-ID = DT-ID (DX)
035200             MOVE "Y" TO MATCH-FOUND-SW
035300             MOVE DT-STOCK (DX) TO DSH-STOCK
035400             REWRITE DISH-RECORD.
035500
035600 WRITE-A-LINE-REJECT.
035700     DISPLAY "ORDCRT01 REJECT - TABLE " WS-REQUEST-TABLE-ID
035800         " DISH " CL-DISH-ID (LX) " " WS-REJECT-LINE.
035900     ADD 1 TO WS-REJECT-COUNT.
036000
036100*--------------------------------------------------------
036200* COMMIT-THE-ORDER writes the ORDER header and one ITEM
036300* record per surviving line, then opens the table.
036400*--------------------------------------------------------
036500 COMMIT-THE-ORDER.
036600     PERFORM WRITE-THE-ORDER-RECORD.
036700     PERFORM WRITE-ONE-ORDER-LINE
036800         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-LINE-COUNT.
036900     PERFORM OPEN-THE-TABLE.
037000     ADD 1 TO WS-ORDER-COUNT.
037100
037200 WRITE-THE-ORDER-RECORD.
037300     ADD 1 TO CONTROL-NEXT-ORD-ID.
037400     MOVE CONTROL-NEXT-ORD-ID TO ORD-ID.
037500     PERFORM BUILD-THE-ORDER-NUMBER.
037600     MOVE WS-REQUEST-TABLE-ID TO ORD-TABLE-ID.
037700     MOVE WS-TABLE-NO         TO ORD-TABLE-NO.
037800     IF WS-REQUEST-CUST-COUNT = ZERO
037900         MOVE 1 TO ORD-CUST-COUNT
038000     ELSE
038100         MOVE WS-REQUEST-CUST-COUNT TO ORD-CUST-COUNT.
038200     MOVE WS-ORDER-TOTAL      TO ORD-TOTAL-AMT.
038300     MOVE ZERO                TO ORD-DISCOUNT-AMT.
038400     MOVE WS-ORDER-TOTAL      TO ORD-PAY-AMT.
038500     MOVE 0                   TO ORD-PAY-TYPE.
038600     MOVE ZERO                TO ORD-PAY-DATE.
038700     MOVE 0                   TO ORD-STATUS.
038800     MOVE DATE-YYYYMMDD       TO ORD-CREATED-DATE.
038900     MOVE WS-REQUEST-REMARK   TO ORD-REMARK.
039000     WRITE ORDER-RECORD.
039100     MOVE ORD-ID TO WS-NEW-ORDER-ID.
039200
039300 BUILD-THE-ORDER-NUMBER.
039400     MOVE "ORD"           TO ORD-NO-PREFIX.
039500     MOVE DATE-YYYYMMDD   TO ORD-NO-DATE.
039600     ADD 1 TO CONTROL-NEXT-ORD-SEQ.
039700     MOVE CONTROL-NEXT-ORD-SEQ TO ORD-NO-SUFFIX.
039800
039900 WRITE-ONE-ORDER-LINE.
040000     SET LX TO WS-SUB.
040100     IF CL-LINE-IS-VALID (LX)
040200         PERFORM WRITE-THE-ORDER-LINE-RECORD.
040300
040400 WRITE-THE-ORDER-LINE-RECORD.
040500     ADD 1 TO CONTROL-NEXT-ITM-ID.
040600     MOVE CONTROL-NEXT-ITM-ID TO ITM-ID.
040700     MOVE WS-NEW-ORDER-ID     TO ITM-ORDER-ID.
040800     MOVE CL-DISH-ID (LX)     TO ITM-DISH-ID.
040900     MOVE CL-NAME (LX)        TO ITM-DISH-NAME.
041000     MOVE CL-PRICE (LX)       TO ITM-PRICE.
041100     MOVE CL-QUANTITY (LX)    TO ITM-QUANTITY.
041200     MOVE CL-SUBTOTAL (LX)    TO ITM-SUBTOTAL.
041300     MOVE 0                   TO ITM-STATUS.
041400     MOVE 0                   TO ITM-IS-PAID.
041500     MOVE CL-REMARK (LX)      TO ITM-REMARK.
041600     WRITE ITEM-RECORD.
041700
041800 OPEN-THE-TABLE.
041900     MOVE "N" TO MATCH-FOUND-SW.
042000     MOVE "N" TO TBL-EOF-SW.
042100     OPEN I-O TABLE-FILE.
042200     PERFORM FIND-AND-OPEN-ONE-TABLE
042300         UNTIL TBL-AT-EOF OR A-MATCH-WAS-FOUND.
042400     CLOSE TABLE-FILE.
042500
042600 FIND-AND-OPEN-ONE-TABLE.
042700     READ TABLE-FILE
042800         AT END MOVE "Y" TO TBL-EOF-SW
042900     NOT AT END
043000         IF TBL-ID = WS-REQUEST-TABLE-ID
043100             MOVE "Y" TO MATCH-FOUND-SW
043200             MOVE 1 TO TBL-STATUS
043300             REWRITE TABLE-RECORD.
043400
043500 REJECT-THE-ORDER.
043600     DISPLAY "ORDCRT01 REJECT - TABLE " WS-REQUEST-TABLE-ID
043700         " " WS-REJECT-LINE.
043800     ADD 1 TO WS-REJECT-COUNT.
043900
044000     COPY "pldate01.cbl".
