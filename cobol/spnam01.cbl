000100*--------------------------------------------
000200* spnam01.cbl - CONFIGURATION SECTION copy
000300* member, standard house SPECIAL-NAMES entry.
000400* UPSI-0 is the shop's run-time trace switch,
000500* set on the operator console before a job
000600* step when extra DISPLAY tracing is wanted.
000700*--------------------------------------------
000800 CONFIGURATION SECTION.
000900 SPECIAL-NAMES.
001000     C01 IS TOP-OF-FORM
001100     CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
001200     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
001300            OFF STATUS IS TRACE-SWITCH-OFF.
