000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SPCMNT01.
000300 AUTHOR.        S K PARSONS.
000400 INSTALLATION.  GOLDEN WOK DATA CENTER.
000500 DATE-WRITTEN.  08/05/95.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*--------------------------------------------------------
000900* SPCMNT01 - Dish Specification (size/variant) mainte-
001000* nance.  Runs in one of four modes, chosen by the code of
001100* the first transaction record:
001200*
001300*   MAINTENANCE MODE (first code is A, C, D or T) - a
001400*   sorted batch of single-spec add/change/delete/toggle
001500*   transactions is merged against the old Spec master
001600*   the same way CATMNT01 merges category transactions.
001700*
001800*   RECONCILE MODE (first code is H) - one HEADER record
001900*   naming a dish, one or more L (line) detail records
002000*   carrying the dish's complete new spec list, and one E
002100*   (end) trailer.  The dish's whole spec set is replaced:
002200*   details with an existing id are updated, details with
002300*   id zero are inserted, and every old spec of that dish
002400*   not mentioned is deleted; sort order is re-assigned
002500*   0,1,2... by each detail's position in the incoming
002600*   list, before the master is touched at all - never by
002700*   the order the old master happens to store them in.
002800*
002900*   LIST MODE (first code is S) - lists TSPC-DISH-ID's specs
003000*   in sort order off the old Spec master; enabled specs
003100*   only unless TSPC-LIST-ALL carries "Y", in which case
003200*   disabled ones are shown too.
003300*
003400*   LOOKUP MODE (first code is P) - looks TSPC-ID up on the
003500*   old Spec master and shows its price; rejected when the
003600*   id is not on file or the spec is disabled.
003700*
003800* MAINTENANCE and RECONCILE finish by recomputing DSH-HAS-
003900* SPECS for every dish they touched; LIST and LOOKUP are
004000* read-only and touch no master.
004100*
004200* CHANGE LOG
004300* 08/05/95 SKP  ORIGINAL WRITTEN, SIZE-VARIANT PROJECT -          ORIG95  
004400*               MAINTENANCE MODE ONLY.
004500* 02/14/96 SKP  REQ 0378 - ADDED RECONCILE MODE FOR THE           REQ0378 
004600*               NEW MENU-EDITOR BULK-SAVE SCREEN.
004700* 11/30/98 SKP  Y2K REQ 0512 - REVIEWED, NO 2-DIGIT YEAR          Y2K98   
004800*               FIELDS TOUCHED BY THIS PROGRAM.
004900* 07/21/01 DLF  REQ 0603 - ADDED SPNAM01 TRACE SWITCH COPY.       REQ0603 
005000* 03/11/03 CRO  REQ 0671 - RECONCILE NOW REJECTS A SPEC           REQ0671
005100*               LINE WITH A BLANK NAME OR A ZERO PRICE
005200*               INSTEAD OF SILENTLY DROPPING THE DISH'S
005300*               WHOLE SPEC LIST.
005400* 06/09/04 CRO  REQ 0715 - RECONCILE SORT ORDER WAS BEING         REQ0715
005500*               HANDED OUT WHILE WALKING THE OLD MASTER, SO
005600*               IT TRACKED THE OLD ID ORDER INSTEAD OF THE
005700*               CALLER'S SUBMITTED LINE ORDER.  SORT ORDER IS
005800*               NOW ASSIGNED UP FRONT FROM EACH DETAIL'S OWN
005900*               POSITION IN THE INCOMING LIST.
006000* 06/23/04 CRO  REQ 0722 - A CHANGE TRANSACTION CARRYING A         REQ0722
006100*               ZERO PRICE WAS TREATED AS "PRICE NOT
006200*               SUPPLIED" AND THE OLD PRICE WAS KEPT - THERE
006300*               WAS NO WAY TO PRICE A SPEC AT ZERO (A NO-
006400*               CHARGE VARIANT).  TRANSACTION NOW CARRIES ITS
006500*               OWN PRICE-GIVEN FLAG.
006600* 06/30/04 CRO  REQ 0725 - MAINTENANCE-MODE ADD AND CHANGE        REQ0725
006700*               NEVER ENFORCED THE BLANK-NAME/ZERO-PRICE RULE
006800*               RECONCILE MODE ALREADY HAD (REQ 0671) - AN ADD
006900*               WITH A BLANK NAME OR A CHANGE SUPPLYING A ZERO
007000*               PRICE WENT STRAIGHT THROUGH.  ADD NOW REJECTS
007100*               ON EITHER CONDITION; CHANGE REJECTS ON A
007200*               SUPPLIED NON-POSITIVE PRICE AND PASSES THE OLD
007300*               RECORD THROUGH UNCHANGED.
007400* 07/08/04 CRO  REQ 0728 - RECONCILE-SPEC-SET WAS BUILDING         REQ0728
007500*               NEW-SPEC-FILE RECORDS UNDER THE INCOMING DISH
007600*               ID WITH NO CHECK THAT THE DISH EXISTED - A
007700*               RECONCILE FOR A DELETED OR MISTYPED DISH ID
007800*               SILENTLY WROTE ORPHANED SPEC RECORDS.  THE
007900*               WHOLE DETAIL SET IS NOW REJECTED UP FRONT WHEN
008000*               THE DISH IS NOT ON FILE, THE SAME AS MAINTE-
008100*               NANCE-MODE ADD-A-SPEC ALREADY DOES.
008200* 07/08/04 CRO  REQ 0734 - ADDED LIST MODE (CODE S) AND            REQ0734
008300*               LOOKUP MODE (CODE P) - COUNTER STAFF HAD NO
008400*               WAY TO SEE A DISH'S SPEC LIST OR CHECK ONE
008500*               SPEC'S PRICE WITHOUT PULLING THE WHOLE SPEC
008600*               MASTER, AND A DISABLED OR DELETED SPEC COULD
008700*               STILL BE QUOTED IF ITS ID WAS KNOWN.
008800*--------------------------------------------------------
008900 ENVIRONMENT DIVISION.
009000     COPY "spnam01.cbl".
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300
009400     SELECT TRANS-FILE
009500         ASSIGN TO "SPCTRAN"
009600         ORGANIZATION IS LINE SEQUENTIAL.
009700
009800     SELECT OLD-SPEC-FILE
009900         ASSIGN TO "SPCOLD"
010000         ORGANIZATION IS SEQUENTIAL.
010100
010200     SELECT NEW-SPEC-FILE
010300         ASSIGN TO "SPCNEW"
010400         ORGANIZATION IS SEQUENTIAL.
010500
010600     SELECT SPEC-LIST-WORK-FILE
010700         ASSIGN TO "SPCLSWK"
010800         ORGANIZATION IS SEQUENTIAL.
010900
011000     COPY "sldsh01.cbl".
011100     COPY "slctl01.cbl".
011200
011300 DATA DIVISION.
011400 FILE SECTION.
011500
011600 FD  TRANS-FILE
011700     LABEL RECORDS ARE OMITTED.
011800 01  TRANS-RECORD.
011900     05  TSPC-CODE               PIC X.
012000         88  TSPC-IS-ADD         VALUE "A".
012100         88  TSPC-IS-CHANGE      VALUE "C".
012200         88  TSPC-IS-DELETE      VALUE "D".
012300         88  TSPC-IS-TOGGLE      VALUE "T".
012400         88  TSPC-IS-HEADER      VALUE "H".
012500         88  TSPC-IS-LINE        VALUE "L".
012600         88  TSPC-IS-TRAILER     VALUE "E".
012700         88  TSPC-IS-LIST        VALUE "S".
012800         88  TSPC-IS-LOOKUP      VALUE "P".
012900     05  TSPC-ID                 PIC 9(09).
013000     05  TSPC-DISH-ID            PIC 9(09).
013100     05  TSPC-NAME               PIC X(20).
013200     05  TSPC-PRICE              PIC S9(7)V99.
013300     05  TSPC-PRICE-GIVEN        PIC X.
013400         88  TSPC-PRICE-WAS-GIVEN VALUE "Y".
013500     05  TSPC-STATUS             PIC 9(01).
013600         88  TSPC-STATUS-NOT-GIVEN VALUE 9.
013700     05  TSPC-LIST-ALL           PIC X.
013800         88  TSPC-LIST-INCLUDES-DISABLED VALUE "Y".
013900     05  FILLER                  PIC X(08) VALUE SPACE.
014000
014100 FD  OLD-SPEC-FILE
014200     LABEL RECORDS ARE STANDARD.
014300 01  OLD-SPEC-RECORD.
014400     05  OSPC-ID                 PIC 9(09).
014500     05  OSPC-DISH-ID            PIC 9(09).
014600     05  OSPC-NAME               PIC X(20).
014700     05  OSPC-PRICE              PIC S9(7)V99.
014800     05  OSPC-SORT-ORDER         PIC 9(05).
014900     05  OSPC-STATUS             PIC 9(01).
015000     05  FILLER                  PIC X(05) VALUE SPACE.
015100
015200 FD  NEW-SPEC-FILE
015300     LABEL RECORDS ARE STANDARD.
015400 01  NEW-SPEC-RECORD.
015500     05  NSPC-ID                 PIC 9(09).
015600     05  NSPC-DISH-ID            PIC 9(09).
015700     05  NSPC-NAME               PIC X(20).
015800     05  NSPC-PRICE              PIC S9(7)V99.
015900     05  NSPC-SORT-ORDER         PIC 9(05).
016000     05  NSPC-STATUS             PIC 9(01).
016100     05  FILLER                  PIC X(05) VALUE SPACE.
016200
016300 FD  SPEC-LIST-WORK-FILE
016400     LABEL RECORDS ARE STANDARD.
016500 01  SPEC-LIST-WORK-RECORD.
016600     05  SLW-SORT-ORDER          PIC 9(05).
016700     05  SLW-ID                  PIC 9(09).
016800     05  SLW-NAME                PIC X(20).
016900     05  SLW-PRICE               PIC S9(7)V99.
017000     05  SLW-STATUS              PIC 9(01).
017100     05  FILLER                  PIC X(05) VALUE SPACE.
017200
017300     COPY "fddsh01.cbl".
017400     COPY "fdctl01.cbl".
017500
017600 WORKING-STORAGE SECTION.
017700
017800     COPY "wsdate01.cbl".
017900
018000 77  TRANS-EOF-SW            PIC X VALUE "N".
018100     88  TRANS-AT-EOF        VALUE "Y".
018200 77  OLD-SPC-EOF-SW          PIC X VALUE "N".
018300     88  OLD-SPC-AT-EOF      VALUE "Y".
018400 77  DISH-EOF-SW             PIC X VALUE "N".
018500     88  DISH-AT-EOF         VALUE "Y".
018600 77  KEY-FOUND-SW            PIC X VALUE "N".
018700     88  KEY-WAS-FOUND       VALUE "Y".
018800 77  MATCH-FOUND-SW          PIC X VALUE "N".
018900     88  A-MATCH-WAS-FOUND   VALUE "Y".
019000 77  DISH-HAS-ENABLED-SW     PIC X VALUE "N".
019100     88  DISH-HAS-AN-ENABLED-SPEC VALUE "Y".
019200 77  LINE-REJECTED-SW        PIC X VALUE "N".
019300     88  THE-LINE-IS-REJECTED VALUE "Y".
019400
019500 77  WS-TRANS-COUNT          PIC 9(05) COMP.
019600 77  WS-REJECT-COUNT         PIC 9(05) COMP.
019700 77  WS-CHANGE-COUNT         PIC 9(05) COMP.
019800 77  WS-RECON-DISH-ID        PIC 9(09).
019900 77  WS-SUB                  PIC 9(03) COMP.
020000 77  WS-DETAIL-COUNT         PIC 9(03) COMP.
020100
020200 77  WS-REJECT-LINE          PIC X(35) VALUE SPACE.
020300 77  SPC-LIST-WORK-EOF-SW    PIC X VALUE "N".
020400     88  SPC-LIST-WORK-AT-EOF VALUE "Y".
020500 77  WS-PRICE-EDIT           PIC ZZZ,ZZ9.99.
020600 77  WS-SPEC-LIST-LINE       PIC X(60) VALUE SPACE.
020700
020800*--------------------------------------------------------
020900* A dish's incoming spec list is held here while the
021000* reconcile trailer is awaited - the shop caps a dish at
021100* 30 size/variant lines, well above anything the menu
021200* actually uses.
021300*--------------------------------------------------------
021400 01  RECON-DETAIL-TABLE.
021500     05  RECON-DETAIL OCCURS 30 TIMES INDEXED BY RX.
021600         10  RD-ID               PIC 9(09).
021700         10  RD-NAME             PIC X(20).
021800         10  RD-PRICE            PIC S9(7)V99.
021900         10  RD-STATUS           PIC 9(01).
022000         10  RD-SORT-ORDER       PIC 9(05).
022100         10  RD-MATCHED          PIC X.
022200             88  RD-WAS-MATCHED  VALUE "Y".
022300             10  FILLER              PIC X(05) VALUE SPACE.
022400
022500 PROCEDURE DIVISION.
022600 PROGRAM-BEGIN.
022700     PERFORM OPENING-PROCEDURE.
022800     PERFORM READ-A-TRANSACTION.
022900     IF TSPC-IS-HEADER
023000         PERFORM RECONCILE-SPEC-SET
023100     ELSE
023200     IF TSPC-IS-LIST
023300         PERFORM LIST-THE-SPECS-FOR-DISH
023400     ELSE
023500     IF TSPC-IS-LOOKUP
023600         PERFORM PRICE-LOOKUP-A-SPEC
023700     ELSE
023800         PERFORM MAINTAIN-THE-SPECS.
023900     PERFORM CLOSING-PROCEDURE.
024000
024100 PROGRAM-EXIT.
024200     EXIT PROGRAM.
024300
024400 PROGRAM-DONE.
024500     STOP RUN.
024600
024700 OPENING-PROCEDURE.
024800     OPEN INPUT TRANS-FILE.
024900     OPEN I-O CONTROL-FILE.
025000     MOVE 1 TO CONTROL-KEY.
025100     READ CONTROL-FILE.
025200     MOVE ZERO TO WS-TRANS-COUNT WS-REJECT-COUNT WS-CHANGE-COUNT.
025300
025400 CLOSING-PROCEDURE.
025500     CLOSE TRANS-FILE.
025600     REWRITE CONTROL-RECORD.
025700     CLOSE CONTROL-FILE.
025800     DISPLAY "SPCMNT01 TRANSACTIONS READ    " WS-TRANS-COUNT.
025900     DISPLAY "SPCMNT01 CHANGES/ADDS APPLIED  " WS-CHANGE-COUNT.
026000     DISPLAY "SPCMNT01 TRANSACTIONS REJECTED " WS-REJECT-COUNT.
026100
026200 READ-A-TRANSACTION.
026300     READ TRANS-FILE
026400         AT END MOVE "Y" TO TRANS-EOF-SW.
026500     IF NOT TRANS-AT-EOF
026600         ADD 1 TO WS-TRANS-COUNT.
026700
026800*==========================================================
026900* MAINTENANCE MODE - single-spec add/change/delete/toggle,
027000* transactions pre-sorted ascending by TSPC-ID with adds
027100* (which get a brand new, higher id) placed last.
027200*==========================================================
027300 MAINTAIN-THE-SPECS.
027400     OPEN INPUT OLD-SPEC-FILE.
027500     OPEN OUTPUT NEW-SPEC-FILE.
027600     PERFORM READ-AN-OLD-SPEC.
027700     PERFORM PROCESS-ONE-MAINT-TRANS UNTIL TRANS-AT-EOF.
027800     PERFORM FLUSH-REMAINING-OLD-SPECS.
027900     CLOSE OLD-SPEC-FILE.
028000     CLOSE NEW-SPEC-FILE.
028100
028200 PROCESS-ONE-MAINT-TRANS.
028300     IF TSPC-IS-ADD
028400         PERFORM FLUSH-REMAINING-OLD-SPECS
028500         PERFORM ADD-A-SPEC
028600     ELSE
028700         PERFORM ADVANCE-OLD-SPEC-TO-KEY
028800         PERFORM DISPATCH-THE-MAINT-TRANS.
028900     PERFORM READ-A-TRANSACTION.
029000
029100 DISPATCH-THE-MAINT-TRANS.
029200     IF NOT KEY-WAS-FOUND
029300         MOVE "SPEC KEY NOT FOUND               " TO
029400             WS-REJECT-LINE
029500         PERFORM WRITE-A-REJECT
029600     ELSE
029700     IF TSPC-IS-CHANGE
029800         PERFORM CHANGE-A-SPEC
029900     ELSE
030000     IF TSPC-IS-TOGGLE
030100         PERFORM TOGGLE-A-SPEC
030200     ELSE
030300     IF TSPC-IS-DELETE
030400         PERFORM DELETE-A-SPEC.
030500
030600 READ-AN-OLD-SPEC.
030700     READ OLD-SPEC-FILE
030800         AT END MOVE "Y" TO OLD-SPC-EOF-SW.
030900
031000 ADVANCE-OLD-SPEC-TO-KEY.
031100     MOVE "N" TO KEY-FOUND-SW.
031200     PERFORM COPY-OLD-SPEC-THROUGH
031300         UNTIL OLD-SPC-AT-EOF OR OSPC-ID >= TSPC-ID.
031400     IF (NOT OLD-SPC-AT-EOF) AND OSPC-ID = TSPC-ID
031500         MOVE "Y" TO KEY-FOUND-SW.
031600
031700 COPY-OLD-SPEC-THROUGH.
031800     MOVE OSPC-ID         TO NSPC-ID.
031900     MOVE OSPC-DISH-ID    TO NSPC-DISH-ID.
032000     MOVE OSPC-NAME       TO NSPC-NAME.
032100     MOVE OSPC-PRICE      TO NSPC-PRICE.
032200     MOVE OSPC-SORT-ORDER TO NSPC-SORT-ORDER.
032300     MOVE OSPC-STATUS     TO NSPC-STATUS.
032400     WRITE NEW-SPEC-RECORD.
032500     PERFORM READ-AN-OLD-SPEC.
032600
032700 FLUSH-REMAINING-OLD-SPECS.
032800     PERFORM COPY-OLD-SPEC-THROUGH UNTIL OLD-SPC-AT-EOF.
032900
033000 ADD-A-SPEC.
033100     PERFORM VALIDATE-SPEC-FOR-ADD.
033200     IF THE-LINE-IS-REJECTED
033300         MOVE "SPEC REJECT - BLANK NAME/PRICE   " TO
033400             WS-REJECT-LINE
033500         PERFORM WRITE-A-REJECT
033600     ELSE
033700     PERFORM FIND-AND-LOCK-THE-DISH
033800     IF NOT A-MATCH-WAS-FOUND
033900         MOVE "OWNING DISH NOT FOUND            " TO
034000             WS-REJECT-LINE
034100         PERFORM WRITE-A-REJECT
034200     ELSE
034300         PERFORM WRITE-THE-NEW-SPEC
034400         MOVE 1 TO DSH-HAS-SPECS
034500         REWRITE DISH-RECORD
034600         CLOSE DISH-FILE
034700         ADD 1 TO WS-CHANGE-COUNT.
034800
034900*--------------------------------------------------------
035000* An ADD always supplies both name and price fresh, so
035100* unlike CHANGE's field-by-field "was it given" test, an
035200* ADD is rejected outright on a blank name or a price
035300* that is not strictly positive.
035400*--------------------------------------------------------
035500 VALIDATE-SPEC-FOR-ADD.
035600     MOVE "N" TO LINE-REJECTED-SW.
035700     IF TSPC-NAME = SPACE OR TSPC-PRICE NOT > 0
035800         MOVE "Y" TO LINE-REJECTED-SW.
035900
036000 WRITE-THE-NEW-SPEC.
036100     ADD 1 TO CONTROL-NEXT-SPC-ID.
036200     MOVE CONTROL-NEXT-SPC-ID TO NSPC-ID.
036300     MOVE TSPC-DISH-ID        TO NSPC-DISH-ID.
036400     MOVE TSPC-NAME           TO NSPC-NAME.
036500     MOVE TSPC-PRICE          TO NSPC-PRICE.
036600     MOVE 0                   TO NSPC-SORT-ORDER.
036700     MOVE 1                   TO NSPC-STATUS.
036800     WRITE NEW-SPEC-RECORD.
036900
037000 CHANGE-A-SPEC.
037100*--------------------------------------------------------
037200* REQ 0725 - A SUPPLIED PRICE OF ZERO OR LESS IS REJECTED
037300* THE SAME AS ON AN ADD; THE OLD RECORD PASSES THROUGH
037400* TO THE NEW MASTER UNCHANGED SO THE SPEC IS NOT LOST.
037500*--------------------------------------------------------
037600     PERFORM VALIDATE-SPEC-FOR-CHANGE.
037700     IF THE-LINE-IS-REJECTED
037800         MOVE "SPEC REJECT - NON-POSITIVE PRICE  " TO
037900             WS-REJECT-LINE
038000         PERFORM WRITE-A-REJECT
038100         PERFORM COPY-OLD-SPEC-THROUGH
038200     ELSE
038300         MOVE OSPC-ID         TO NSPC-ID
038400         MOVE OSPC-DISH-ID    TO NSPC-DISH-ID
038500         MOVE OSPC-SORT-ORDER TO NSPC-SORT-ORDER
038600         PERFORM SET-CHANGED-SPEC-FIELDS
038700         WRITE NEW-SPEC-RECORD
038800         PERFORM READ-AN-OLD-SPEC
038900         ADD 1 TO WS-CHANGE-COUNT.
039000
039100 VALIDATE-SPEC-FOR-CHANGE.
039200     MOVE "N" TO LINE-REJECTED-SW.
039300     IF TSPC-PRICE-WAS-GIVEN AND TSPC-PRICE NOT > 0
039400         MOVE "Y" TO LINE-REJECTED-SW.
039500
039600 SET-CHANGED-SPEC-FIELDS.
039700     IF TSPC-NAME NOT = SPACE
039800         MOVE TSPC-NAME TO NSPC-NAME
039900     ELSE
040000         MOVE OSPC-NAME TO NSPC-NAME.
040100     IF TSPC-PRICE-WAS-GIVEN
040200         MOVE TSPC-PRICE TO NSPC-PRICE
040300     ELSE
040400         MOVE OSPC-PRICE TO NSPC-PRICE.
040500     IF TSPC-STATUS-NOT-GIVEN
040600         MOVE OSPC-STATUS TO NSPC-STATUS
040700     ELSE
040800         MOVE TSPC-STATUS TO NSPC-STATUS.
040900
041000 TOGGLE-A-SPEC.
041100     MOVE OSPC-ID         TO NSPC-ID.
041200     MOVE OSPC-DISH-ID    TO NSPC-DISH-ID.
041300     MOVE OSPC-NAME       TO NSPC-NAME.
041400     MOVE OSPC-PRICE      TO NSPC-PRICE.
041500     MOVE OSPC-SORT-ORDER TO NSPC-SORT-ORDER.
041600     PERFORM FLIP-THE-SPEC-STATUS.
041700     WRITE NEW-SPEC-RECORD.
041800     MOVE OSPC-DISH-ID TO WS-RECON-DISH-ID.
041900     PERFORM READ-AN-OLD-SPEC.
042000     PERFORM RECOMPUTE-HAS-SPECS.
042100     ADD 1 TO WS-CHANGE-COUNT.
042200
042300 FLIP-THE-SPEC-STATUS.
042400     IF OSPC-STATUS = 1
042500         MOVE 0 TO NSPC-STATUS
042600     ELSE
042700         MOVE 1 TO NSPC-STATUS.
042800
042900 DELETE-A-SPEC.
043000     MOVE OSPC-DISH-ID TO WS-RECON-DISH-ID.
043100     PERFORM READ-AN-OLD-SPEC.
043200     PERFORM RECOMPUTE-HAS-SPECS.
043300     ADD 1 TO WS-CHANGE-COUNT.
043400
043500*--------------------------------------------------------
043600* RECOMPUTE-HAS-SPECS re-scans the NEW master built so
043700* far plus whatever remains of the OLD master for any
043800* still-enabled spec of the dish; the file being built is
043900* still open, so the check has to look in both halves.
044000*--------------------------------------------------------
044100 RECOMPUTE-HAS-SPECS.
044200     MOVE "N" TO DISH-HAS-ENABLED-SW.
044300     MOVE "N" TO DISH-EOF-SW.
044400     CLOSE NEW-SPEC-FILE.
044500     OPEN INPUT NEW-SPEC-FILE.
044600     PERFORM TEST-NEW-SPEC-FOR-DISH
044700         UNTIL DISH-AT-EOF OR DISH-HAS-AN-ENABLED-SPEC.
044800     CLOSE NEW-SPEC-FILE.
044900     MOVE "N" TO DISH-EOF-SW.
045000     OPEN EXTEND NEW-SPEC-FILE.
045100     IF NOT DISH-HAS-AN-ENABLED-SPEC
045200         PERFORM TEST-OLD-SPEC-FOR-DISH
045300             UNTIL OLD-SPC-AT-EOF OR DISH-HAS-AN-ENABLED-SPEC.
045400     PERFORM FIND-AND-LOCK-THE-DISH-BY-KEY.
045500     IF A-MATCH-WAS-FOUND
045600         PERFORM SET-DISH-HAS-SPECS-FLAG
045700         REWRITE DISH-RECORD
045800         CLOSE DISH-FILE.
045900
046000 TEST-NEW-SPEC-FOR-DISH.
046100     READ NEW-SPEC-FILE
046200         AT END MOVE "Y" TO DISH-EOF-SW
046300     NOT AT END
046400         IF NSPC-DISH-ID = WS-RECON-DISH-ID AND NSPC-STATUS = 1
046500             MOVE "Y" TO DISH-HAS-ENABLED-SW.
046600
046700 TEST-OLD-SPEC-FOR-DISH.
046800     IF OSPC-DISH-ID = WS-RECON-DISH-ID AND OSPC-STATUS = 1
046900         MOVE "Y" TO DISH-HAS-ENABLED-SW
047000     ELSE
047100         PERFORM READ-AN-OLD-SPEC.
047200
047300 SET-DISH-HAS-SPECS-FLAG.
047400     IF DISH-HAS-AN-ENABLED-SPEC
047500         MOVE 1 TO DSH-HAS-SPECS
047600     ELSE
047700         MOVE 0 TO DSH-HAS-SPECS.
047800
047900 FIND-AND-LOCK-THE-DISH.
048000     MOVE TSPC-DISH-ID TO WS-RECON-DISH-ID.
048100     PERFORM FIND-AND-LOCK-THE-DISH-BY-KEY.
048200
048300 FIND-AND-LOCK-THE-DISH-BY-KEY.
048400     MOVE "N" TO MATCH-FOUND-SW.
048500     MOVE "N" TO DISH-EOF-SW.
048600     OPEN I-O DISH-FILE.
048700     PERFORM TEST-ONE-DISH-FOR-KEY
048800         UNTIL DISH-AT-EOF OR A-MATCH-WAS-FOUND.
048900     IF NOT A-MATCH-WAS-FOUND
049000         CLOSE DISH-FILE.
049100
049200 TEST-ONE-DISH-FOR-KEY.
049300     READ DISH-FILE
049400         AT END MOVE "Y" TO DISH-EOF-SW
049500     NOT AT END
049600         IF DSH-ID = WS-RECON-DISH-ID
049700             MOVE "Y" TO MATCH-FOUND-SW.
049800
049900 WRITE-A-REJECT.
050000     DISPLAY "SPCMNT01 REJECT - " TSPC-ID " " WS-REJECT-LINE.
050100     ADD 1 TO WS-REJECT-COUNT.
050200
050300*==========================================================
050400* RECONCILE MODE - one dish, whole spec list replaced.
050500*==========================================================
050600 RECONCILE-SPEC-SET.
050700     MOVE TSPC-DISH-ID TO WS-RECON-DISH-ID.
050800     MOVE ZERO TO WS-DETAIL-COUNT.
050900     PERFORM READ-A-TRANSACTION.
051000     PERFORM COLLECT-A-RECON-DETAIL
051100         UNTIL TSPC-IS-TRAILER OR TRANS-AT-EOF.
051200     PERFORM VALIDATE-RECON-DISH-EXISTS.
051300     IF NOT A-MATCH-WAS-FOUND
051400         MOVE "RECONCILE REJECTED - DISH NOT FOUND" TO
051500             WS-REJECT-LINE
051600         PERFORM WRITE-A-RECON-REJECT
051700     ELSE
051800         PERFORM VALIDATE-RECON-DETAILS
051900         IF NOT THE-LINE-IS-REJECTED
052000             PERFORM ASSIGN-RECON-SORT-ORDERS
052100             PERFORM REBUILD-SPEC-FILE-FOR-RECONCILE
052200             PERFORM APPEND-UNMATCHED-RECON-DETAILS
052300             PERFORM RECOMPUTE-HAS-SPECS-FOR-RECONCILE.
052400
052500*--------------------------------------------------------
052600* REQ 0728 - THE OWNING DISH HAS TO EXIST BEFORE ANY
052700* NEW-SPEC-FILE RECORD IS BUILT UNDER ITS ID, THE SAME
052800* GUARD MAINTENANCE-MODE ADD-A-SPEC ALREADY APPLIES -
052900* OTHERWISE A RECONCILE FOR A DELETED OR MISTYPED DISH
053000* ID SILENTLY WROTE ORPHANED SPEC RECORDS.
053100*--------------------------------------------------------
053200 VALIDATE-RECON-DISH-EXISTS.
053300     PERFORM FIND-AND-LOCK-THE-DISH-BY-KEY.
053400     IF A-MATCH-WAS-FOUND
053500         CLOSE DISH-FILE.
053600
053700 COLLECT-A-RECON-DETAIL.
053800     ADD 1 TO WS-DETAIL-COUNT.
053900     SET RX TO WS-DETAIL-COUNT.
054000     MOVE TSPC-ID     TO RD-ID (RX).
054100     MOVE TSPC-NAME   TO RD-NAME (RX).
054200     MOVE TSPC-PRICE  TO RD-PRICE (RX).
054300     MOVE TSPC-STATUS TO RD-STATUS (RX).
054400     MOVE "N"         TO RD-MATCHED (RX).
054500     PERFORM READ-A-TRANSACTION.
054600
054700 VALIDATE-RECON-DETAILS.
054800     MOVE "N" TO LINE-REJECTED-SW.
054900     PERFORM TEST-ONE-RECON-DETAIL
055000         VARYING WS-SUB FROM 1 BY 1
055100         UNTIL WS-SUB > WS-DETAIL-COUNT.
055200     IF THE-LINE-IS-REJECTED
055300         MOVE "RECONCILE LINE - BLANK NAME OR ZERO" TO
055400             WS-REJECT-LINE
055500         PERFORM WRITE-A-RECON-REJECT.
055600
055700 TEST-ONE-RECON-DETAIL.
055800     SET RX TO WS-SUB.
055900     IF RD-NAME (RX) = SPACE OR RD-PRICE (RX) NOT > 0
056000         MOVE "Y" TO LINE-REJECTED-SW.
056100
056200 WRITE-A-RECON-REJECT.
056300     DISPLAY "SPCMNT01 REJECT - DISH " WS-RECON-DISH-ID " "
056400         WS-REJECT-LINE.
056500     ADD 1 TO WS-REJECT-COUNT.
056600
056700*--------------------------------------------------------
056800* Sort order has to be settled before the master is
056900* touched at all - it is the detail's own place in the
057000* incoming list (0,1,2...), not anything to do with the
057100* order the old master keeps its records in.
057200*--------------------------------------------------------
057300 ASSIGN-RECON-SORT-ORDERS.
057400     PERFORM ASSIGN-ONE-SORT-ORDER
057500         VARYING WS-SUB FROM 1 BY 1
057600         UNTIL WS-SUB > WS-DETAIL-COUNT.
057700
057800 ASSIGN-ONE-SORT-ORDER.
057900     SET RX TO WS-SUB.
058000     COMPUTE RD-SORT-ORDER (RX) = WS-SUB - 1.
058100
058200*--------------------------------------------------------
058300* One pass of the whole master: records for this dish are
058400* updated (if their id matches an incoming detail) or
058500* dropped (if not mentioned); every other dish's records
058600* pass straight through unchanged.  Sort order for a
058700* matched detail is whatever ASSIGN-RECON-SORT-ORDERS
058800* already gave it, keyed off the incoming line, not the
058900* pass through the old master.
059000*--------------------------------------------------------
059100 REBUILD-SPEC-FILE-FOR-RECONCILE.
059200     MOVE "N"  TO OLD-SPC-EOF-SW.
059300     OPEN INPUT OLD-SPEC-FILE.
059400     OPEN OUTPUT NEW-SPEC-FILE.
059500     PERFORM READ-AN-OLD-SPEC.
059600     PERFORM COPY-OR-RECONCILE-ONE-SPEC UNTIL OLD-SPC-AT-EOF.
059700     CLOSE OLD-SPEC-FILE.
059800     CLOSE NEW-SPEC-FILE.
059900
060000 COPY-OR-RECONCILE-ONE-SPEC.
060100     IF OSPC-DISH-ID NOT = WS-RECON-DISH-ID
060200         PERFORM COPY-OLD-SPEC-THROUGH
060300     ELSE
060400         PERFORM MATCH-RECON-DETAIL-BY-ID
060500         IF NOT A-MATCH-WAS-FOUND
060600             PERFORM READ-AN-OLD-SPEC
060700         ELSE
060800             PERFORM WRITE-A-RECONCILED-SPEC
060900             PERFORM READ-AN-OLD-SPEC.
061000
061100 WRITE-A-RECONCILED-SPEC.
061200     MOVE OSPC-ID           TO NSPC-ID.
061300     MOVE OSPC-DISH-ID      TO NSPC-DISH-ID.
061400     MOVE RD-NAME (RX)      TO NSPC-NAME.
061500     MOVE RD-PRICE (RX)     TO NSPC-PRICE.
061600     MOVE RD-SORT-ORDER (RX) TO NSPC-SORT-ORDER.
061700     IF RD-STATUS (RX) = 9
061800         MOVE OSPC-STATUS TO NSPC-STATUS
061900     ELSE
062000         MOVE RD-STATUS (RX) TO NSPC-STATUS.
062100     WRITE NEW-SPEC-RECORD.
062200     MOVE "Y" TO RD-MATCHED (RX).
062300
062400 MATCH-RECON-DETAIL-BY-ID.
062500     MOVE "N" TO MATCH-FOUND-SW.
062600     PERFORM TEST-ONE-DETAIL-BY-ID
062700         VARYING WS-SUB FROM 1 BY 1
062800         UNTIL WS-SUB > WS-DETAIL-COUNT OR A-MATCH-WAS-FOUND.
062900
063000 TEST-ONE-DETAIL-BY-ID.
063100     SET RX TO WS-SUB.
063200     IF RD-ID (RX) = OSPC-ID AND RD-ID (RX) NOT = ZERO
063300         MOVE "Y" TO MATCH-FOUND-SW.
063400
063500*--------------------------------------------------------
063600* Any detail line carrying id zero (or an id that never
063700* matched an old record) is a brand new variant, appended
063800* with the next key and its place in the incoming order.
063900*--------------------------------------------------------
064000 APPEND-UNMATCHED-RECON-DETAILS.
064100     OPEN EXTEND NEW-SPEC-FILE.
064200     PERFORM APPEND-ONE-DETAIL-IF-NEW
064300         VARYING WS-SUB FROM 1 BY 1
064400         UNTIL WS-SUB > WS-DETAIL-COUNT.
064500     CLOSE NEW-SPEC-FILE.
064600
064700 APPEND-ONE-DETAIL-IF-NEW.
064800     SET RX TO WS-SUB.
064900     IF NOT RD-WAS-MATCHED (RX)
065000         PERFORM WRITE-AN-INSERTED-SPEC.
065100
065200 WRITE-AN-INSERTED-SPEC.
065300     ADD 1 TO CONTROL-NEXT-SPC-ID.
065400     MOVE CONTROL-NEXT-SPC-ID TO NSPC-ID.
065500     MOVE WS-RECON-DISH-ID    TO NSPC-DISH-ID.
065600     MOVE RD-NAME (RX)        TO NSPC-NAME.
065700     MOVE RD-PRICE (RX)       TO NSPC-PRICE.
065800     MOVE RD-SORT-ORDER (RX)  TO NSPC-SORT-ORDER.
065900     IF RD-STATUS (RX) = 9
066000         MOVE 1 TO NSPC-STATUS
066100     ELSE
066200         MOVE RD-STATUS (RX) TO NSPC-STATUS.
066300     WRITE NEW-SPEC-RECORD.
066400     ADD 1 TO WS-CHANGE-COUNT.
066500
066600 RECOMPUTE-HAS-SPECS-FOR-RECONCILE.
066700     MOVE "N" TO DISH-HAS-ENABLED-SW.
066800     MOVE "N" TO DISH-EOF-SW.
066900     OPEN INPUT NEW-SPEC-FILE.
067000     PERFORM TEST-NEW-SPEC-FOR-DISH
067100         UNTIL DISH-AT-EOF OR DISH-HAS-AN-ENABLED-SPEC.
067200     CLOSE NEW-SPEC-FILE.
067300     PERFORM FIND-AND-LOCK-THE-DISH-BY-KEY.
067400     IF A-MATCH-WAS-FOUND
067500         PERFORM SET-DISH-HAS-SPECS-FLAG
067600         REWRITE DISH-RECORD
067700         CLOSE DISH-FILE.
067800
067900*==========================================================
068000* LIST MODE - REQ 0734.  Lists TSPC-DISH-ID's specs in
068100* sort order off the old Spec master, the same SORT work
068200* file idiom DSHMNT01 uses for its own listings.  Enabled
068300* specs only, unless the transaction's TSPC-LIST-ALL flag
068400* asks for disabled ones too.
068500*==========================================================
068600 LIST-THE-SPECS-FOR-DISH.
068700     SORT SPEC-LIST-WORK-FILE
068800         ON ASCENDING KEY SLW-SORT-ORDER
068900         INPUT PROCEDURE IS COLLECT-SPECS-FOR-LIST
069000         OUTPUT PROCEDURE IS WRITE-THE-SPEC-LIST.
069100
069200 COLLECT-SPECS-FOR-LIST.
069300     MOVE "N" TO OLD-SPC-EOF-SW.
069400     OPEN INPUT OLD-SPEC-FILE.
069500     PERFORM RELEASE-ONE-SPEC-FOR-LIST
069600         UNTIL OLD-SPC-AT-EOF.
069700     CLOSE OLD-SPEC-FILE.
069800
069900 RELEASE-ONE-SPEC-FOR-LIST.
070000     READ OLD-SPEC-FILE
070100         AT END MOVE "Y" TO OLD-SPC-EOF-SW
070200     NOT AT END
070300         PERFORM TEST-ONE-SPEC-FOR-LIST.
070400
070500 TEST-ONE-SPEC-FOR-LIST.
070600     IF OSPC-DISH-ID = TSPC-DISH-ID
070700         IF TSPC-LIST-INCLUDES-DISABLED OR OSPC-STATUS = 1
070800             PERFORM RELEASE-THE-LIST-SPEC.
070900
071000 RELEASE-THE-LIST-SPEC.
071100     MOVE OSPC-SORT-ORDER TO SLW-SORT-ORDER.
071200     MOVE OSPC-ID         TO SLW-ID.
071300     MOVE OSPC-NAME       TO SLW-NAME.
071400     MOVE OSPC-PRICE      TO SLW-PRICE.
071500     MOVE OSPC-STATUS     TO SLW-STATUS.
071600     RELEASE SPEC-LIST-WORK-RECORD.
071700
071800 WRITE-THE-SPEC-LIST.
071900     DISPLAY "----- SPEC LIST - DISH " TSPC-DISH-ID " -----".
072000     MOVE "N" TO SPC-LIST-WORK-EOF-SW.
072100     PERFORM WRITE-ONE-SPEC-LIST-LINE
072200         UNTIL SPC-LIST-WORK-AT-EOF.
072300
072400 WRITE-ONE-SPEC-LIST-LINE.
072500     RETURN SPEC-LIST-WORK-FILE
072600         AT END MOVE "Y" TO SPC-LIST-WORK-EOF-SW
072700     NOT AT END
072800         MOVE SLW-PRICE TO WS-PRICE-EDIT
072900         MOVE SPACE TO WS-SPEC-LIST-LINE
073000         STRING SLW-ID   DELIMITED BY SIZE
073100             "  " DELIMITED BY SIZE
073200             SLW-NAME    DELIMITED BY SIZE
073300             "  " DELIMITED BY SIZE
073400             WS-PRICE-EDIT DELIMITED BY SIZE
073500             "  " DELIMITED BY SIZE
073600             SLW-STATUS  DELIMITED BY SIZE
073700             INTO WS-SPEC-LIST-LINE
073800         DISPLAY WS-SPEC-LIST-LINE.
073900
074000*==========================================================
074100* LOOKUP MODE - REQ 0734.  TSPC-ID is looked up on the old
074200* Spec master; rejected when the id is not on file or the
074300* spec is disabled, the same way ordering programs must
074400* never be allowed to price a variant that counter staff
074500* can no longer sell.
074600*==========================================================
074700 PRICE-LOOKUP-A-SPEC.
074800     PERFORM FIND-THE-SPEC-FOR-LOOKUP.
074900     IF NOT A-MATCH-WAS-FOUND
075000         MOVE "SPEC LOOKUP REJECT - ID NOT FOUND  " TO
075100             WS-REJECT-LINE
075200         PERFORM WRITE-A-REJECT
075300     ELSE
075400     IF OSPC-STATUS = 0
075500         MOVE "SPEC LOOKUP REJECT - SPEC DISABLED " TO
075600             WS-REJECT-LINE
075700         PERFORM WRITE-A-REJECT
075800     ELSE
075900         MOVE OSPC-PRICE TO WS-PRICE-EDIT
076000         DISPLAY "SPEC " TSPC-ID " PRICE " WS-PRICE-EDIT.
076100
076200 FIND-THE-SPEC-FOR-LOOKUP.
076300     MOVE "N" TO MATCH-FOUND-SW.
076400     MOVE "N" TO OLD-SPC-EOF-SW.
076500     OPEN INPUT OLD-SPEC-FILE.
076600     PERFORM TEST-ONE-SPEC-FOR-LOOKUP
076700         UNTIL OLD-SPC-AT-EOF OR A-MATCH-WAS-FOUND.
076800     CLOSE OLD-SPEC-FILE.
076900
077000 TEST-ONE-SPEC-FOR-LOOKUP.
077100     READ OLD-SPEC-FILE
077200         AT END MOVE "Y" TO OLD-SPC-EOF-SW
077300     NOT AT END
077400         IF OSPC-ID = TSPC-ID
077500             MOVE "Y" TO MATCH-FOUND-SW.
077600
077700     COPY "pldate01.cbl".
