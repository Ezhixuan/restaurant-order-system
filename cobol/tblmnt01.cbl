000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TBLMNT01.
000300 AUTHOR.        R T HUANG.
000400 INSTALLATION.  GOLDEN WOK DATA CENTER.
000500 DATE-WRITTEN.  03/21/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*--------------------------------------------------------
000900* TBLMNT01 - Dining Table maintenance.  Old-master/new-
001000* master update exactly like CATMNT01: the day's table
001100* transactions must be sorted ascending by TTBL-ID before
001200* this run, with every ADD (no id assigned yet) placed at
001300* the end - job control's sort step gives ADD a high key
001400* so it naturally falls there.  Output is TBLNEW; the
001500* operator's job stream renames TBLNEW over TBLOLD before
001600* the next run.
001700*
001800* TRANS-CODE   A = ADD A NEW TABLE (NUMBER MUST BE UNIQUE)
001900*              C = CHANGE NAME / CAPACITY / SORT ORDER
002000*              D = DELETE (GUARDED - NOT WHILE IN USE)
002100*              O = OPEN THE TABLE   (FREE  -> IN USE)
002200*              L = CLEAR THE TABLE  (NEEDS CLEARING -> FREE)
002300*              P = SET PENDING CLEAR (ANY STATUS -> NEEDS
002400*                  CLEARING)
002500*
002600* CHANGE LOG
002700* 03/21/89 RTH  ORIGINAL WRITTEN, INITIAL MENU ROLLOUT -          ORIG89  
002800*               ADD, CHANGE AND DELETE ONLY.
002900* 04/17/92 JMO  REQ 0201 - ADDED QRCODE DEFAULT FOR FIXED         REQ0201 
003000*               BOOTHS ON ADD, PART OF THE ORDER TRACKING
003100*               PROJECT.
003200* 06/19/93 JMO  REQ 0286 - ADDED SORT-ORDER CHANGE CODE.          REQ0286 
003300* 08/05/95 SKP  REQ 0349 - ADDED OPEN, CLEAR AND SET-             REQ0349 
003400*               PENDING-CLEAR TRANSACTION CODES FOR TABLE-
003500*               SIDE STATUS TRACKING.
003600* 11/30/98 SKP  Y2K REQ 0512 - REVIEWED, NO 2-DIGIT YEAR          Y2K98   
003700*               FIELDS TOUCHED BY THIS PROGRAM.
003800* 07/21/01 DLF  REQ 0603 - ADDED SPNAM01 TRACE SWITCH COPY.       REQ0603 
003900* 03/11/03 CRO  REQ 0671 - REJECT MESSAGE NOW SHOWS THE           REQ0671
004000*               TRANSACTION KEY FOR EASIER RERUN.
004100* 06/09/04 CRO  REQ 0717 - QRCODE PREFIX WAS BUILDING AS         REQ0717
004200*               UPPER CASE /M/ - THE SCANNER APPS EXPECT
004300*               LOWER CASE /m/, PER THE ORDER-TRACKING SPEC.
004400* 07/08/04 CRO  REQ 0735 - ADD-A-TABLE NOW FOLDS THE TABLE         REQ0735
004500*               NUMBER TO UPPER CASE BEFORE THE DUP CHECK -
004600*               HOSTS WERE KEYING LOWER CASE LETTER SUFFIXES
004700*               AND GETTING PAST THE DUP GUARD.
004800*--------------------------------------------------------
004900 ENVIRONMENT DIVISION.
005000     COPY "spnam01.cbl".
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT TRANS-FILE
005500         ASSIGN TO "TBLTRAN"
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800     SELECT OLD-TABLE-FILE
005900         ASSIGN TO "TBLOLD"
006000         ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT NEW-TABLE-FILE
006300         ASSIGN TO "TBLNEW"
006400         ORGANIZATION IS SEQUENTIAL.
006500
006600     COPY "slctl01.cbl".
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  TRANS-FILE
007200     LABEL RECORDS ARE OMITTED.
007300 01  TRANS-RECORD.
007400     05  TTBL-CODE               PIC X.
007500         88  TTBL-IS-ADD         VALUE "A".
007600         88  TTBL-IS-CHANGE      VALUE "C".
007700         88  TTBL-IS-DELETE      VALUE "D".
007800         88  TTBL-IS-OPEN        VALUE "O".
007900         88  TTBL-IS-CLEAR       VALUE "L".
008000         88  TTBL-IS-PEND-CLEAR  VALUE "P".
008100     05  TTBL-ID                 PIC 9(09).
008200     05  TTBL-NO                 PIC X(06).
008300     05  TTBL-NAME               PIC X(20).
008400     05  TTBL-TYPE               PIC 9(01).
008500     05  TTBL-CAPACITY           PIC 9(03).
008600     05  TTBL-SORT-ORDER         PIC 9(05).
008700     05  FILLER                  PIC X(10) VALUE SPACE.
008800
008900 FD  OLD-TABLE-FILE
009000     LABEL RECORDS ARE STANDARD.
009100 01  OLD-TABLE-RECORD.
009200     05  OTBL-ID                 PIC 9(09).
009300     05  OTBL-NO                 PIC X(06).
009400     05  OTBL-NAME               PIC X(20).
009500     05  OTBL-TYPE               PIC 9(01).
009600     05  OTBL-CAPACITY           PIC 9(03).
009700     05  OTBL-QRCODE             PIC X(20).
009800     05  OTBL-STATUS             PIC 9(01).
009900     05  OTBL-SORT-ORDER         PIC 9(05).
010000     05  FILLER                  PIC X(05) VALUE SPACE.
010100
010200 FD  NEW-TABLE-FILE
010300     LABEL RECORDS ARE STANDARD.
010400 01  NEW-TABLE-RECORD.
010500     05  NTBL-ID                 PIC 9(09).
010600     05  NTBL-NO                 PIC X(06).
010700     05  NTBL-NAME               PIC X(20).
010800     05  NTBL-TYPE               PIC 9(01).
010900     05  NTBL-CAPACITY           PIC 9(03).
011000     05  NTBL-QRCODE             PIC X(20).
011100     05  NTBL-STATUS             PIC 9(01).
011200     05  NTBL-SORT-ORDER         PIC 9(05).
011300     05  FILLER                  PIC X(05) VALUE SPACE.
011400
011500     COPY "fdctl01.cbl".
011600
011700 WORKING-STORAGE SECTION.
011800
011900     COPY "wscase01.cbl".
012000     COPY "wsdate01.cbl".
012100
012200 77  TRANS-EOF-SW            PIC X VALUE "N".
012300     88  TRANS-AT-EOF        VALUE "Y".
012400 77  OLD-TBL-EOF-SW          PIC X VALUE "N".
012500     88  OLD-TBL-AT-EOF      VALUE "Y".
012600 77  NEW-TBL-SCAN-SW         PIC X VALUE "N".
012700     88  NEW-TBL-SCAN-DONE   VALUE "Y".
012800 77  IN-USE-SW               PIC X VALUE "N".
012900     88  TABLE-IN-USE        VALUE "Y".
013000 77  DUP-NO-SW               PIC X VALUE "N".
013100     88  TABLE-NO-IS-DUP     VALUE "Y".
013200 77  KEY-FOUND-SW            PIC X VALUE "N".
013300     88  KEY-WAS-FOUND       VALUE "Y".
013400
013500 77  WS-TRANS-COUNT          PIC 9(05) COMP.
013600 77  WS-REJECT-COUNT         PIC 9(05) COMP.
013700 77  WS-CHANGE-COUNT         PIC 9(05) COMP.
013800
013900 77  WS-QRCODE-PREFIX        PIC X(03) VALUE "/m/".
014000 77  WS-REJECT-LINE          PIC X(35) VALUE SPACE.
014100
014200 PROCEDURE DIVISION.
014300 PROGRAM-BEGIN.
014400     PERFORM OPENING-PROCEDURE.
014500     PERFORM MAIN-PROCESS.
014600     PERFORM CLOSING-PROCEDURE.
014700
014800 PROGRAM-EXIT.
014900     EXIT PROGRAM.
015000
015100 PROGRAM-DONE.
015200     STOP RUN.
015300
015400 OPENING-PROCEDURE.
015500     OPEN INPUT TRANS-FILE.
015600     OPEN INPUT OLD-TABLE-FILE.
015700     OPEN OUTPUT NEW-TABLE-FILE.
015800     OPEN I-O CONTROL-FILE.
015900     MOVE 1 TO CONTROL-KEY.
016000     READ CONTROL-FILE.
016100     MOVE ZERO TO WS-TRANS-COUNT WS-REJECT-COUNT WS-CHANGE-COUNT.
016200     PERFORM READ-AN-OLD-TABLE.
016300     PERFORM READ-A-TRANSACTION.
016400
016500 CLOSING-PROCEDURE.
016600     PERFORM FLUSH-REMAINING-OLD-TABLES.
016700     CLOSE TRANS-FILE.
016800     CLOSE OLD-TABLE-FILE.
016900     CLOSE NEW-TABLE-FILE.
017000     REWRITE CONTROL-RECORD.
017100     CLOSE CONTROL-FILE.
017200     DISPLAY "TBLMNT01 TRANSACTIONS READ    " WS-TRANS-COUNT.
017300     DISPLAY "TBLMNT01 CHANGES/ADDS APPLIED  " WS-CHANGE-COUNT.
017400     DISPLAY "TBLMNT01 TRANSACTIONS REJECTED " WS-REJECT-COUNT.
017500
017600*--------------------------------------------------------
017700* MAIN-PROCESS drives the old-master/new-master merge,
017800* same shape as CATMNT01 - an ADD flushes the rest of the
017900* old master first (its key is always the highest), every
018000* other code advances the old master up to the matching
018100* key and dispatches on the transaction code.
018200*--------------------------------------------------------
018300 MAIN-PROCESS.
018400     PERFORM PROCESS-ONE-TRANSACTION UNTIL TRANS-AT-EOF.
018500
018600 PROCESS-ONE-TRANSACTION.
018700     IF TTBL-IS-ADD
018800         PERFORM FLUSH-REMAINING-OLD-TABLES
018900         PERFORM ADD-A-TABLE
019000     ELSE
019100         PERFORM ADVANCE-OLD-TABLE-TO-KEY
019200         PERFORM DISPATCH-THE-TRANSACTION.
019300     PERFORM READ-A-TRANSACTION.
019400
019500 DISPATCH-THE-TRANSACTION.
019600     IF NOT KEY-WAS-FOUND
019700         MOVE "TABLE KEY NOT FOUND             " TO
019800             WS-REJECT-LINE
019900         PERFORM WRITE-A-REJECT
020000     ELSE
020100     IF TTBL-IS-CHANGE
020200         PERFORM CHANGE-A-TABLE
020300     ELSE
020400     IF TTBL-IS-DELETE
020500         PERFORM DELETE-A-TABLE
020600     ELSE
020700     IF TTBL-IS-OPEN
020800         PERFORM OPEN-A-TABLE
020900     ELSE
021000     IF TTBL-IS-CLEAR
021100         PERFORM CLEAR-A-TABLE
021200     ELSE
021300     IF TTBL-IS-PEND-CLEAR
021400         PERFORM SET-A-TABLE-PENDING-CLEAR
021500     ELSE
021600         MOVE "*** UNKNOWN TRANSACTION CODE ***" TO
021700             WS-REJECT-LINE
021800         PERFORM WRITE-A-REJECT.
021900
022000 READ-A-TRANSACTION.
022100     READ TRANS-FILE
022200         AT END MOVE "Y" TO TRANS-EOF-SW.
022300     IF NOT TRANS-AT-EOF
022400         ADD 1 TO WS-TRANS-COUNT.
022500
022600 READ-AN-OLD-TABLE.
022700     READ OLD-TABLE-FILE
022800         AT END MOVE "Y" TO OLD-TBL-EOF-SW.
022900
023000*--------------------------------------------------------
023100* ADVANCE-OLD-TABLE-TO-KEY copies every old record whose
023200* key is lower than the transaction key straight through
023300* to the new master, then stops with the record "in hand"
023400* - either the match (KEY-FOUND = Y) or the next higher
023500* key (KEY-FOUND = N, not on file).
023600*--------------------------------------------------------
023700 ADVANCE-OLD-TABLE-TO-KEY.
023800     MOVE "N" TO KEY-FOUND-SW.
023900     PERFORM COPY-OLD-TABLE-THROUGH
024000         UNTIL OLD-TBL-AT-EOF OR OTBL-ID >= TTBL-ID.
024100     IF (NOT OLD-TBL-AT-EOF) AND OTBL-ID = TTBL-ID
024200         MOVE "Y" TO KEY-FOUND-SW.
024300
024400 COPY-OLD-TABLE-THROUGH.
024500     MOVE OTBL-ID         TO NTBL-ID.
024600     MOVE OTBL-NO         TO NTBL-NO.
024700     MOVE OTBL-NAME       TO NTBL-NAME.
024800     MOVE OTBL-TYPE       TO NTBL-TYPE.
024900     MOVE OTBL-CAPACITY   TO NTBL-CAPACITY.
025000     MOVE OTBL-QRCODE     TO NTBL-QRCODE.
025100     MOVE OTBL-STATUS     TO NTBL-STATUS.
025200     MOVE OTBL-SORT-ORDER TO NTBL-SORT-ORDER.
025300     WRITE NEW-TABLE-RECORD.
025400     PERFORM READ-AN-OLD-TABLE.
025500
025600 FLUSH-REMAINING-OLD-TABLES.
025700     PERFORM COPY-OLD-TABLE-THROUGH UNTIL OLD-TBL-AT-EOF.
025800
025900*--------------------------------------------------------
026000* ADD-A-TABLE - the next key comes from the Control file
026100* counter.  The table number must be unique across every
026200* table already flushed to the new master; a fixed booth
026300* (type 1) gets its QRCODE defaulted to /m/ + the table
026400* number, a temporary seat is built with blank QRCODE.
026500*--------------------------------------------------------
026600 ADD-A-TABLE.
026700     INSPECT TTBL-NO CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
026800     PERFORM TABLE-NO-DUP-GUARD.
026900     IF TABLE-NO-IS-DUP
027000         MOVE "DUPLICATE TABLE NUMBER - ADD REJECTED" TO
027100             WS-REJECT-LINE
027200         PERFORM WRITE-A-REJECT
027300     ELSE
027400         PERFORM WRITE-A-NEW-TABLE.
027500
027600 WRITE-A-NEW-TABLE.
027700     ADD 1 TO CONTROL-NEXT-TBL-ID.
027800     MOVE CONTROL-NEXT-TBL-ID TO NTBL-ID.
027900     MOVE TTBL-NO             TO NTBL-NO.
028000     MOVE TTBL-NAME           TO NTBL-NAME.
028100     MOVE TTBL-TYPE           TO NTBL-TYPE.
028200     MOVE TTBL-CAPACITY       TO NTBL-CAPACITY.
028300     MOVE 0                   TO NTBL-STATUS.
028400     MOVE TTBL-SORT-ORDER     TO NTBL-SORT-ORDER.
028500     IF TTBL-TYPE = 1
028600         STRING WS-QRCODE-PREFIX TTBL-NO DELIMITED BY SIZE
028700             INTO NTBL-QRCODE
028800     ELSE
028900         MOVE SPACE TO NTBL-QRCODE.
029000     WRITE NEW-TABLE-RECORD.
029100     ADD 1 TO WS-CHANGE-COUNT.
029200
029300*--------------------------------------------------------
029400* TABLE-NO-DUP-GUARD checks the new master built so far -
029500* every table with a lower key has already been written
029600* there, and no table with a higher key exists yet, so
029700* one scan of NEW-TABLE-FILE is sufficient.
029800*--------------------------------------------------------
029900 TABLE-NO-DUP-GUARD.
030000     MOVE "N" TO DUP-NO-SW.
030100     MOVE "N" TO NEW-TBL-SCAN-SW.
030200     CLOSE NEW-TABLE-FILE.
030300     OPEN INPUT NEW-TABLE-FILE.
030400     PERFORM TEST-ONE-TABLE-FOR-DUP-NO
030500         UNTIL NEW-TBL-SCAN-DONE OR TABLE-NO-IS-DUP.
030600     CLOSE NEW-TABLE-FILE.
030700     OPEN EXTEND NEW-TABLE-FILE.
030800
030900 TEST-ONE-TABLE-FOR-DUP-NO.
031000     READ NEW-TABLE-FILE
031100         AT END MOVE "Y" TO NEW-TBL-SCAN-SW
031200     NOT AT END
031300         IF NTBL-NO = TTBL-NO
031400             MOVE "Y" TO DUP-NO-SW.
031500
031600*--------------------------------------------------------
031700* CHANGE-A-TABLE, DELETE-A-TABLE, OPEN-A-TABLE,
031800* CLEAR-A-TABLE and SET-A-TABLE-PENDING-CLEAR all act on
031900* the old record now "in hand" from ADVANCE-OLD-TABLE-TO-
032000* KEY; DELETE simply skips the WRITE.
032100*--------------------------------------------------------
032200 CHANGE-A-TABLE.
032300     MOVE OTBL-ID       TO NTBL-ID.
032400     MOVE OTBL-NO       TO NTBL-NO.
032500     MOVE TTBL-NAME     TO NTBL-NAME.
032600     MOVE OTBL-TYPE     TO NTBL-TYPE.
032700     MOVE TTBL-CAPACITY TO NTBL-CAPACITY.
032800     MOVE OTBL-QRCODE   TO NTBL-QRCODE.
032900     MOVE OTBL-STATUS   TO NTBL-STATUS.
033000     MOVE TTBL-SORT-ORDER TO NTBL-SORT-ORDER.
033100     WRITE NEW-TABLE-RECORD.
033200     PERFORM READ-AN-OLD-TABLE.
033300     ADD 1 TO WS-CHANGE-COUNT.
033400
033500 DELETE-A-TABLE.
033600     PERFORM TABLE-IN-USE-GUARD.
033700     IF TABLE-IN-USE
033800         PERFORM COPY-UNCHANGED-OLD-TABLE
033900         MOVE "TABLE IN USE - DELETE REJECTED  " TO
034000             WS-REJECT-LINE
034100         PERFORM WRITE-A-REJECT
034200     ELSE
034300         ADD 1 TO WS-CHANGE-COUNT.
034400     PERFORM READ-AN-OLD-TABLE.
034500
034600 TABLE-IN-USE-GUARD.
034700     IF OTBL-STATUS = 1
034800         MOVE "Y" TO IN-USE-SW
034900     ELSE
035000         MOVE "N" TO IN-USE-SW.
035100
035200 OPEN-A-TABLE.
035300     IF OTBL-STATUS NOT = 0
035400         PERFORM COPY-UNCHANGED-OLD-TABLE
035500         MOVE "TABLE NOT FREE - OPEN REJECTED  " TO
035600             WS-REJECT-LINE
035700         PERFORM WRITE-A-REJECT
035800     ELSE
035900         PERFORM SET-NEW-TABLE-STATUS-1.
036000     PERFORM READ-AN-OLD-TABLE.
036100
036200 SET-NEW-TABLE-STATUS-1.
036300     MOVE OTBL-ID         TO NTBL-ID.
036400     MOVE OTBL-NO         TO NTBL-NO.
036500     MOVE OTBL-NAME       TO NTBL-NAME.
036600     MOVE OTBL-TYPE       TO NTBL-TYPE.
036700     MOVE OTBL-CAPACITY   TO NTBL-CAPACITY.
036800     MOVE OTBL-QRCODE     TO NTBL-QRCODE.
036900     MOVE 1               TO NTBL-STATUS.
037000     MOVE OTBL-SORT-ORDER TO NTBL-SORT-ORDER.
037100     WRITE NEW-TABLE-RECORD.
037200     ADD 1 TO WS-CHANGE-COUNT.
037300
037400 CLEAR-A-TABLE.
037500     IF OTBL-STATUS NOT = 2
037600         PERFORM COPY-UNCHANGED-OLD-TABLE
037700         MOVE "TABLE NOT AWAITING CLEAR - REJECT" TO
037800             WS-REJECT-LINE
037900         PERFORM WRITE-A-REJECT
038000     ELSE
038100         PERFORM SET-NEW-TABLE-STATUS-0.
038200     PERFORM READ-AN-OLD-TABLE.
038300
038400 SET-NEW-TABLE-STATUS-0.
038500     MOVE OTBL-ID         TO NTBL-ID.
038600     MOVE OTBL-NO         TO NTBL-NO.
038700     MOVE OTBL-NAME       TO NTBL-NAME.
038800     MOVE OTBL-TYPE       TO NTBL-TYPE.
038900     MOVE OTBL-CAPACITY   TO NTBL-CAPACITY.
039000     MOVE OTBL-QRCODE     TO NTBL-QRCODE.
039100     MOVE 0               TO NTBL-STATUS.
039200     MOVE OTBL-SORT-ORDER TO NTBL-SORT-ORDER.
039300     WRITE NEW-TABLE-RECORD.
039400     ADD 1 TO WS-CHANGE-COUNT.
039500
039600 SET-A-TABLE-PENDING-CLEAR.
039700     MOVE OTBL-ID         TO NTBL-ID.
039800     MOVE OTBL-NO         TO NTBL-NO.
039900     MOVE OTBL-NAME       TO NTBL-NAME.
040000     MOVE OTBL-TYPE       TO NTBL-TYPE.
040100     MOVE OTBL-CAPACITY   TO NTBL-CAPACITY.
040200     MOVE OTBL-QRCODE     TO NTBL-QRCODE.
040300     MOVE 2               TO NTBL-STATUS.
040400     MOVE OTBL-SORT-ORDER TO NTBL-SORT-ORDER.
040500     WRITE NEW-TABLE-RECORD.
040600     PERFORM READ-AN-OLD-TABLE.
040700     ADD 1 TO WS-CHANGE-COUNT.
040800
040900 COPY-UNCHANGED-OLD-TABLE.
041000     MOVE OTBL-ID         TO NTBL-ID.
041100     MOVE OTBL-NO         TO NTBL-NO.
041200     MOVE OTBL-NAME       TO NTBL-NAME.
041300     MOVE OTBL-TYPE       TO NTBL-TYPE.
041400     MOVE OTBL-CAPACITY   TO NTBL-CAPACITY.
041500     MOVE OTBL-QRCODE     TO NTBL-QRCODE.
041600     MOVE OTBL-STATUS     TO NTBL-STATUS.
041700     MOVE OTBL-SORT-ORDER TO NTBL-SORT-ORDER.
041800     WRITE NEW-TABLE-RECORD.
041900
042000 WRITE-A-REJECT.
042100     DISPLAY "TBLMNT01 REJECT - " TTBL-ID " " WS-REJECT-LINE.
042200     ADD 1 TO WS-REJECT-COUNT.
042300
042400     COPY "pldate01.cbl".
