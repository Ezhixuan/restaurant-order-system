000100*--------------------------------------------
000200* fdord01.cbl - FD copy member for the Order
000300* master.  Sequential, fixed, sorted
000400* ascending by ORD-ID.
000500*--------------------------------------------
000600 FD  ORDER-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  ORDER-RECORD.
000900     05  ORD-ID                  PIC 9(09).
001000     05  ORD-NO                  PIC X(17).
001100     05  ORD-NO-PARTS REDEFINES ORD-NO.
001200         10  ORD-NO-PREFIX       PIC X(03).
001300         10  ORD-NO-DATE         PIC 9(08).
001400         10  ORD-NO-SUFFIX       PIC 9(06).
001500     05  ORD-TABLE-ID            PIC 9(09).
001600     05  ORD-TABLE-NO            PIC X(06).
001700     05  ORD-CUST-COUNT          PIC 9(03).
001800     05  ORD-TOTAL-AMT           PIC S9(7)V99.
001900     05  ORD-DISCOUNT-AMT        PIC S9(7)V99.
002000     05  ORD-PAY-AMT             PIC S9(7)V99.
002100     05  ORD-PAY-TYPE            PIC 9(01).
002200         88  ORD-NOT-PAID        VALUE 0.
002300         88  ORD-PAID-WECHAT     VALUE 1.
002400         88  ORD-PAID-ALIPAY     VALUE 2.
002500         88  ORD-PAID-CASH       VALUE 3.
002600     05  ORD-PAY-DATE            PIC 9(08).
002700     05  ORD-STATUS              PIC 9(01).
002800         88  ORD-AWAITING-SERVE  VALUE 0.
002900         88  ORD-IS-SERVING      VALUE 1.
003000         88  ORD-AWAITING-CHKOUT VALUE 2.
003100         88  ORD-IS-COMPLETED    VALUE 3.
003200         88  ORD-IS-CANCELLED    VALUE 4.
003300     05  ORD-CREATED-DATE        PIC 9(08).
003400     05  ORD-REMARK              PIC X(40).
003500     05  FILLER                  PIC X(06) VALUE SPACE.
