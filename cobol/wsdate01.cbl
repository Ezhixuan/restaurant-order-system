000100*--------------------------------------------
000200* wsdate01.cbl - working storage copy member
000300* Date work fields shared by every program
000400* that edits a YYYYMMDD business date (order
000500* created date, payment date, report date).
000600* COPY this into WORKING-STORAGE and tack
000700* COPY "pldate01.cbl" onto the tail of the
000800* PROCEDURE DIVISION to reach its paragraphs.
000900*--------------------------------------------
001000 77  FORMATTED-DATE     PIC Z9/99/9999.
001100 77  DATE-QUOTIENT      PIC 9(4) COMP.
001200 77  DATE-REMAINDER     PIC 9(4) COMP.
001300
001400 77  VALID-DATE-FLAG    PIC X.
001500     88  DATE-IS-INVALID  VALUE "N".
001600     88  DATE-IS-ZERO     VALUE "0".
001700     88  DATE-IS-VALID    VALUE "Y".
001800     88  DATE-IS-OK       VALUES "Y" "0".
001900
002000*---------------------------------
002100* Set to "Y" before PERFORM
002200* CHECK-DATE when a zero date is
002300* an acceptable value (e.g. an
002400* unpaid order's pay date).
002500*---------------------------------
002600 77  ZERO-DATE-IS-OK    PIC X VALUE "N".
002700
002800 01  DATE-YYYYMMDD      PIC 9(8).
002900 01  FILLER REDEFINES DATE-YYYYMMDD.
003000     05  DATE-YYYY      PIC 9(4).
003100     05  DATE-MM        PIC 9(2).
003200     05  DATE-DD        PIC 9(2).
003300
003400*---------------------------------
003500* Century-window view, added for
003600* the 1999 date remediation project
003700* (see program change logs).
003800*---------------------------------
003900 01  DATE-CENTURY-VIEW REDEFINES DATE-YYYYMMDD.
004000     05  DATE-CENTURY        PIC 9(2).
004100     05  DATE-YEAR-OF-CENT   PIC 9(2).
004200     05  FILLER              PIC 9(4).
004300
004400 01  DATE-MMDDYYYY      PIC 9(8).
004500 01  FILLER REDEFINES DATE-MMDDYYYY.
004600     05  DATE-MD-MM     PIC 9(2).
004700     05  DATE-MD-DD     PIC 9(2).
004800     05  DATE-MD-YYYY   PIC 9(4).
004900
005000*---------------------------------
005100* Raw two-digit-year system date,
005200* from ACCEPT ... FROM DATE, before
005300* PERFORM WINDOW-THE-CENTURY builds
005400* the four-digit DATE-YYYYMMDD.
005500*---------------------------------
005600 01  WS-SYSTEM-DATE     PIC 9(6).
005700 01  WS-SYSTEM-DATE-PARTS REDEFINES WS-SYSTEM-DATE.
005800     05  WS-SYS-YY      PIC 9(2).
005900     05  WS-SYS-MM      PIC 9(2).
006000     05  WS-SYS-DD      PIC 9(2).
