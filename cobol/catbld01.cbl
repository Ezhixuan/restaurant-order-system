000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CATBLD01.
000300 AUTHOR.        R T HUANG.
000400 INSTALLATION.  GOLDEN WOK DATA CENTER.
000500 DATE-WRITTEN.  03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*--------------------------------------------------------
000900* CATBLD01 builds an empty Dish Category master.  Run
001000* once when a new dining-room location is set up, before
001100* CATMNT01 is ever run against it.
001200*
001300* CHANGE LOG
001400* 03/14/89 RTH  ORIGINAL WRITTEN, INITIAL MENU ROLLOUT.           ORIG89  
001500* 09/02/90 RTH  REQ 0114 - WIDENED CAT-NAME TO X(30).             REQ0114 
001600* 06/19/93 JMO  REQ 0286 - ADDED CAT-SORT-ORDER FIELD.            REQ0286 
001700* 11/30/98 SKP  Y2K REQ 0512 - REVIEWED, NO 2-DIGIT YEAR          Y2K98   
001800*               FIELDS IN THIS RECORD, NO CHANGE REQUIRED.
001900* 02/08/99 SKP  REQ 0519 - STAMP BUILD DATE ON THE CONSOLE        REQ0519 
002000*               USING THE WINDOWED 4-DIGIT YEAR ROUTINE.
002100* 07/21/01 DLF  REQ 0603 - ADDED SPNAM01 TRACE SWITCH COPY.       REQ0603 
002200*--------------------------------------------------------
002300 ENVIRONMENT DIVISION.
002400     COPY "spnam01.cbl".
002500 INPUT-OUTPUT SECTION.
002600 FILE-CONTROL.
002700
002800     COPY "slcat01.cbl".
002900
003000 DATA DIVISION.
003100 FILE SECTION.
003200
003300     COPY "fdcat01.cbl".
003400
003500 WORKING-STORAGE SECTION.
003600
003700     COPY "wsdate01.cbl".
003800
003900 77  WS-BUILD-MSG           PIC X(40) VALUE
004000     "CATEGORY FILE BUILT - RUN DATE ".
004100
004200 PROCEDURE DIVISION.
004300 PROGRAM-BEGIN.
004400     PERFORM OPENING-PROCEDURE.
004500     PERFORM MAIN-PROCESS.
004600     PERFORM CLOSING-PROCEDURE.
004700
004800 PROGRAM-EXIT.
004900     EXIT PROGRAM.
005000
005100 PROGRAM-DONE.
005200     STOP RUN.
005300
005400 OPENING-PROCEDURE.
005500     OPEN OUTPUT CATEGORY-FILE.
005600
005700 CLOSING-PROCEDURE.
005800     CLOSE CATEGORY-FILE.
005900
006000 MAIN-PROCESS.
006100*--------------------------------------------
006200* The category master starts empty - dishes
006300* and categories are added later by CATMNT01
006400* transaction runs.  We only stamp the build
006500* date to the console so the operator's setup
006600* log shows when the master was created.
006700*--------------------------------------------
006800     ACCEPT WS-SYSTEM-DATE FROM DATE.
006900     PERFORM WINDOW-THE-CENTURY.
007000     PERFORM FORMAT-THE-DATE.
007100     DISPLAY WS-BUILD-MSG FORMATTED-DATE.
007200
007300     COPY "pldate01.cbl".
