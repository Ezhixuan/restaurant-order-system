000100*--------------------------------------------
000200* pldate01.cbl - procedure division copy
000300* member. COPY this at the tail of the
000400* PROCEDURE DIVISION exactly as the file
000500* I-O paragraphs are, so the paragraphs
000600* below are reachable by PERFORM.
000700*
000800* USAGE:
000900*  MOVE date(YYYYMMDD) TO DATE-YYYYMMDD.
001000*  MOVE "Y" (OR "N") TO ZERO-DATE-IS-OK.
001100*  PERFORM CHECK-DATE.
001200* RETURNS:
001300*  DATE-IS-OK      (ZERO OR VALID)
001400*  DATE-IS-VALID   (VALID)
001500*  DATE-IS-INVALID (BAD DATE)
001600*
001700* Assume the date is good, then test it
001800* in the steps below. The routine stops
001900* as soon as one of the conditions below
002000* is true, and sets the valid date flag.
002100* 1.  Is the date zeroes
002200* 2.  Month > 12 or < 1
002300* 3.  Day < 1 or > 31
002400* 4.  Day > 30 and Month = 4,6,9,11
002500*     Day > 29 and Month = 2 (February)
002600* 5.  Day = 29 and Month = 2 and
002700*     not a leap year (evenly divisible
002800*     by 4, but not by 100 unless also
002900*     evenly divisible by 400)
003000*--------------------------------------------
003100 CHECK-DATE.
003200     MOVE "Y" TO VALID-DATE-FLAG.
003300     IF DATE-YYYYMMDD = ZEROES
003400         IF ZERO-DATE-IS-OK = "Y"
003500             MOVE "0" TO VALID-DATE-FLAG
003600         ELSE
003700             MOVE "N" TO VALID-DATE-FLAG
003800     ELSE
003900     IF DATE-MM < 1 OR DATE-MM > 12
004000         MOVE "N" TO VALID-DATE-FLAG
004100     ELSE
004200     IF DATE-DD < 1 OR DATE-DD > 31
004300         MOVE "N" TO VALID-DATE-FLAG
004400     ELSE
004500     IF (DATE-DD > 30) AND
004600        (DATE-MM = 2 OR 4 OR 6 OR 9 OR 11)
004700         MOVE "N" TO VALID-DATE-FLAG
004800     ELSE
004900     IF DATE-DD > 29 AND DATE-MM = 2
005000         MOVE "N" TO VALID-DATE-FLAG
005100     ELSE
005200     IF DATE-DD = 29 AND DATE-MM = 2
005300         DIVIDE DATE-YYYY BY 400 GIVING DATE-QUOTIENT
005400                REMAINDER DATE-REMAINDER
005500         IF DATE-REMAINDER = 0
005600             MOVE "Y" TO VALID-DATE-FLAG
005700         ELSE
005800             DIVIDE DATE-YYYY BY 100 GIVING DATE-QUOTIENT
005900                    REMAINDER DATE-REMAINDER
006000             IF DATE-REMAINDER = 0
006100                 MOVE "N" TO VALID-DATE-FLAG
006200             ELSE
006300                 DIVIDE DATE-YYYY BY 4 GIVING DATE-QUOTIENT
006400                        REMAINDER DATE-REMAINDER
006500                 IF DATE-REMAINDER = 0
006600                     MOVE "Y" TO VALID-DATE-FLAG
006700                 ELSE
006800                     MOVE "N" TO VALID-DATE-FLAG.
006900
007000*-----------------------------------
007100* USAGE:
007200*  MOVE date(YYYYMMDD) TO DATE-YYYYMMDD.
007300*  PERFORM CONVERT-TO-MMDDYYYY.
007400* RETURNS:
007500*  DATE-MMDDYYYY.
007600*-----------------------------------
007700 CONVERT-TO-MMDDYYYY.
007800     COMPUTE DATE-MMDDYYYY =
007900             DATE-YYYYMMDD * 10000.0001.
008000
008100*-----------------------------------
008200* USAGE:
008300*  MOVE date(MMDDYYYY) TO DATE-MMDDYYYY.
008400*  PERFORM CONVERT-TO-YYYYMMDD.
008500* RETURNS:
008600*  DATE-YYYYMMDD.
008700*-----------------------------------
008800 CONVERT-TO-YYYYMMDD.
008900     COMPUTE DATE-YYYYMMDD =
009000             DATE-MMDDYYYY * 10000.0001.
009100
009200*---------------------------------
009300* USAGE:
009400*  MOVE date(YYYYMMDD) TO DATE-YYYYMMDD.
009500*  PERFORM FORMAT-THE-DATE.
009600* RETURNS:
009700*  FORMATTED-DATE
009800*  DATE-MMDDYYYY.
009900*-----------------------------------
010000 FORMAT-THE-DATE.
010100     PERFORM CONVERT-TO-MMDDYYYY.
010200     MOVE DATE-MMDDYYYY TO FORMATTED-DATE.
010300
010400*-----------------------------------
010500* USAGE:
010600*  ACCEPT WS-SYSTEM-DATE FROM DATE.
010700*  PERFORM WINDOW-THE-CENTURY.
010800* RETURNS:
010900*  DATE-YYYYMMDD, windowed so a
011000*  two-digit year of 50 or higher
011100*  is taken as 19xx and a year
011200*  below 50 is taken as 20xx.
011300* (Added for the 1999 date fields
011400*  remediation project.)
011500*-----------------------------------
011600 WINDOW-THE-CENTURY.
011700     MOVE WS-SYS-MM TO DATE-MM.
011800     MOVE WS-SYS-DD TO DATE-DD.
011900     IF WS-SYS-YY < 50
012000         COMPUTE DATE-YYYY = 2000 + WS-SYS-YY
012100     ELSE
012200         COMPUTE DATE-YYYY = 1900 + WS-SYS-YY.
