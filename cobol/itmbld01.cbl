000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ITMBLD01.
000300 AUTHOR.        J M OATES.
000400 INSTALLATION.  GOLDEN WOK DATA CENTER.
000500 DATE-WRITTEN.  04/17/92.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*--------------------------------------------------------
000900* ITMBLD01 builds an empty Order-Item (order line) master.
001000* Run once at location setup, ahead of ORDCRT01.
001100*
001200* CHANGE LOG
001300* 04/17/92 JMO  ORIGINAL WRITTEN, ORDER TRACKING PROJECT.         ORIG92  
001400* 08/05/95 SKP  REQ 0349 - ADDED ITM-REMARK FIELD.                REQ0349 
001500* 11/30/98 SKP  Y2K REQ 0512 - REVIEWED, NO 2-DIGIT YEAR          Y2K98   
001600*               FIELDS IN THIS RECORD, NO CHANGE REQUIRED.
001700* 02/08/99 SKP  REQ 0519 - STAMP BUILD DATE USING THE             REQ0519 
001800*               WINDOWED 4-DIGIT YEAR ROUTINE.
001900* 07/21/01 DLF  REQ 0603 - ADDED SPNAM01 TRACE SWITCH COPY.       REQ0603 
002000*--------------------------------------------------------
002100 ENVIRONMENT DIVISION.
002200     COPY "spnam01.cbl".
002300 INPUT-OUTPUT SECTION.
002400 FILE-CONTROL.
002500
002600     COPY "slitm01.cbl".
002700
002800 DATA DIVISION.
002900 FILE SECTION.
003000
003100     COPY "fditm01.cbl".
003200
003300 WORKING-STORAGE SECTION.
003400
003500     COPY "wsdate01.cbl".
003600
003700 77  WS-BUILD-MSG           PIC X(40) VALUE
003800     "ITEM FILE BUILT - RUN DATE      ".
003900
004000 PROCEDURE DIVISION.
004100 PROGRAM-BEGIN.
004200     PERFORM OPENING-PROCEDURE.
004300     PERFORM MAIN-PROCESS.
004400     PERFORM CLOSING-PROCEDURE.
004500
004600 PROGRAM-EXIT.
004700     EXIT PROGRAM.
004800
004900 PROGRAM-DONE.
005000     STOP RUN.
005100
005200 OPENING-PROCEDURE.
005300     OPEN OUTPUT ITEM-FILE.
005400
005500 CLOSING-PROCEDURE.
005600     CLOSE ITEM-FILE.
005700
005800 MAIN-PROCESS.
005900     ACCEPT WS-SYSTEM-DATE FROM DATE.
006000     PERFORM WINDOW-THE-CENTURY.
006100     PERFORM FORMAT-THE-DATE.
006200     DISPLAY WS-BUILD-MSG FORMATTED-DATE.
006300
006400     COPY "pldate01.cbl".
