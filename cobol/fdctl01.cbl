000100*--------------------------------------------
000200* fdctl01.cbl - FD copy member for the
000300* Control file.  One record (key = 1) holds
000400* the next-key counter for every master plus
000500* the running order-number sequence used to
000600* build the six-digit suffix of ORD-NO.
000700*--------------------------------------------
000800 FD  CONTROL-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 01  CONTROL-RECORD.
001100     05  CONTROL-KEY             PIC 9(01).
001200     05  CONTROL-NEXT-CAT-ID     PIC 9(09) COMP.
001300     05  CONTROL-NEXT-DSH-ID     PIC 9(09) COMP.
001400     05  CONTROL-NEXT-SPC-ID     PIC 9(09) COMP.
001500     05  CONTROL-NEXT-TBL-ID     PIC 9(09) COMP.
001600     05  CONTROL-NEXT-ORD-ID     PIC 9(09) COMP.
001700     05  CONTROL-NEXT-ITM-ID     PIC 9(09) COMP.
001800     05  CONTROL-NEXT-ORD-SEQ    PIC 9(09) COMP.
001900     05  FILLER                  PIC X(05) VALUE SPACE.
