000100*--------------------------------------------
000200* fdtbl01.cbl - FD copy member for the Dining
000300* Table master.  Sequential, fixed, sorted
000400* ascending by TBL-ID; also read by keyed
000500* lookup for the table-number-unique guard.
000600*--------------------------------------------
000700 FD  TABLE-FILE
000800     LABEL RECORDS ARE STANDARD.
000900 01  TABLE-RECORD.
001000     05  TBL-ID                  PIC 9(09).
001100     05  TBL-NO                  PIC X(06).
001200     05  TBL-NAME                PIC X(20).
001300     05  TBL-TYPE                PIC 9(01).
001400         88  TBL-IS-FIXED-BOOTH  VALUE 1.
001500         88  TBL-IS-TEMP-SEAT    VALUE 2.
001600     05  TBL-CAPACITY            PIC 9(03).
001700     05  TBL-QRCODE              PIC X(20).
001800     05  TBL-STATUS              PIC 9(01).
001900         88  TBL-IS-FREE         VALUE 0.
002000         88  TBL-IS-IN-USE       VALUE 1.
002100         88  TBL-NEEDS-CLEARING  VALUE 2.
002200     05  TBL-SORT-ORDER          PIC 9(05).
002300     05  FILLER                  PIC X(05) VALUE SPACE.
